000100* PLSORT.CBL
000200*
000300* SORT RETURN-CODE CHECK SHARED BY THE TWO REPORT PROGRAMS THAT
000400* RUN A SORT VERB (ORDERS-BY-COST-REPORT, DELIVERIES-BY-EARLIEST-
000500* DATE-REPORT).  THE CALLING PROGRAM MUST DECLARE:
000600*
000700*     01  W-SORT-ABORTED        PIC X.
000800*         88  SORT-ABORTED      VALUE "Y".
000900*
001000* HISTORY
001100*    04/18/91  LFO  ORIGINAL PLSORT.CBL
001200*
001300 CHECK-SORT-RETURN-CODE.
001400
001500     MOVE "N" TO W-SORT-ABORTED.
001600     IF SORT-RETURN NOT EQUAL ZERO
001700        MOVE "Y" TO W-SORT-ABORTED
001800        DISPLAY "*** SORT ABORTED - RETURN CODE " SORT-RETURN " ***".
