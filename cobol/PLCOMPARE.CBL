000100* PLCOMPARE.CBL
000200*
000300* CASE-INSENSITIVE TEXT COMPARE SHARED BY THE LOCATION-FILTER AND
000400* "TO BE SHIPPED" STATUS-FILTER REPORTS.  INSPECT ... CONVERTING IS
000500* USED INSTEAD OF AN INTRINSIC FUNCTION SO THIS RUNS ON THE OLDER
000600* COMPILER OUT IN THE REGIONAL DATA CENTERS.  THE CALLING PROGRAM
000700* MUST DECLARE:
000800*
000900*     01  V-COMPARE-1           PIC X(40).
001000*     01  V-COMPARE-2           PIC X(40).
001100*     01  W-FIELD-VALID         PIC X.
001200*         88  FIELD-VALID       VALUE "Y".
001300*
001400* HISTORY
001500*    03/02/99  RVP  ORIGINAL PLCOMPARE.CBL - Y2K REWORK OF THE OLD
001600*                    LOCATION-MATCH LOGIC, LIFTED OUT TO A COPYBOOK
001700*                    SO BOTH FILTER REPORTS SHARE ONE COPY OF IT
001800*
001900 UPPERCASE-AND-COMPARE.
002000
002100     INSPECT V-COMPARE-1
002200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
002300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002400     INSPECT V-COMPARE-2
002500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
002600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002700     MOVE "N" TO W-FIELD-VALID.
002800     IF V-COMPARE-1 NOT EQUAL SPACES
002900        IF V-COMPARE-1 EQUAL V-COMPARE-2
003000           MOVE "Y" TO W-FIELD-VALID.
