000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PACKAGE-MAINTENANCE.
000300 AUTHOR.        L. FORTUNATO.
000400 INSTALLATION.  PARCEL DELIVERY DATA CENTER.
000500 DATE-WRITTEN.  04/18/1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION RUN.
000800*
000900* CREATES NEW PACKAGE RECORDS AHEAD OF THE ORDER-PLACEMENT STEP.
001000* A PACKAGE IS CREATED UNATTACHED (ORDER ID ZERO, NOT IN ANY
001100* DEPOSIT) - ORDER-PLACEMENT IS WHAT SETS PKG-ORDER-ID LATER, AND
001200* THIS SHOP HAS NO SEPARATE "PUT IN DEPOSIT" TRANSACTION YET.
001300* THERE IS NO DELETE-PACKAGE REQUEST - ONCE A PACKAGE EXISTS IT
001400* STAYS ON FILE FOR THE LIFE OF THE ORDER.
001500*
001600* CHANGE LOG
001700*    04/18/91  LFO  ORIGINAL PROGRAM
001800*    05/22/96  RVP  PACKAGE-FILE CONVERTED FROM RANDOM TO LINE
001900*                    SEQUENTIAL - APPEND-ONLY PASS, NO TABLE NEEDED
002000*                    SINCE WE NEVER UPDATE AN EXISTING RECORD HERE
002100*    02/09/99  RVP  Y2K REVIEW - NO DATE FIELDS ON PACKAGE-RECORD, NO CHANGE
002110*    06/14/01  KMH  ADDED THE RUN-TOTALS DISPLAY AT STOP RUN SO
002120*                    OPERATIONS DOES NOT HAVE TO COUNT ROWS ON
002130*                    NEW-PACKAGE-FILE BY HAND - PDS-188
002140*    06/02/03  KMH  ADDED THE KR-WEIGHT-R SPLIT ON FDPKGRQ.CBL -
002150*                    SAME HABIT AS PKG-WEIGHT-R ON FDPKG.CBL - PDS-244
002160*    03/17/05  KMH  CHECKED NEW-PACKAGE-RECORD AGAINST THE FULL
002170*                    FDPKG.CBL WIDTH DURING THE CROSS-PROGRAM RECORD
002180*                    AUDIT - ALREADY CORRECT AT X(70), NO CHANGE - PDS-301
002200*
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM.
002700
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000
003100     COPY "SLPKGRQ.CBL".
003200     COPY "SLPKG.CBL".
003300
003400     SELECT NEW-PACKAGE-FILE
003500         ASSIGN TO "NEW-PACKAGE-FILE"
003600         ORGANIZATION IS LINE SEQUENTIAL
003700         ACCESS MODE IS SEQUENTIAL
003800         FILE STATUS IS WS-NEWPKG-STATUS.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300     COPY "FDPKGRQ.CBL".
004400     COPY "FDPKG.CBL".
004500
004600     FD  NEW-PACKAGE-FILE
004700         LABEL RECORDS ARE STANDARD.
004800     01  NEW-PACKAGE-RECORD              PIC X(70).
004900     01  NEW-PACKAGE-RECORD-R REDEFINES NEW-PACKAGE-RECORD.
005000         05  NPK-PKG-ID                  PIC 9(06).
005100         05  NPK-ORDER-ID                PIC 9(06).
005200         05  NPK-COST                    PIC 9(07)V99.
005300         05  NPK-WEIGHT                  PIC 9(05)V99.
005400         05  NPK-DIMENSIONS              PIC X(20).
005500         05  NPK-DEPOSIT-ID              PIC 9(06).
005600         05  FILLER                      PIC X(16).
005700
005800 WORKING-STORAGE SECTION.
005900
006000     COPY "wsids.cbl".
006100
006200     77  WS-PKGRQ-STATUS               PIC X(02).
006300     77  WS-PACKAGE-STATUS             PIC X(02).
006400     77  WS-NEWPKG-STATUS              PIC X(02).
006500     77  W-RUN-DATE-CCYYMMDD           PIC 9(08).
006600     77  W-BAD-FILE-STATUS             PIC X(02).
006700     77  W-BAD-FILE-NAME               PIC X(20).
006800
006900     01  W-END-OF-PACKAGE               PIC X.
007000         88  END-OF-PACKAGE             VALUE "Y".
007100
007200     01  W-END-OF-PKGRQ                 PIC X.
007300         88  END-OF-PKGRQ               VALUE "Y".
007400
007500     77  W-PACKAGES-CREATED             PIC 9(06) COMP.
007600
007700 PROCEDURE DIVISION.
007800
007900 0000-MAIN-LINE.
008000
008100     PERFORM 1000-INITIALIZE.
008200     PERFORM 2000-COPY-OLD-PACKAGES THRU 2000-EXIT
008300                                    UNTIL END-OF-PACKAGE.
008400     CLOSE PACKAGE-FILE.
008500
008600     PERFORM 3000-ADD-ONE-PACKAGE THRU 3000-EXIT
008700                                  UNTIL END-OF-PKGRQ.
008800     CLOSE PKG-REQUEST-FILE.
008900
009000     CLOSE NEW-PACKAGE-FILE.
009100     PERFORM 9000-DISPLAY-RUN-TOTALS.
009200     STOP RUN.
009300
009400 1000-INITIALIZE.
009500
009600     PERFORM STAMP-RUN-DATE.
009700     MOVE ZERO TO W-NEXT-ID-MAX W-PACKAGES-CREATED.
009800     MOVE "N" TO W-END-OF-PACKAGE W-END-OF-PKGRQ.
009900     OPEN INPUT  PACKAGE-FILE.
010000     OPEN INPUT  PKG-REQUEST-FILE.
010100     OPEN OUTPUT NEW-PACKAGE-FILE.
010200
010300 2000-COPY-OLD-PACKAGES.
010400
010500     READ PACKAGE-FILE
010600         AT END
010700             MOVE "Y" TO W-END-OF-PACKAGE
010800         NOT AT END
010900             MOVE SPACES TO NEW-PACKAGE-RECORD
011000             MOVE PKG-ID         TO NPK-PKG-ID
011100             MOVE PKG-ORDER-ID   TO NPK-ORDER-ID
011200             MOVE PKG-COST       TO NPK-COST
011300             MOVE PKG-WEIGHT     TO NPK-WEIGHT
011400             MOVE PKG-DIMENSIONS TO NPK-DIMENSIONS
011500             MOVE PKG-DEPOSIT-ID TO NPK-DEPOSIT-ID
011600             WRITE NEW-PACKAGE-RECORD
011700             IF PKG-ID GREATER W-NEXT-ID-MAX
011800                MOVE PKG-ID TO W-NEXT-ID-MAX.
011900
012000 2000-EXIT.
012100     EXIT.
012200
012300 3000-ADD-ONE-PACKAGE.
012400
012500     READ PKG-REQUEST-FILE
012600         AT END
012700             MOVE "Y" TO W-END-OF-PKGRQ
012800         NOT AT END
012900             ADD 1 TO W-NEXT-ID-MAX
013000             MOVE SPACES         TO NEW-PACKAGE-RECORD
013100             MOVE W-NEXT-ID-MAX  TO NPK-PKG-ID
013200             MOVE ZERO           TO NPK-ORDER-ID
013300             MOVE KR-COST        TO NPK-COST
013400             MOVE KR-WEIGHT      TO NPK-WEIGHT
013500             MOVE KR-DIMENSIONS  TO NPK-DIMENSIONS
013600             MOVE ZERO           TO NPK-DEPOSIT-ID
013700             WRITE NEW-PACKAGE-RECORD
013800             ADD 1 TO W-PACKAGES-CREATED.
013900
014000 3000-EXIT.
014100     EXIT.
014200
014300 9000-DISPLAY-RUN-TOTALS.
014400
014500     DISPLAY "PACKAGE-MAINTENANCE RUN TOTALS".
014600     DISPLAY "  PACKAGES CREATED .... " W-PACKAGES-CREATED.
014700
014800     COPY "PLGENERAL.CBL".
