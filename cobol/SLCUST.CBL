000100* SLCUST.CBL
000200* FILE-CONTROL ENTRY FOR THE CUSTOMER MASTER FILE
000300*    LINE SEQUENTIAL, ASCENDING BY CUST-ID, ONE RECORD PER CUSTOMER
000400*
000500* HISTORY
000600*    02/14/91  LFO  ORIGINAL SELECT FOR THE CUSTOMER FILE
000700*    11/09/98  RVP  Y2K REVIEW - NO DATE FIELDS ON THIS FILE, NO CHANGE
000800*
000900     SELECT CUSTOMER-FILE
001000         ASSIGN TO "CUSTOMER-FILE"
001100         ORGANIZATION IS LINE SEQUENTIAL
001200         ACCESS MODE IS SEQUENTIAL
001300         FILE STATUS IS WS-CUSTOMER-STATUS.
