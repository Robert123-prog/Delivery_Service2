000100* SLPVHRQ.CBL
000200* FILE-CONTROL ENTRY FOR THE VEHICLE-ASSIGN-REQUEST TRANS FILE
000300*
000400* HISTORY
000500*    06/11/91  LFO  ORIGINAL SELECT
000600*
000700     SELECT PVH-REQUEST-FILE
000800         ASSIGN TO "PVH-REQUEST-FILE"
000900         ORGANIZATION IS LINE SEQUENTIAL
001000         ACCESS MODE IS SEQUENTIAL
001100         FILE STATUS IS WS-PVHRQ-STATUS.
