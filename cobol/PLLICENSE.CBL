000100* PLLICENSE.CBL
000200*
000300* DRIVER LICENCE-CATEGORY CHECK USED AT DRIVER ENROLMENT.  A VALID
000400* CATEGORY IS ONE OF B, BE, C OR CE - ANYTHING ELSE IS REJECTED.
000500* THE CALLING PROGRAM MUST DECLARE:
000600*
000700*     01  V-LICENSE-CODE        PIC X(02).
000800*     01  W-FIELD-VALID         PIC X.
000900*         88  FIELD-VALID       VALUE "Y".
001000*
001100* HISTORY
001200*    05/07/91  LFO  ORIGINAL PLLICENSE.CBL
001300*
001400 VERIFY-DRIVER-LICENSE.
001500
001600     MOVE "N" TO W-FIELD-VALID.
001700     IF V-LICENSE-CODE EQUAL "B " OR "BE" OR "C " OR "CE"
001800        MOVE "Y" TO W-FIELD-VALID.
