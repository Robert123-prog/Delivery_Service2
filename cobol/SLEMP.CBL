000100* SLEMP.CBL
000200* FILE-CONTROL ENTRY FOR THE EMPLOYEE MASTER FILE
000300*    LINE SEQUENTIAL, ASCENDING BY EMP-ID
000400*
000500* HISTORY
000600*    05/07/91  LFO  ORIGINAL SELECT FOR THE EMPLOYEE FILE
000700*
000800     SELECT EMPLOYEE-FILE
000900         ASSIGN TO "EMPLOYEE-FILE"
001000         ORGANIZATION IS LINE SEQUENTIAL
001100         ACCESS MODE IS SEQUENTIAL
001200         FILE STATUS IS WS-EMPLOYEE-STATUS.
