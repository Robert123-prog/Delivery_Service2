000100* SLDLVRQ.CBL
000200* FILE-CONTROL ENTRY FOR THE DELIVERY-ASSIGN-REQUEST TRANS FILE
000300*
000400* HISTORY
000500*    05/07/91  LFO  ORIGINAL SELECT
000600*
000700     SELECT DLV-REQUEST-FILE
000800         ASSIGN TO "DLV-REQUEST-FILE"
000900         ORGANIZATION IS LINE SEQUENTIAL
001000         ACCESS MODE IS SEQUENTIAL
001100         FILE STATUS IS WS-DLVRQ-STATUS.
