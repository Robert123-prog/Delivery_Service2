000100* FDORDREQ.CBL
000200* RECORD LAYOUT FOR THE ORDER-REQUEST TRANSACTION FILE
000300* ONE RECORD PER REQUESTED ORDER, UP TO 10 PACKAGE IDS PER ORDER
000400* READ BY ORDER-PLACEMENT
000500*
000600* HISTORY
000700*    04/18/91  LFO  ORIGINAL LAYOUT - FIXED AT 10 PACKAGE SLOTS
000800*
000900     FD  ORDER-REQUEST-FILE
001000         LABEL RECORDS ARE STANDARD.
001100     01  ORDER-REQUEST-RECORD.
001200         05  OR-CUST-ID               PIC 9(06).
001300         05  OR-ORDER-ID              PIC 9(06).
001400         05  OR-ORDER-DATE            PIC 9(08).
001500         05  OR-DELIV-DATETIME        PIC 9(14).
001600         05  OR-DELIV-DATETIME-R REDEFINES OR-DELIV-DATETIME.
001700             10  OR-DELIV-DATE-PART   PIC 9(08).
001800             10  OR-DELIV-TIME-PART   PIC 9(06).
001900         05  OR-PACKAGE-ID OCCURS 10 TIMES
002000                                      PIC 9(06).
002100         05  FILLER                   PIC X(16).
