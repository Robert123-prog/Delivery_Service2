000100* FDDEPT.CBL
000200* RECORD LAYOUT FOR THE DEPARTMENT FILE
000300* READ (NEVER WRITTEN) BY EMPLOYEE-MAINTENANCE
000400*
000500* HISTORY
000600*    05/07/91  LFO  ORIGINAL LAYOUT
000700*
000800     FD  DEPARTMENT-FILE
000900         LABEL RECORDS ARE STANDARD.
001000     01  DEPARTMENT-RECORD.
001100         05  DPT-ID                   PIC 9(06).
001200         05  DPT-NAME                 PIC X(30).
001300         05  DPT-TASK                 PIC X(40).
001400         05  FILLER                   PIC X(14).
