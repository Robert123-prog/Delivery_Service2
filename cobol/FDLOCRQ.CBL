000100* FDLOCRQ.CBL
000200* RECORD LAYOUT FOR THE LOCATION-FILTER PARAMETER FILE
000300*    USED BY ORDERS-BY-LOCATION-REPORT
000400*
000500* HISTORY
000600*    03/02/99  RVP  ORIGINAL LAYOUT
000700*    06/14/01  KMH  ADDED THE LEADER/REST REDEFINE SO AN ABEND
000800*                    DUMP SHOWS WHICH PART OF A BAD PARM CARD
000900*                    WAS BLANK - PDS-188
001000*
001100     FD  LOC-REQUEST-FILE
001200         LABEL RECORDS ARE STANDARD.
001300     01  LOC-REQUEST-RECORD.
001400         05  LQ-LOCATION-TEXT         PIC X(40).
001500         05  LQ-LOCATION-TEXT-R REDEFINES LQ-LOCATION-TEXT.
001600             10  LQ-LOCATION-LEADER   PIC X(10).
001700             10  LQ-LOCATION-REST     PIC X(30).
001800         05  FILLER                   PIC X(20).
