000100* FDSTORRQ.CBL
000200* RECORD LAYOUT FOR THE STORE-REQUEST TRANSACTION FILE
000300*    SR-ACTION-CODE "A" = REGISTER STORE, "R" = REMOVE STORE
000400*    FOR AN "R" TRANSACTION ONLY SR-STORE-ID IS SIGNIFICANT
000500*
000600* HISTORY
000700*    02/14/91  LFO  ORIGINAL LAYOUT
000800*
000900     FD  STORE-REQUEST-FILE
001000         LABEL RECORDS ARE STANDARD.
001100     01  STORE-REQUEST-RECORD.
001200         05  SR-ACTION-CODE           PIC X(01).
001300             88  SR-IS-ADD             VALUE "A".
001400             88  SR-IS-REMOVE          VALUE "R".
001500         05  SR-STORE-ID              PIC 9(06).
001600         05  SR-STORE-NAME            PIC X(30).
001700         05  SR-STORE-ADDRESS         PIC X(40).
001800         05  SR-STORE-CONTACT         PIC X(20).
001900         05  FILLER                   PIC X(12).
