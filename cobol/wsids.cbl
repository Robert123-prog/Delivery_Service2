000100* wsids.cbl
000200*
000300* WORKING-STORAGE FOR THE "HIGHEST-ID-PLUS-ONE" NEW-ID RULE THAT
000400* EVERY MASTER-FILE MAINTENANCE PROGRAM IN THIS SYSTEM USES.  EACH
000500* PROGRAM SCANS ITS OWN MASTER ONCE TO PICK UP THE HIGHEST ID ON
000600* FILE, THEN HANDS OUT W-NEXT-ID-NEW TO THE FIRST RECORD ADDED AND
000700* BUMPS IT BY ONE FOR EACH RECORD ADDED AFTER THAT.
000800*
000900* HISTORY
001000*    08/03/93  RVP  ORIGINAL wsids.cbl
001100*
001200     77  W-NEXT-ID-MAX                PIC 9(06) COMP.
001300     77  W-NEXT-ID-NEW                PIC 9(06) COMP.
