000100* FDPVH.CBL
000200* RECORD LAYOUT FOR THE PERSONAL-VEHICLE MASTER FILE
000300* USED BY VEHICLE-ASSIGNMENT
000400*
000500* HISTORY
000600*    06/11/91  LFO  ORIGINAL LAYOUT
000700*
000800     FD  PVH-FILE
000900         LABEL RECORDS ARE STANDARD.
001000     01  PVH-RECORD.
001100         05  PVH-ID                   PIC 9(06).
001200         05  PVH-EXTRA-FEE            PIC 9(05).
001300         05  PVH-DLP-ID               PIC 9(06).
001400             88  PVH-NOT-ASSIGNED      VALUE ZERO.
001500         05  PVH-CAPACITY             PIC 9(05).
001600         05  PVH-TRANSPORT-TYPE       PIC X(06).
001700             88  PVH-IS-GROUND         VALUE "GROUND".
001800             88  PVH-IS-NAVAL          VALUE "NAVAL ".
001900             88  PVH-IS-AERIAL         VALUE "AERIAL".
002000         05  FILLER                   PIC X(12).
