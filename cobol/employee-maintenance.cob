000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    EMPLOYEE-MAINTENANCE.
000300 AUTHOR.        L. FORTUNATO.
000400 INSTALLATION.  PARCEL DELIVERY DATA CENTER.
000500 DATE-WRITTEN.  05/07/1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION RUN.
000800*
000900* MAINTAINS THE EMPLOYEE MASTER.  AN EMPLOYEE CANNOT BE HIRED ONTO
001000* A DEPARTMENT THAT ISN'T ON DEPARTMENT-FILE.  UNENROLLING AN
001100* EMPLOYEE CASCADES INTO DELIVERY-FILE, ZEROING DLV-EMPLOYEE-ID ON
001200* ANY DELIVERY STILL CARRIED BY THAT EMPLOYEE - SAME SHAPE AS THE
001300* CASCADE DELIVERYPERSON-MAINTENANCE RUNS AGAINST DELIVERY-FILE
001400* AND PERSONAL-VEHICLE-FILE WHEN A DRIVER IS UNENROLLED.
001500*
001600* CHANGE LOG
001700*    05/07/91  LFO  ORIGINAL PROGRAM - HIRE ONLY
001800*    08/03/93  RVP  ADDED UNENROL-EMPLOYEE ACTION CODE AND THE
001900*                    DELIVERY-FILE CASCADE PASS
002000*    05/22/96  RVP  EMPLOYEE-FILE CONVERTED FROM RANDOM TO LINE
002100*                    SEQUENTIAL - OLD-MASTER/NEW-MASTER TABLE PASS
002200*    01/14/98  RVP  TOMBSTONE DELETED ENTRIES INSTEAD OF COMPACTING
002300*                    THE TABLE
002400*    02/09/99  RVP  Y2K REVIEW - NO DATE FIELDS ON EMPLOYEE-RECORD, NO CHANGE
002410*    06/14/01  KMH  ADDED A REASON-CODE PREFIX TO THE REJECT LISTING
002420*                    SO THE HELP DESK CAN GREP FOR "EM01" VS. "EM02" -
002430*                    PDS-188
002440*    06/02/03  KMH  RAISED THE EMPLOYEE-TABLE LIMIT FOR THE WEST
002450*                    REGION ROLL-ON - TICKET PDS-244
002460*    03/17/05  KMH  NEW-EMPLOYEE-RECORD AND NEW-DELIVERY-RECORD WERE
002470*                    MIS-SIZED AGAINST THE FD WIDTHS IN FDEMP/FDDELIV -
002480*                    NORMALIZED BOTH TO THE TRUE RECORD WIDTH - PDS-301
002500*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300
003400     COPY "SLEMPRQ.CBL".
003500     COPY "SLEMP.CBL".
003600     COPY "SLDEPT.CBL".
003700     COPY "SLDELIV.CBL".
003800
003900     SELECT NEW-EMPLOYEE-FILE
004000         ASSIGN TO "NEW-EMPLOYEE-FILE"
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         ACCESS MODE IS SEQUENTIAL
004300         FILE STATUS IS WS-NEWEMP-STATUS.
004400
004500     SELECT NEW-DELIVERY-FILE
004600         ASSIGN TO "NEW-DELIVERY-FILE"
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         ACCESS MODE IS SEQUENTIAL
004900         FILE STATUS IS WS-NEWDLV-STATUS.
005000
005100     SELECT ERROR-FILE
005200         ASSIGN TO "EMPLOYEE-MAINT-REJECTS.PRN"
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800     COPY "FDEMPRQ.CBL".
005900     COPY "FDEMP.CBL".
006000     COPY "FDDEPT.CBL".
006100     COPY "FDDELIV.CBL".
006200
006300     FD  NEW-EMPLOYEE-FILE
006400         LABEL RECORDS ARE STANDARD.
006500     01  NEW-EMPLOYEE-RECORD             PIC X(70).
006600     01  NEW-EMPLOYEE-RECORD-R REDEFINES NEW-EMPLOYEE-RECORD.
006700         05  NE-EMP-ID                   PIC 9(06).
006800         05  NE-DEPT-ID                  PIC 9(06).
006900         05  NE-NAME                     PIC X(30).
007000         05  NE-PHONE                    PIC X(12).
007100         05  NE-LICENSE                  PIC X(02).
007200         05  FILLER                      PIC X(14).
007300
007400     FD  NEW-DELIVERY-FILE
007500         LABEL RECORDS ARE STANDARD.
007600     01  NEW-DELIVERY-RECORD             PIC X(80).
007700     01  NEW-DELIVERY-RECORD-R REDEFINES NEW-DELIVERY-RECORD.
007800         05  NDV-DLV-ID                  PIC 9(06).
007900         05  NDV-PERSON-ID               PIC 9(06).
008000         05  NDV-EMPLOYEE-ID             PIC 9(06).
008100         05  NDV-TRANSPORT-TYPE          PIC X(06).
008200         05  NDV-LOCATION                PIC X(40).
008300         05  FILLER                      PIC X(16).
008400
008500     FD  ERROR-FILE
008600         LABEL RECORDS ARE OMITTED.
008700     01  ERROR-RECORD                    PIC X(80).
008800     01  ERROR-RECORD-R REDEFINES ERROR-RECORD.
008900         05  ER-REASON-CODE              PIC X(04).
009000         05  ER-MESSAGE-TEXT             PIC X(76).
009100
009200 WORKING-STORAGE SECTION.
009300
009400     COPY "wsids.cbl".
009500
009600     77  WS-EMPRQ-STATUS               PIC X(02).
009700     77  WS-EMPLOYEE-STATUS            PIC X(02).
009800     77  WS-DEPT-STATUS                PIC X(02).
009900     77  WS-DELIVERY-STATUS            PIC X(02).
010000     77  WS-NEWEMP-STATUS              PIC X(02).
010100     77  WS-NEWDLV-STATUS              PIC X(02).
010200     77  W-RUN-DATE-CCYYMMDD           PIC 9(08).
010300     77  W-BAD-FILE-STATUS             PIC X(02).
010400     77  W-BAD-FILE-NAME               PIC X(20).
010500
010600     01  W-END-OF-EMPLOYEE              PIC X.
010700         88  END-OF-EMPLOYEE           VALUE "Y".
010800
010900     01  W-END-OF-EMPRQ                PIC X.
011000         88  END-OF-EMPRQ              VALUE "Y".
011100
011200     01  W-END-OF-DEPT                 PIC X.
011300         88  END-OF-DEPT               VALUE "Y".
011400
011500     01  W-END-OF-DELIVERY              PIC X.
011600         88  END-OF-DELIVERY           VALUE "Y".
011700
011800     01  EMPLOYEE-TABLE.
011900         05  ET-TBL-ENTRY OCCURS 1 TO 3000 TIMES
012000                          DEPENDING ON W-EMPLOYEE-COUNT
012100                          INDEXED BY ET-IX.
012200             10  ET-EMP-ID             PIC 9(06).
012300             10  ET-ACTIVE             PIC X(01).
012400                 88  ET-IS-ACTIVE      VALUE "Y".
012500             10  ET-DEPT-ID            PIC 9(06).
012600             10  ET-NAME               PIC X(30).
012700             10  ET-PHONE              PIC X(12).
012800             10  ET-LICENSE            PIC X(02).
012900     77  W-EMPLOYEE-COUNT              PIC 9(04) COMP.
013000
013100     01  DEPT-ID-TABLE.
013200         05  DI-TBL-ENTRY OCCURS 1 TO 500 TIMES
013300                          DEPENDING ON W-DEPT-COUNT
013400                          INDEXED BY DI-IX.
013500             10  DI-DEPT-ID            PIC 9(06).
013600     77  W-DEPT-COUNT                  PIC 9(04) COMP.
013700
013800     01  DELETED-ID-TABLE.
013900         05  DEL-TBL-ENTRY OCCURS 1 TO 3000 TIMES
014000                           DEPENDING ON W-DELETED-COUNT
014100                           INDEXED BY DEL-IX.
014200             10  DEL-EMP-ID            PIC 9(06).
014300     77  W-DELETED-COUNT               PIC 9(04) COMP.
014400
014500     01  W-FIELD-VALID                 PIC X.
014600         88  FIELD-VALID               VALUE "Y".
014700     01  W-EMPLOYEE-FOUND               PIC X.
014800         88  EMPLOYEE-FOUND             VALUE "Y".
014900     01  W-DEPT-ON-FILE                PIC X.
015000         88  DEPT-ON-FILE              VALUE "Y".
015100
015200     77  W-EMPLOYEES-HIRED             PIC 9(06) COMP.
015300     77  W-EMPLOYEES-REJECTED          PIC 9(06) COMP.
015400     77  W-EMPLOYEES-UNENROLLED        PIC 9(06) COMP.
015500     77  W-DELIVERIES-DETACHED         PIC 9(06) COMP.
015600
015700 PROCEDURE DIVISION.
015800
015900 0000-MAIN-LINE.
016000
016100     PERFORM 1000-INITIALIZE.
016200     PERFORM 1100-LOAD-DEPT-ID-TABLE THRU 1100-EXIT
016300                                     UNTIL END-OF-DEPT.
016400     CLOSE DEPARTMENT-FILE.
016500
016600     PERFORM 2000-LOAD-EMPLOYEE-TABLE THRU 2000-EXIT
016700                                      UNTIL END-OF-EMPLOYEE.
016800     CLOSE EMPLOYEE-FILE.
016900
017000     PERFORM 3000-PROCESS-ONE-TRANSACTION THRU 3000-EXIT
017100                                          UNTIL END-OF-EMPRQ.
017200     CLOSE EMP-REQUEST-FILE.
017300
017400     PERFORM 4000-WRITE-NEW-EMPLOYEE-FILE.
017500     PERFORM 5000-CASCADE-DELIVERY-FILE.
017600     PERFORM 9000-DISPLAY-RUN-TOTALS.
017700
017800     CLOSE ERROR-FILE.
017900     STOP RUN.
018000
018100 1000-INITIALIZE.
018200
018300     PERFORM STAMP-RUN-DATE.
018400     MOVE ZERO TO W-EMPLOYEE-COUNT W-DEPT-COUNT W-DELETED-COUNT
018500                  W-NEXT-ID-MAX W-EMPLOYEES-HIRED
018600                  W-EMPLOYEES-REJECTED W-EMPLOYEES-UNENROLLED
018700                  W-DELIVERIES-DETACHED.
018800     MOVE "N" TO W-END-OF-EMPLOYEE W-END-OF-EMPRQ
018900                 W-END-OF-DEPT W-END-OF-DELIVERY.
019000     OPEN INPUT  DEPARTMENT-FILE.
019100     OPEN INPUT  EMPLOYEE-FILE.
019200     OPEN INPUT  EMP-REQUEST-FILE.
019300     OPEN OUTPUT ERROR-FILE.
019400
019500 1100-LOAD-DEPT-ID-TABLE.
019600
019700     READ DEPARTMENT-FILE
019800         AT END
019900             MOVE "Y" TO W-END-OF-DEPT
020000         NOT AT END
020100             ADD 1 TO W-DEPT-COUNT
020200             MOVE DPT-ID TO DI-DEPT-ID (W-DEPT-COUNT).
020300
020400 1100-EXIT.
020500     EXIT.
020600
020700 2000-LOAD-EMPLOYEE-TABLE.
020800
020900     READ EMPLOYEE-FILE
021000         AT END
021100             MOVE "Y" TO W-END-OF-EMPLOYEE
021200         NOT AT END
021300             ADD 1 TO W-EMPLOYEE-COUNT
021400             MOVE EMP-ID       TO ET-EMP-ID (W-EMPLOYEE-COUNT)
021500             MOVE "Y"          TO ET-ACTIVE (W-EMPLOYEE-COUNT)
021600             MOVE EMP-DEPT-ID  TO ET-DEPT-ID (W-EMPLOYEE-COUNT)
021700             MOVE EMP-NAME     TO ET-NAME (W-EMPLOYEE-COUNT)
021800             MOVE EMP-PHONE    TO ET-PHONE (W-EMPLOYEE-COUNT)
021900             MOVE EMP-LICENSE  TO ET-LICENSE (W-EMPLOYEE-COUNT)
022000             IF EMP-ID GREATER W-NEXT-ID-MAX
022100                MOVE EMP-ID TO W-NEXT-ID-MAX.
022200
022300 2000-EXIT.
022400     EXIT.
022500
022600 3000-PROCESS-ONE-TRANSACTION.
022700
022800     READ EMP-REQUEST-FILE
022900         AT END
023000             MOVE "Y" TO W-END-OF-EMPRQ
023100         NOT AT END
023200             IF ER-IS-ADD
023300                PERFORM 3100-HIRE-EMPLOYEE
023400             ELSE
023500                PERFORM 3200-UNENROL-EMPLOYEE.
023600
023700 3000-EXIT.
023800     EXIT.
023900
024000 3100-HIRE-EMPLOYEE.
024100
024200     MOVE "N" TO W-DEPT-ON-FILE.
024300     PERFORM 3110-SEARCH-DEPT-ID
024400             VARYING DI-IX FROM 1 BY 1
024500             UNTIL DI-IX GREATER W-DEPT-COUNT.
024600
024700     IF DEPT-ON-FILE
024800        ADD 1 TO W-NEXT-ID-MAX
024900        ADD 1 TO W-EMPLOYEE-COUNT
025000        MOVE W-NEXT-ID-MAX  TO ET-EMP-ID (W-EMPLOYEE-COUNT)
025100        MOVE "Y"            TO ET-ACTIVE (W-EMPLOYEE-COUNT)
025200        MOVE ER-DEPT-ID     TO ET-DEPT-ID (W-EMPLOYEE-COUNT)
025300        MOVE ER-NAME        TO ET-NAME (W-EMPLOYEE-COUNT)
025400        MOVE ER-PHONE       TO ET-PHONE (W-EMPLOYEE-COUNT)
025500        MOVE ER-LICENSE     TO ET-LICENSE (W-EMPLOYEE-COUNT)
025600        ADD 1 TO W-EMPLOYEES-HIRED
025700     ELSE
025800        ADD 1 TO W-EMPLOYEES-REJECTED
025900        MOVE SPACES TO ERROR-RECORD
026000        MOVE "EM01" TO ER-REASON-CODE
026100        STRING "REJECTED CREATE-EMPLOYEE " ER-NAME
026200               " - DEPARTMENT " ER-DEPT-ID " NOT ON FILE"
026300               INTO ER-MESSAGE-TEXT
026400        WRITE ERROR-RECORD.
026500
026600 3110-SEARCH-DEPT-ID.
026700
026800     IF DI-DEPT-ID (DI-IX) EQUAL ER-DEPT-ID
026900        MOVE "Y" TO W-DEPT-ON-FILE.
027000
027100 3200-UNENROL-EMPLOYEE.
027200
027300     MOVE "N" TO W-EMPLOYEE-FOUND.
027400     PERFORM 3210-SEARCH-EMPLOYEE
027500             VARYING ET-IX FROM 1 BY 1
027600             UNTIL ET-IX GREATER W-EMPLOYEE-COUNT.
027700
027800     IF EMPLOYEE-FOUND
027900        ADD 1 TO W-EMPLOYEES-UNENROLLED
028000        ADD 1 TO W-DELETED-COUNT
028100        MOVE ER-EMP-ID TO DEL-EMP-ID (W-DELETED-COUNT)
028200     ELSE
028300        ADD 1 TO W-EMPLOYEES-REJECTED
028400        MOVE SPACES TO ERROR-RECORD
028500        MOVE "EM02" TO ER-REASON-CODE
028600        STRING "REJECTED UNENROL-EMPLOYEE " ER-EMP-ID
028700               " - NOT ON FILE"
028800               INTO ER-MESSAGE-TEXT
028900        WRITE ERROR-RECORD.
029000
029100 3210-SEARCH-EMPLOYEE.
029200
029300     IF ET-EMP-ID (ET-IX) EQUAL ER-EMP-ID
029400        AND ET-IS-ACTIVE (ET-IX)
029500        MOVE "N" TO ET-ACTIVE (ET-IX)
029600        MOVE "Y" TO W-EMPLOYEE-FOUND.
029700
029800 4000-WRITE-NEW-EMPLOYEE-FILE.
029900
030000     OPEN OUTPUT NEW-EMPLOYEE-FILE.
030100     PERFORM 4100-WRITE-ONE-EMPLOYEE
030200             VARYING ET-IX FROM 1 BY 1
030300             UNTIL ET-IX GREATER W-EMPLOYEE-COUNT.
030400     CLOSE NEW-EMPLOYEE-FILE.
030500
030600 4100-WRITE-ONE-EMPLOYEE.
030700
030800     IF ET-IS-ACTIVE (ET-IX)
030900        MOVE SPACES TO NEW-EMPLOYEE-RECORD
031000        MOVE ET-EMP-ID (ET-IX)    TO NE-EMP-ID
031100        MOVE ET-DEPT-ID (ET-IX)   TO NE-DEPT-ID
031200        MOVE ET-NAME (ET-IX)      TO NE-NAME
031300        MOVE ET-PHONE (ET-IX)     TO NE-PHONE
031400        MOVE ET-LICENSE (ET-IX)   TO NE-LICENSE
031500        WRITE NEW-EMPLOYEE-RECORD.
031600
031700 5000-CASCADE-DELIVERY-FILE.
031800
031900     OPEN INPUT  DELIVERY-FILE.
032000     OPEN OUTPUT NEW-DELIVERY-FILE.
032100
032200     PERFORM 5100-CASCADE-ONE-DELIVERY THRU 5100-EXIT
032300                                       UNTIL END-OF-DELIVERY.
032400
032500     CLOSE DELIVERY-FILE.
032600     CLOSE NEW-DELIVERY-FILE.
032700
032800 5100-CASCADE-ONE-DELIVERY.
032900
033000     READ DELIVERY-FILE
033100         AT END
033200             MOVE "Y" TO W-END-OF-DELIVERY
033300         NOT AT END
033400             PERFORM 5200-CHECK-DELIVERY-EMPLOYEE.
033500
033600 5100-EXIT.
033700     EXIT.
033800
033900 5200-CHECK-DELIVERY-EMPLOYEE.
034000
034100     MOVE "N" TO W-EMPLOYEE-FOUND.
034200     PERFORM 5210-SEARCH-DELETED-ID
034300             VARYING DEL-IX FROM 1 BY 1
034400             UNTIL DEL-IX GREATER W-DELETED-COUNT.
034500
034600     IF EMPLOYEE-FOUND
034700        MOVE ZERO TO DLV-EMPLOYEE-ID
034800        ADD 1 TO W-DELIVERIES-DETACHED.
034900
035000     MOVE SPACES TO NEW-DELIVERY-RECORD.
035100     MOVE DLV-ID            TO NDV-DLV-ID.
035200     MOVE DLV-PERSON-ID     TO NDV-PERSON-ID.
035300     MOVE DLV-EMPLOYEE-ID   TO NDV-EMPLOYEE-ID.
035400     MOVE DLV-TRANSPORT-TYPE TO NDV-TRANSPORT-TYPE.
035500     MOVE DLV-LOCATION      TO NDV-LOCATION.
035600     WRITE NEW-DELIVERY-RECORD.
035700
035800 5210-SEARCH-DELETED-ID.
035900
036000     IF DEL-EMP-ID (DEL-IX) EQUAL DLV-EMPLOYEE-ID
036100        MOVE "Y" TO W-EMPLOYEE-FOUND.
036200
036300 9000-DISPLAY-RUN-TOTALS.
036400
036500     DISPLAY "EMPLOYEE-MAINTENANCE RUN TOTALS".
036600     DISPLAY "  EMPLOYEES HIRED ..... " W-EMPLOYEES-HIRED.
036700     DISPLAY "  EMPLOYEES UNENROLLED  " W-EMPLOYEES-UNENROLLED.
036800     DISPLAY "  TRANSACTIONS REJECTED " W-EMPLOYEES-REJECTED.
036900     DISPLAY "  DELIVERIES DETACHED . " W-DELIVERIES-DETACHED.
037000
037100     COPY "PLGENERAL.CBL".
