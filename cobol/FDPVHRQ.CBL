000100* FDPVHRQ.CBL
000200* RECORD LAYOUT FOR THE VEHICLE-ASSIGN-REQUEST TRANSACTION FILE
000300*    ONE RECORD PER ASSIGN-VEHICLE-TO-DRIVER REQUEST
000400*
000500* HISTORY
000600*    06/11/91  LFO  ORIGINAL LAYOUT
000700*
000800     FD  PVH-REQUEST-FILE
000900         LABEL RECORDS ARE STANDARD.
001000     01  PVH-REQUEST-RECORD.
001100         05  VR-PVH-ID                PIC 9(06).
001200         05  VR-DLP-ID                PIC 9(06).
001300         05  FILLER                   PIC X(12).
