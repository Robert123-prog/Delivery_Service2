000100* FDDELIV.CBL
000200* RECORD LAYOUT FOR THE DELIVERY MASTER FILE
000300* USED BY DELIVERY-ASSIGNMENT AND THE DELIVERY REPORTS
000400*
000500* HISTORY
000600*    05/07/91  LFO  ORIGINAL LAYOUT
000700*    09/11/94  RVP  ADDED TRANSPORT-TYPE 88 LEVELS
000800*    03/02/99  RVP  ADDED DLV-ID-R REDEFINE FOR THE Y2K CUTOVER
000900*                    REPORTS THAT KEY OFF THE FIRST TWO DIGITS
001000*
001100     FD  DELIVERY-FILE
001200         LABEL RECORDS ARE STANDARD.
001300     01  DELIVERY-RECORD.
001400         05  DLV-ID                   PIC 9(06).
001500         05  DLV-ID-R REDEFINES DLV-ID.
001600             10  DLV-ID-REGION        PIC 9(02).
001700             10  DLV-ID-SEQUENCE      PIC 9(04).
001800         05  DLV-PERSON-ID            PIC 9(06).
001900             88  DLV-NO-PERSON         VALUE ZERO.
002000         05  DLV-EMPLOYEE-ID          PIC 9(06).
002100             88  DLV-NO-EMPLOYEE       VALUE ZERO.
002200         05  DLV-TRANSPORT-TYPE       PIC X(06).
002300             88  DLV-IS-GROUND         VALUE "GROUND".
002400             88  DLV-IS-NAVAL          VALUE "NAVAL ".
002500             88  DLV-IS-AERIAL         VALUE "AERIAL".
002600         05  DLV-LOCATION             PIC X(40).
002700         05  FILLER                   PIC X(16).
