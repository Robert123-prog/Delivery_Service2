000100* FDORDRM.CBL
000200* RECORD LAYOUT FOR THE ORDER-REMOVE-REQUEST TRANSACTION FILE
000300*    ONE RECORD PER REMOVE-ORDER REQUEST - THE CUSTOMER ID MUST
000400*    MATCH THE ORDER'S OWN ORD-CUST-ID OR THE REQUEST IS BOUNCED,
000500*    SAME AS THE SELLER DESK NEVER LETS ONE CUSTOMER CANCEL ANOTHER
000600*    CUSTOMER'S ORDER BY TYPING IN THE WRONG ORDER NUMBER
000700*
000800* HISTORY
000900*    09/11/94  RVP  ORIGINAL LAYOUT - ORDER-REMOVAL.COB
001000*
001100     FD  ORD-REMOVE-REQUEST-FILE
001200         LABEL RECORDS ARE STANDARD.
001300     01  ORD-REMOVE-REQUEST-RECORD.
001400         05  XR-CUST-ID               PIC 9(06).
001500         05  XR-ORDER-ID              PIC 9(06).
001600         05  FILLER                   PIC X(28).
