000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STORE-MAINTENANCE.
000300 AUTHOR.        L. FORTUNATO.
000400 INSTALLATION.  PARCEL DELIVERY DATA CENTER.
000500 DATE-WRITTEN.  02/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION RUN.
000800*
000900* MAINTAINS THE STORE MASTER.  REGISTER-STORE REQUESTS MUST CARRY
001000* ALL FOUR FIELDS NON-BLANK OR THEY ARE REJECTED.  REMOVE-STORE
001100* REQUESTS FIRST RUN A CASCADE PASS AGAINST DEPOSIT-FILE, ZEROING
001200* DEP-STORE-ID ON EVERY DEPOSIT THAT STILL POINTS AT THE STORE, SO
001300* WE NEVER LEAVE A DEPOSIT ORPHANED TO A STORE NUMBER THAT NO
001400* LONGER EXISTS.
001500*
001600* CHANGE LOG
001700*    02/14/91  LFO  ORIGINAL PROGRAM - REGISTER ONLY
001800*    08/03/93  RVP  ADDED REMOVE-STORE ACTION CODE AND THE DEPOSIT
001900*                    CASCADE PASS
002000*    05/22/96  RVP  STORE-FILE CONVERTED FROM RANDOM TO LINE
002100*                    SEQUENTIAL - OLD-MASTER/NEW-MASTER TABLE PASS
002200*    01/14/98  RVP  TOMBSTONE DELETED ENTRIES INSTEAD OF COMPACTING
002300*                    THE TABLE
002400*    02/09/99  RVP  Y2K REVIEW - NO DATE FIELDS ON STORE-RECORD, NO CHANGE
002500*    06/02/03  KMH  RAISED STORE-TABLE LIMIT FOR THE WEST REGION ROLL-ON
002600*    09/14/04  KMH  ADDED A REASON-CODE PREFIX TO THE REJECT LISTING SO
002700*                    THE HELP DESK CAN GREP FOR "ST01" VS. "ST02" - PDS-277
002800*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600
003700     COPY "SLSTORRQ.CBL".
003800     COPY "SLSTORE.CBL".
003900     COPY "SLDEPOS.CBL".
004000
004100     SELECT NEW-STORE-FILE
004200         ASSIGN TO "NEW-STORE-FILE"
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         ACCESS MODE IS SEQUENTIAL
004500         FILE STATUS IS WS-NEWSTOR-STATUS.
004600
004700     SELECT NEW-DEPOSIT-FILE
004800         ASSIGN TO "NEW-DEPOSIT-FILE"
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         ACCESS MODE IS SEQUENTIAL
005100         FILE STATUS IS WS-NEWDEP-STATUS.
005200
005300     SELECT ERROR-FILE
005400         ASSIGN TO "STORE-MAINT-REJECTS.PRN"
005500         ORGANIZATION IS LINE SEQUENTIAL.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000     COPY "FDSTORRQ.CBL".
006100     COPY "FDSTORE.CBL".
006200     COPY "FDDEPOS.CBL".
006300
006400     FD  NEW-STORE-FILE
006500         LABEL RECORDS ARE STANDARD.
006600     01  NEW-STORE-RECORD               PIC X(108).
006700     01  NEW-STORE-RECORD-R REDEFINES NEW-STORE-RECORD.
006800         05  NS-STORE-ID                PIC 9(06).
006900         05  NS-STORE-NAME              PIC X(30).
007000         05  NS-STORE-ADDRESS           PIC X(40).
007100         05  NS-STORE-CONTACT           PIC X(20).
007200         05  FILLER                     PIC X(12).
007300
007400     FD  NEW-DEPOSIT-FILE
007500         LABEL RECORDS ARE STANDARD.
007600     01  NEW-DEPOSIT-RECORD             PIC X(80).
007700     01  NEW-DEPOSIT-RECORD-R REDEFINES NEW-DEPOSIT-RECORD.
007800         05  NDP-DEP-ID                 PIC 9(06).
007900         05  NDP-STORE-ID               PIC 9(06).
008000         05  NDP-ADDRESS                PIC X(40).
008100         05  NDP-STATUS                 PIC X(15).
008200         05  FILLER                     PIC X(13).
008300
008400     FD  ERROR-FILE
008500         LABEL RECORDS ARE OMITTED.
008600     01  ERROR-RECORD                   PIC X(80).
008700     01  ERROR-RECORD-R REDEFINES ERROR-RECORD.
008800         05  ER-REASON-CODE             PIC X(04).
008900         05  ER-MESSAGE-TEXT            PIC X(76).
009000
009100 WORKING-STORAGE SECTION.
009200
009300     COPY "wsids.cbl".
009400
009500     77  WS-STORRQ-STATUS              PIC X(02).
009600     77  WS-STORE-STATUS               PIC X(02).
009700     77  WS-DEPOSIT-STATUS             PIC X(02).
009800     77  WS-NEWSTOR-STATUS             PIC X(02).
009900     77  WS-NEWDEP-STATUS              PIC X(02).
010000     77  W-RUN-DATE-CCYYMMDD           PIC 9(08).
010100     77  W-BAD-FILE-STATUS             PIC X(02).
010200     77  W-BAD-FILE-NAME               PIC X(20).
010300
010400     01  W-END-OF-STORE                PIC X.
010500         88  END-OF-STORE              VALUE "Y".
010600
010700     01  W-END-OF-STORRQ               PIC X.
010800         88  END-OF-STORRQ             VALUE "Y".
010900
011000     01  W-END-OF-DEPOSIT              PIC X.
011100         88  END-OF-DEPOSIT            VALUE "Y".
011200
011300     01  STORE-TABLE.
011400         05  ST-TBL-ENTRY OCCURS 1 TO 2000 TIMES
011500                          DEPENDING ON W-STORE-COUNT
011600                          INDEXED BY ST-IX.
011700             10  ST-STORE-ID           PIC 9(06).
011800             10  ST-ACTIVE             PIC X(01).
011900                 88  ST-IS-ACTIVE      VALUE "Y".
012000             10  ST-STORE-NAME         PIC X(30).
012100             10  ST-STORE-ADDRESS      PIC X(40).
012200             10  ST-STORE-CONTACT      PIC X(20).
012300     77  W-STORE-COUNT                 PIC 9(04) COMP.
012400
012500     01  DELETED-ID-TABLE.
012600         05  DEL-TBL-ENTRY OCCURS 1 TO 2000 TIMES
012700                           DEPENDING ON W-DELETED-COUNT
012800                           INDEXED BY DEL-IX.
012900             10  DEL-STORE-ID          PIC 9(06).
013000     77  W-DELETED-COUNT               PIC 9(04) COMP.
013100
013200     01  W-FIELD-VALID                 PIC X.
013300         88  FIELD-VALID               VALUE "Y".
013400     01  W-STORE-FOUND                 PIC X.
013500         88  STORE-FOUND                VALUE "Y".
013600
013700     77  W-STORES-REGISTERED           PIC 9(06) COMP.
013800     77  W-STORES-REJECTED             PIC 9(06) COMP.
013900     77  W-STORES-REMOVED              PIC 9(06) COMP.
014000     77  W-DEPOSITS-DETACHED           PIC 9(06) COMP.
014100
014200 PROCEDURE DIVISION.
014300
014400 0000-MAIN-LINE.
014500
014600     PERFORM 1000-INITIALIZE.
014700     PERFORM 2000-LOAD-STORE-TABLE THRU 2000-EXIT
014800                                   UNTIL END-OF-STORE.
014900     CLOSE STORE-FILE.
015000
015100     PERFORM 3000-PROCESS-ONE-TRANSACTION THRU 3000-EXIT
015200                                          UNTIL END-OF-STORRQ.
015300     CLOSE STORE-REQUEST-FILE.
015400
015500     PERFORM 4000-WRITE-NEW-STORE-FILE.
015600     PERFORM 5000-CASCADE-DEPOSIT-FILE.
015700     PERFORM 9000-DISPLAY-RUN-TOTALS.
015800
015900     CLOSE ERROR-FILE.
016000     STOP RUN.
016100
016200 1000-INITIALIZE.
016300
016400     PERFORM STAMP-RUN-DATE.
016500     MOVE ZERO TO W-STORE-COUNT W-DELETED-COUNT W-NEXT-ID-MAX
016600                  W-STORES-REGISTERED W-STORES-REJECTED
016700                  W-STORES-REMOVED W-DEPOSITS-DETACHED.
016800     MOVE "N" TO W-END-OF-STORE W-END-OF-STORRQ W-END-OF-DEPOSIT.
016900     OPEN INPUT  STORE-FILE.
017000     OPEN INPUT  STORE-REQUEST-FILE.
017100     OPEN OUTPUT ERROR-FILE.
017200
017300 2000-LOAD-STORE-TABLE.
017400
017500     READ STORE-FILE
017600         AT END
017700             MOVE "Y" TO W-END-OF-STORE
017800         NOT AT END
017900             ADD 1 TO W-STORE-COUNT
018000             MOVE STORE-ID      TO ST-STORE-ID (W-STORE-COUNT)
018100             MOVE "Y"           TO ST-ACTIVE (W-STORE-COUNT)
018200             MOVE STORE-NAME    TO ST-STORE-NAME (W-STORE-COUNT)
018300             MOVE STORE-ADDRESS TO ST-STORE-ADDRESS (W-STORE-COUNT)
018400             MOVE STORE-CONTACT TO ST-STORE-CONTACT (W-STORE-COUNT)
018500             IF STORE-ID GREATER W-NEXT-ID-MAX
018600                MOVE STORE-ID TO W-NEXT-ID-MAX.
018700
018800 2000-EXIT.
018900     EXIT.
019000
019100 3000-PROCESS-ONE-TRANSACTION.
019200
019300     READ STORE-REQUEST-FILE
019400         AT END
019500             MOVE "Y" TO W-END-OF-STORRQ
019600         NOT AT END
019700             IF SR-IS-ADD
019800                PERFORM 3100-REGISTER-STORE
019900             ELSE
020000                PERFORM 3200-REMOVE-STORE.
020100
020200 3000-EXIT.
020300     EXIT.
020400
020500 3100-REGISTER-STORE.
020600
020700     MOVE "N" TO W-FIELD-VALID.
020800     IF SR-STORE-NAME NOT EQUAL SPACES
020900        AND SR-STORE-ADDRESS NOT EQUAL SPACES
021000        AND SR-STORE-CONTACT NOT EQUAL SPACES
021100        MOVE "Y" TO W-FIELD-VALID.
021200
021300     IF FIELD-VALID
021400        ADD 1 TO W-NEXT-ID-MAX
021500        ADD 1 TO W-STORE-COUNT
021600        MOVE W-NEXT-ID-MAX    TO ST-STORE-ID (W-STORE-COUNT)
021700        MOVE "Y"              TO ST-ACTIVE (W-STORE-COUNT)
021800        MOVE SR-STORE-NAME    TO ST-STORE-NAME (W-STORE-COUNT)
021900        MOVE SR-STORE-ADDRESS TO ST-STORE-ADDRESS (W-STORE-COUNT)
022000        MOVE SR-STORE-CONTACT TO ST-STORE-CONTACT (W-STORE-COUNT)
022100        ADD 1 TO W-STORES-REGISTERED
022200     ELSE
022300        ADD 1 TO W-STORES-REJECTED
022400        MOVE SPACES TO ERROR-RECORD
022500        MOVE "ST01" TO ER-REASON-CODE
022600        STRING "REJECTED REGISTER-STORE " SR-STORE-NAME
022700               " - BLANK REQUIRED FIELD"
022800               INTO ER-MESSAGE-TEXT
022900        WRITE ERROR-RECORD.
023000
023100 3200-REMOVE-STORE.
023200
023300     MOVE "N" TO W-STORE-FOUND.
023400     PERFORM 3210-SEARCH-STORE
023500             VARYING ST-IX FROM 1 BY 1
023600             UNTIL ST-IX GREATER W-STORE-COUNT.
023700
023800     IF STORE-FOUND
023900        ADD 1 TO W-STORES-REMOVED
024000        ADD 1 TO W-DELETED-COUNT
024100        MOVE SR-STORE-ID TO DEL-STORE-ID (W-DELETED-COUNT)
024200     ELSE
024300        ADD 1 TO W-STORES-REJECTED
024400        MOVE SPACES TO ERROR-RECORD
024500        MOVE "ST02" TO ER-REASON-CODE
024600        STRING "REJECTED REMOVE-STORE " SR-STORE-ID
024700               " - NOT ON FILE"
024800               INTO ER-MESSAGE-TEXT
024900        WRITE ERROR-RECORD.
025000
025100 3210-SEARCH-STORE.
025200
025300     IF ST-STORE-ID (ST-IX) EQUAL SR-STORE-ID
025400        AND ST-IS-ACTIVE (ST-IX)
025500        MOVE "N" TO ST-ACTIVE (ST-IX)
025600        MOVE "Y" TO W-STORE-FOUND.
025700
025800 4000-WRITE-NEW-STORE-FILE.
025900
026000     OPEN OUTPUT NEW-STORE-FILE.
026100     PERFORM 4100-WRITE-ONE-STORE
026200             VARYING ST-IX FROM 1 BY 1
026300             UNTIL ST-IX GREATER W-STORE-COUNT.
026400     CLOSE NEW-STORE-FILE.
026500
026600 4100-WRITE-ONE-STORE.
026700
026800     IF ST-IS-ACTIVE (ST-IX)
026900        MOVE SPACES TO NEW-STORE-RECORD
027000        MOVE ST-STORE-ID (ST-IX)      TO NS-STORE-ID
027100        MOVE ST-STORE-NAME (ST-IX)    TO NS-STORE-NAME
027200        MOVE ST-STORE-ADDRESS (ST-IX) TO NS-STORE-ADDRESS
027300        MOVE ST-STORE-CONTACT (ST-IX) TO NS-STORE-CONTACT
027400        WRITE NEW-STORE-RECORD.
027500
027600 5000-CASCADE-DEPOSIT-FILE.
027700
027800     OPEN INPUT  DEPOSIT-FILE.
027900     OPEN OUTPUT NEW-DEPOSIT-FILE.
028000
028100     PERFORM 5100-CASCADE-ONE-DEPOSIT THRU 5100-EXIT
028200                                      UNTIL END-OF-DEPOSIT.
028300
028400     CLOSE DEPOSIT-FILE.
028500     CLOSE NEW-DEPOSIT-FILE.
028600
028700 5100-CASCADE-ONE-DEPOSIT.
028800
028900     READ DEPOSIT-FILE
029000         AT END
029100             MOVE "Y" TO W-END-OF-DEPOSIT
029200         NOT AT END
029300             PERFORM 5200-CHECK-DEPOSIT-STORE.
029400
029500 5100-EXIT.
029600     EXIT.
029700
029800 5200-CHECK-DEPOSIT-STORE.
029900
030000     MOVE "N" TO W-STORE-FOUND.
030100     PERFORM 5210-SEARCH-DELETED-ID
030200             VARYING DEL-IX FROM 1 BY 1
030300             UNTIL DEL-IX GREATER W-DELETED-COUNT.
030400
030500     IF STORE-FOUND
030600        MOVE ZERO TO DEP-STORE-ID
030700        ADD 1 TO W-DEPOSITS-DETACHED.
030800
030900     MOVE SPACES TO NEW-DEPOSIT-RECORD.
031000     MOVE DEP-ID           TO NDP-DEP-ID.
031100     MOVE DEP-STORE-ID      TO NDP-STORE-ID.
031200     MOVE DEP-ADDRESS       TO NDP-ADDRESS.
031300     MOVE DEP-STATUS        TO NDP-STATUS.
031400     WRITE NEW-DEPOSIT-RECORD.
031500
031600 5210-SEARCH-DELETED-ID.
031700
031800     IF DEL-STORE-ID (DEL-IX) EQUAL DEP-STORE-ID
031900        MOVE "Y" TO W-STORE-FOUND.
032000
032100 9000-DISPLAY-RUN-TOTALS.
032200
032300     DISPLAY "STORE-MAINTENANCE RUN TOTALS".
032400     DISPLAY "  STORES REGISTERED ... " W-STORES-REGISTERED.
032500     DISPLAY "  STORES REMOVED ...... " W-STORES-REMOVED.
032600     DISPLAY "  TRANSACTIONS REJECTED " W-STORES-REJECTED.
032700     DISPLAY "  DEPOSITS DETACHED ... " W-DEPOSITS-DETACHED.
032800
032900     COPY "PLGENERAL.CBL".
