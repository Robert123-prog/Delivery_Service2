000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DEPOSIT-MAINTENANCE.
000300 AUTHOR.        L. FORTUNATO.
000400 INSTALLATION.  PARCEL DELIVERY DATA CENTER.
000500 DATE-WRITTEN.  03/02/1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION RUN.
000800*
000900* MAINTAINS THE DEPOSIT (WAREHOUSE) MASTER.  A DEPOSIT CANNOT BE
001000* REGISTERED UNLESS ALL ITS FIELDS ARE PRESENT AND THE STORE IT
001100* NAMES IS ALREADY ON THE STORE MASTER - WE LOAD STORE-FILE INTO A
001200* TABLE JUST TO CHECK THAT, THE SAME WAY EMPLOYEE-MAINTENANCE
001300* CHECKS A NEW HIRE'S DEPARTMENT AGAINST DEPARTMENT-FILE.
001400*
001500* CHANGE LOG
001600*    03/02/91  LFO  ORIGINAL PROGRAM - REGISTER ONLY
001700*    08/03/93  RVP  ADDED REMOVE-DEPOSIT ACTION CODE
001800*    05/22/96  RVP  DEPOSIT-FILE CONVERTED FROM RANDOM TO LINE
001900*                    SEQUENTIAL - OLD-MASTER/NEW-MASTER TABLE PASS
002000*    11/20/96  RVP  ADDED THE STORE-ON-FILE CHECK AGAINST STORE-FILE
002100*    01/14/98  RVP  TOMBSTONE DELETED ENTRIES INSTEAD OF COMPACTING
002200*                    THE TABLE
002300*    02/09/99  RVP  Y2K REVIEW - NO DATE FIELDS ON DEPOSIT-RECORD, NO CHANGE
002310*    06/14/01  KMH  ADDED A REASON-CODE PREFIX TO THE REJECT LISTING
002320*                    SO THE HELP DESK CAN GREP FOR "DP01" VS. "DP02" -
002330*                    PDS-188
002340*    06/02/03  KMH  RAISED THE DEPOSIT-TABLE LIMIT FOR THE WEST
002350*                    REGION ROLL-ON - TICKET PDS-244
002360*    03/17/05  KMH  NEW-DEPOSIT-RECORD WAS ONE BYTE SHORT OF THE FULL
002370*                    FD WIDTH - WIDENED IT SO THE TRAILING FILLER
002380*                    BYTE DOES NOT GET CLIPPED ON THE REWRITE - PDS-301
002400*
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200
003300     COPY "SLDEPORQ.CBL".
003400     COPY "SLDEPOS.CBL".
003500     COPY "SLSTORE.CBL".
003600
003700     SELECT NEW-DEPOSIT-FILE
003800         ASSIGN TO "NEW-DEPOSIT-FILE"
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         ACCESS MODE IS SEQUENTIAL
004100         FILE STATUS IS WS-NEWDEP-STATUS.
004200
004300     SELECT ERROR-FILE
004400         ASSIGN TO "DEPOSIT-MAINT-REJECTS.PRN"
004500         ORGANIZATION IS LINE SEQUENTIAL.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000     COPY "FDDEPORQ.CBL".
005100     COPY "FDDEPOS.CBL".
005200     COPY "FDSTORE.CBL".
005300
005400     FD  NEW-DEPOSIT-FILE
005500         LABEL RECORDS ARE STANDARD.
005600     01  NEW-DEPOSIT-RECORD             PIC X(80).
005700     01  NEW-DEPOSIT-RECORD-R REDEFINES NEW-DEPOSIT-RECORD.
005800         05  ND-DEP-ID                  PIC 9(06).
005900         05  ND-STORE-ID                PIC 9(06).
006000         05  ND-ADDRESS                 PIC X(40).
006100         05  ND-STATUS                  PIC X(15).
006200         05  FILLER                     PIC X(13).
006300
006400     FD  ERROR-FILE
006500         LABEL RECORDS ARE OMITTED.
006600     01  ERROR-RECORD                   PIC X(80).
006700     01  ERROR-RECORD-R REDEFINES ERROR-RECORD.
006800         05  ER-REASON-CODE             PIC X(04).
006900         05  ER-MESSAGE-TEXT            PIC X(76).
007000
007100 WORKING-STORAGE SECTION.
007200
007300     COPY "wsids.cbl".
007400
007500     77  WS-DEPORQ-STATUS              PIC X(02).
007600     77  WS-DEPOSIT-STATUS             PIC X(02).
007700     77  WS-STORE-STATUS               PIC X(02).
007800     77  WS-NEWDEP-STATUS              PIC X(02).
007900     77  W-RUN-DATE-CCYYMMDD           PIC 9(08).
008000     77  W-BAD-FILE-STATUS             PIC X(02).
008100     77  W-BAD-FILE-NAME               PIC X(20).
008200
008300     01  W-END-OF-DEPOSIT              PIC X.
008400         88  END-OF-DEPOSIT            VALUE "Y".
008500
008600     01  W-END-OF-DEPORQ               PIC X.
008700         88  END-OF-DEPORQ             VALUE "Y".
008800
008900     01  W-END-OF-STORE                PIC X.
009000         88  END-OF-STORE              VALUE "Y".
009100
009200     01  DEPOSIT-TABLE.
009300         05  DT-TBL-ENTRY OCCURS 1 TO 3000 TIMES
009400                          DEPENDING ON W-DEPOSIT-COUNT
009500                          INDEXED BY DT-IX.
009600             10  DT-DEP-ID             PIC 9(06).
009700             10  DT-ACTIVE             PIC X(01).
009800                 88  DT-IS-ACTIVE      VALUE "Y".
009900             10  DT-STORE-ID           PIC 9(06).
010000             10  DT-ADDRESS            PIC X(40).
010100             10  DT-STATUS             PIC X(15).
010200     77  W-DEPOSIT-COUNT               PIC 9(04) COMP.
010300
010400     01  STORE-ID-TABLE.
010500         05  SI-TBL-ENTRY OCCURS 1 TO 2000 TIMES
010600                          DEPENDING ON W-STORE-COUNT
010700                          INDEXED BY SI-IX.
010800             10  SI-STORE-ID           PIC 9(06).
010900     77  W-STORE-COUNT                 PIC 9(04) COMP.
011000
011100     01  W-FIELD-VALID                 PIC X.
011200         88  FIELD-VALID               VALUE "Y".
011300     01  W-DEPOSIT-FOUND               PIC X.
011400         88  DEPOSIT-FOUND             VALUE "Y".
011500     01  W-STORE-ON-FILE               PIC X.
011600         88  STORE-ON-FILE             VALUE "Y".
011700
011800     77  W-DEPOSITS-REGISTERED         PIC 9(06) COMP.
011900     77  W-DEPOSITS-REJECTED           PIC 9(06) COMP.
012000     77  W-DEPOSITS-REMOVED            PIC 9(06) COMP.
012100
012200 PROCEDURE DIVISION.
012300
012400 0000-MAIN-LINE.
012500
012600     PERFORM 1000-INITIALIZE.
012700     PERFORM 1100-LOAD-STORE-ID-TABLE THRU 1100-EXIT
012800                                      UNTIL END-OF-STORE.
012900     CLOSE STORE-FILE.
013000
013100     PERFORM 2000-LOAD-DEPOSIT-TABLE THRU 2000-EXIT
013200                                     UNTIL END-OF-DEPOSIT.
013300     CLOSE DEPOSIT-FILE.
013400
013500     PERFORM 3000-PROCESS-ONE-TRANSACTION THRU 3000-EXIT
013600                                          UNTIL END-OF-DEPORQ.
013700     CLOSE DEPOS-REQUEST-FILE.
013800
013900     PERFORM 4000-WRITE-NEW-DEPOSIT-FILE.
014000     PERFORM 9000-DISPLAY-RUN-TOTALS.
014100
014200     CLOSE ERROR-FILE.
014300     STOP RUN.
014400
014500 1000-INITIALIZE.
014600
014700     PERFORM STAMP-RUN-DATE.
014800     MOVE ZERO TO W-DEPOSIT-COUNT W-STORE-COUNT W-NEXT-ID-MAX
014900                  W-DEPOSITS-REGISTERED W-DEPOSITS-REJECTED
015000                  W-DEPOSITS-REMOVED.
015100     MOVE "N" TO W-END-OF-DEPOSIT W-END-OF-DEPORQ W-END-OF-STORE.
015200     OPEN INPUT  STORE-FILE.
015300     OPEN INPUT  DEPOSIT-FILE.
015400     OPEN INPUT  DEPOS-REQUEST-FILE.
015500     OPEN OUTPUT ERROR-FILE.
015600
015700 1100-LOAD-STORE-ID-TABLE.
015800
015900     READ STORE-FILE
016000         AT END
016100             MOVE "Y" TO W-END-OF-STORE
016200         NOT AT END
016300             ADD 1 TO W-STORE-COUNT
016400             MOVE STORE-ID TO SI-STORE-ID (W-STORE-COUNT).
016500
016600 1100-EXIT.
016700     EXIT.
016800
016900 2000-LOAD-DEPOSIT-TABLE.
017000
017100     READ DEPOSIT-FILE
017200         AT END
017300             MOVE "Y" TO W-END-OF-DEPOSIT
017400         NOT AT END
017500             ADD 1 TO W-DEPOSIT-COUNT
017600             MOVE DEP-ID        TO DT-DEP-ID (W-DEPOSIT-COUNT)
017700             MOVE "Y"           TO DT-ACTIVE (W-DEPOSIT-COUNT)
017800             MOVE DEP-STORE-ID  TO DT-STORE-ID (W-DEPOSIT-COUNT)
017900             MOVE DEP-ADDRESS   TO DT-ADDRESS (W-DEPOSIT-COUNT)
018000             MOVE DEP-STATUS    TO DT-STATUS (W-DEPOSIT-COUNT)
018100             IF DEP-ID GREATER W-NEXT-ID-MAX
018200                MOVE DEP-ID TO W-NEXT-ID-MAX.
018300
018400 2000-EXIT.
018500     EXIT.
018600
018700 3000-PROCESS-ONE-TRANSACTION.
018800
018900     READ DEPOS-REQUEST-FILE
019000         AT END
019100             MOVE "Y" TO W-END-OF-DEPORQ
019200         NOT AT END
019300             IF QR-IS-ADD
019400                PERFORM 3100-REGISTER-DEPOSIT
019500             ELSE
019600                PERFORM 3300-REMOVE-DEPOSIT.
019700
019800 3000-EXIT.
019900     EXIT.
020000
020100 3100-REGISTER-DEPOSIT.
020200
020300     MOVE "N" TO W-STORE-ON-FILE.
020400     PERFORM 3110-SEARCH-STORE-ID
020500             VARYING SI-IX FROM 1 BY 1
020600             UNTIL SI-IX GREATER W-STORE-COUNT.
020700
020800     MOVE "N" TO W-FIELD-VALID.
020900     IF QR-DEP-ADDRESS NOT EQUAL SPACES
021000        AND QR-DEP-STATUS NOT EQUAL SPACES
021100        AND STORE-ON-FILE
021200        MOVE "Y" TO W-FIELD-VALID.
021300
021400     IF FIELD-VALID
021500        ADD 1 TO W-NEXT-ID-MAX
021600        ADD 1 TO W-DEPOSIT-COUNT
021700        MOVE W-NEXT-ID-MAX    TO DT-DEP-ID (W-DEPOSIT-COUNT)
021800        MOVE "Y"              TO DT-ACTIVE (W-DEPOSIT-COUNT)
021900        MOVE QR-DEP-STORE-ID  TO DT-STORE-ID (W-DEPOSIT-COUNT)
022000        MOVE QR-DEP-ADDRESS   TO DT-ADDRESS (W-DEPOSIT-COUNT)
022100        MOVE QR-DEP-STATUS    TO DT-STATUS (W-DEPOSIT-COUNT)
022200        ADD 1 TO W-DEPOSITS-REGISTERED
022300     ELSE
022400        ADD 1 TO W-DEPOSITS-REJECTED
022500        MOVE SPACES TO ERROR-RECORD
022600        MOVE "DP01" TO ER-REASON-CODE
022700        STRING "REJECTED REGISTER-DEPOSIT FOR STORE " QR-DEP-STORE-ID
022800               " - BLANK FIELD OR STORE NOT ON FILE"
022900               INTO ER-MESSAGE-TEXT
023000        WRITE ERROR-RECORD.
023100
023200 3110-SEARCH-STORE-ID.
023300
023400     IF SI-STORE-ID (SI-IX) EQUAL QR-DEP-STORE-ID
023500        MOVE "Y" TO W-STORE-ON-FILE.
023600
023700 3300-REMOVE-DEPOSIT.
023800
023900     MOVE "N" TO W-DEPOSIT-FOUND.
024000     PERFORM 3310-SEARCH-DEPOSIT
024100             VARYING DT-IX FROM 1 BY 1
024200             UNTIL DT-IX GREATER W-DEPOSIT-COUNT.
024300
024400     IF DEPOSIT-FOUND
024500        ADD 1 TO W-DEPOSITS-REMOVED
024600     ELSE
024700        ADD 1 TO W-DEPOSITS-REJECTED
024800        MOVE SPACES TO ERROR-RECORD
024900        MOVE "DP02" TO ER-REASON-CODE
025000        STRING "REJECTED REMOVE-DEPOSIT " QR-DEP-ID
025100               " - NOT ON FILE"
025200               INTO ER-MESSAGE-TEXT
025300        WRITE ERROR-RECORD.
025400
025500 3310-SEARCH-DEPOSIT.
025600
025700     IF DT-DEP-ID (DT-IX) EQUAL QR-DEP-ID
025800        AND DT-IS-ACTIVE (DT-IX)
025900        MOVE "N" TO DT-ACTIVE (DT-IX)
026000        MOVE "Y" TO W-DEPOSIT-FOUND.
026100
026200 4000-WRITE-NEW-DEPOSIT-FILE.
026300
026400     OPEN OUTPUT NEW-DEPOSIT-FILE.
026500     PERFORM 4100-WRITE-ONE-DEPOSIT
026600             VARYING DT-IX FROM 1 BY 1
026700             UNTIL DT-IX GREATER W-DEPOSIT-COUNT.
026800     CLOSE NEW-DEPOSIT-FILE.
026900
027000 4100-WRITE-ONE-DEPOSIT.
027100
027200     IF DT-IS-ACTIVE (DT-IX)
027300        MOVE SPACES TO NEW-DEPOSIT-RECORD
027400        MOVE DT-DEP-ID (DT-IX)    TO ND-DEP-ID
027500        MOVE DT-STORE-ID (DT-IX)  TO ND-STORE-ID
027600        MOVE DT-ADDRESS (DT-IX)   TO ND-ADDRESS
027700        MOVE DT-STATUS (DT-IX)    TO ND-STATUS
027800        WRITE NEW-DEPOSIT-RECORD.
027900
028000 9000-DISPLAY-RUN-TOTALS.
028100
028200     DISPLAY "DEPOSIT-MAINTENANCE RUN TOTALS".
028300     DISPLAY "  DEPOSITS REGISTERED . " W-DEPOSITS-REGISTERED.
028400     DISPLAY "  DEPOSITS REMOVED .... " W-DEPOSITS-REMOVED.
028500     DISPLAY "  TRANSACTIONS REJECTED " W-DEPOSITS-REJECTED.
028600
028700     COPY "PLGENERAL.CBL".
