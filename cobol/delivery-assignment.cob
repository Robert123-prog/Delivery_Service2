000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DELIVERY-ASSIGNMENT.
000300 AUTHOR.        L. FORTUNATO.
000400 INSTALLATION.  PARCEL DELIVERY DATA CENTER.
000500 DATE-WRITTEN.  05/07/1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION RUN.
000800*
000900* MAINTAINS THE DELIVERY MASTER - ONE RECORD PER TRUCK/VAN/BOAT RUN
001000* THAT A GROUP OF ORDERS CAN BE ATTACHED TO (SEE ORD-DELIVERY-ID ON
001100* THE ORDER MASTER).  FOUR ACTION CODES COME IN ON THE SAME
001200* TRANSACTION FILE:
001300*    C = CREATE A NEW DELIVERY SHELL, NOBODY ASSIGNED YET
001400*    E = PICK THE DELIVERY FOR AN EMPLOYEE (DISPATCHER ASSIGNS A
001500*        STAFF MEMBER TO RIDE THE ROUTE)
001600*    X = DROP THE DELIVERY FROM WHATEVER EMPLOYEE HAS IT
001700*    P = PICK THE DELIVERY FOR A DELIVERY PERSON (CONTRACT DRIVER)
001800* PICK ACTIONS ARE REJECTED UNLESS BOTH THE DELIVERY AND THE
001900* EMPLOYEE/PERSON BEING PICKED ARE ALREADY ON THEIR MASTER FILES.
002000*
002100* CHANGE LOG
002200*    05/07/91  LFO  ORIGINAL PROGRAM - CREATE AND PICK-EMPLOYEE ONLY
002300*    02/11/92  LFO  ADDED THE DROP-EMPLOYEE ACTION CODE
002400*    07/14/94  RVP  ADDED THE PICK-DELIVERY-PERSON ACTION CODE FOR
002500*                    THE CONTRACT-DRIVER PROGRAM
002600*    05/22/96  RVP  DELIVERY-FILE CONVERTED FROM RANDOM TO LINE
002700*                    SEQUENTIAL - OLD-MASTER/NEW-MASTER TABLE PASS
002800*    02/09/99  RVP  Y2K REVIEW - NO DATE FIELDS ON DLV-RECORD, NO CHANGE
002810*    06/14/01  KMH  SHARED WS-NEWDLV-STATUS HANDLING WITH THE OTHER
002820*                    "NEW-" MASTER PASSES INSTEAD OF A LOCAL-ONLY
002830*                    FILE-STATUS NAME - PDS-188
002840*    06/02/03  KMH  RAISED THE DELIVERY-TABLE LIMIT FOR THE WEST
002850*                    REGION ROLL-ON - TICKET PDS-244
002860*    03/17/05  KMH  ADDED A REASON-CODE PREFIX TO THE REJECT LISTING
002870*                    SO THE HELP DESK CAN GREP FOR "DV01" VS. "DV02" -
002880*                    PDS-301
002900*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700
003800     COPY "SLDLVRQ.CBL".
003900     COPY "SLDELIV.CBL".
004000     COPY "SLEMP.CBL".
004100     COPY "SLDLP.CBL".
004200
004300     SELECT NEW-DELIVERY-FILE
004400         ASSIGN TO "NEW-DELIVERY-FILE"
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         ACCESS MODE IS SEQUENTIAL
004700         FILE STATUS IS WS-NEWDLV-STATUS.
004800
004900     SELECT ERROR-FILE
005000         ASSIGN TO "DELIVERY-ASSIGN-REJECTS.PRN"
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600     COPY "FDDLVRQ.CBL".
005700     COPY "FDDELIV.CBL".
005800     COPY "FDEMP.CBL".
005900     COPY "FDDLP.CBL".
006000
006100     FD  NEW-DELIVERY-FILE
006200         LABEL RECORDS ARE STANDARD.
006300     01  NEW-DELIVERY-RECORD             PIC X(80).
006400     01  NEW-DELIVERY-RECORD-R REDEFINES NEW-DELIVERY-RECORD.
006500         05  NDV-DLV-ID                  PIC 9(06).
006600         05  NDV-PERSON-ID               PIC 9(06).
006700         05  NDV-EMPLOYEE-ID             PIC 9(06).
006800         05  NDV-TRANSPORT-TYPE          PIC X(06).
006900         05  NDV-LOCATION                PIC X(40).
007000         05  FILLER                      PIC X(16).
007100
007200     FD  ERROR-FILE
007300         LABEL RECORDS ARE OMITTED.
007400     01  ERROR-RECORD                    PIC X(80).
007500     01  ERROR-RECORD-R REDEFINES ERROR-RECORD.
007600         05  ER-REASON-CODE              PIC X(04).
007700         05  ER-MESSAGE-TEXT             PIC X(76).
007800
007900 WORKING-STORAGE SECTION.
008000
008100     COPY "wsids.cbl".
008200
008300     77  WS-DLVRQ-STATUS               PIC X(02).
008400     77  WS-DELIVERY-STATUS            PIC X(02).
008500     77  WS-EMPLOYEE-STATUS            PIC X(02).
008600     77  WS-DLP-STATUS                 PIC X(02).
008700     77  WS-NEWDLV-STATUS              PIC X(02).
008800     77  W-RUN-DATE-CCYYMMDD           PIC 9(08).
008900     77  W-BAD-FILE-STATUS             PIC X(02).
009000     77  W-BAD-FILE-NAME               PIC X(20).
009100
009200     01  W-END-OF-DELIVERY             PIC X.
009300         88  END-OF-DELIVERY           VALUE "Y".
009400     01  W-END-OF-EMPLOYEE             PIC X.
009500         88  END-OF-EMPLOYEE           VALUE "Y".
009600     01  W-END-OF-DLP                  PIC X.
009700         88  END-OF-DLP                VALUE "Y".
009800     01  W-END-OF-DLVRQ                PIC X.
009900         88  END-OF-DLVRQ              VALUE "Y".
010000
010100     01  DELIVERY-TABLE.
010200         05  VT-TBL-ENTRY OCCURS 1 TO 3000 TIMES
010300                          DEPENDING ON W-DELIVERY-COUNT
010400                          INDEXED BY VT-IX.
010500             10  VT-DLV-ID             PIC 9(06).
010600             10  VT-PERSON-ID          PIC 9(06).
010700             10  VT-EMPLOYEE-ID        PIC 9(06).
010800             10  VT-TRANSPORT-TYPE     PIC X(06).
010900             10  VT-LOCATION           PIC X(40).
011000     77  W-DELIVERY-COUNT              PIC 9(04) COMP.
011100
011200     01  EMPLOYEE-ID-TABLE.
011300         05  EI-TBL-ENTRY OCCURS 1 TO 3000 TIMES
011400                          DEPENDING ON W-EMPLOYEE-COUNT
011500                          INDEXED BY EI-IX.
011600             10  EI-EMP-ID             PIC 9(06).
011700     77  W-EMPLOYEE-COUNT              PIC 9(04) COMP.
011800
011900     01  DLP-ID-TABLE.
012000         05  DI-TBL-ENTRY OCCURS 1 TO 3000 TIMES
012100                          DEPENDING ON W-DLP-COUNT
012200                          INDEXED BY DI-IX.
012300             10  DI-DLP-ID             PIC 9(06).
012400     77  W-DLP-COUNT                   PIC 9(04) COMP.
012500
012600     01  W-DLV-FOUND-IX                PIC 9(04) COMP.
012700     01  W-ID-FOUND                    PIC X.
012800         88  ID-FOUND                  VALUE "Y".
012900
013000     77  W-DELIVERIES-CREATED          PIC 9(06) COMP.
013100     77  W-DELIVERIES-PICKED           PIC 9(06) COMP.
013200     77  W-DELIVERIES-DROPPED          PIC 9(06) COMP.
013300     77  W-REQUESTS-REJECTED           PIC 9(06) COMP.
013400
013500 PROCEDURE DIVISION.
013600
013700 0000-MAIN-LINE.
013800
013900     PERFORM 1000-INITIALIZE.
014000     PERFORM 1100-LOAD-EMPLOYEE-ID-TABLE THRU 1100-EXIT
014100                                         UNTIL END-OF-EMPLOYEE.
014200     CLOSE EMPLOYEE-FILE.
014300
014400     PERFORM 1200-LOAD-DLP-ID-TABLE THRU 1200-EXIT
014500                                    UNTIL END-OF-DLP.
014600     CLOSE DLP-FILE.
014700
014800     PERFORM 2000-LOAD-DELIVERY-TABLE THRU 2000-EXIT
014900                                      UNTIL END-OF-DELIVERY.
015000     CLOSE DELIVERY-FILE.
015100
015200     PERFORM 3000-PROCESS-ONE-REQUEST THRU 3000-EXIT
015300                                      UNTIL END-OF-DLVRQ.
015400     CLOSE DLV-REQUEST-FILE.
015500
015600     PERFORM 4000-WRITE-NEW-DELIVERY-FILE.
015700     PERFORM 9000-DISPLAY-RUN-TOTALS.
015800
015900     CLOSE ERROR-FILE.
016000     STOP RUN.
016100
016200 1000-INITIALIZE.
016300
016400     PERFORM STAMP-RUN-DATE.
016500     MOVE ZERO TO W-DELIVERY-COUNT W-EMPLOYEE-COUNT W-DLP-COUNT
016600                  W-NEXT-ID-MAX W-DELIVERIES-CREATED
016700                  W-DELIVERIES-PICKED W-DELIVERIES-DROPPED
016800                  W-REQUESTS-REJECTED.
016900     MOVE "N" TO W-END-OF-DELIVERY W-END-OF-EMPLOYEE W-END-OF-DLP
017000                 W-END-OF-DLVRQ.
017100     OPEN INPUT  EMPLOYEE-FILE.
017200     OPEN INPUT  DLP-FILE.
017300     OPEN INPUT  DELIVERY-FILE.
017400     OPEN INPUT  DLV-REQUEST-FILE.
017500     OPEN OUTPUT ERROR-FILE.
017600
017700 1100-LOAD-EMPLOYEE-ID-TABLE.
017800
017900     READ EMPLOYEE-FILE
018000         AT END
018100             MOVE "Y" TO W-END-OF-EMPLOYEE
018200         NOT AT END
018300             ADD 1 TO W-EMPLOYEE-COUNT
018400             MOVE EMP-ID TO EI-EMP-ID (W-EMPLOYEE-COUNT).
018500
018600 1100-EXIT.
018700     EXIT.
018800
018900 1200-LOAD-DLP-ID-TABLE.
019000
019100     READ DLP-FILE
019200         AT END
019300             MOVE "Y" TO W-END-OF-DLP
019400         NOT AT END
019500             ADD 1 TO W-DLP-COUNT
019600             MOVE DLP-ID TO DI-DLP-ID (W-DLP-COUNT).
019700
019800 1200-EXIT.
019900     EXIT.
020000
020100 2000-LOAD-DELIVERY-TABLE.
020200
020300     READ DELIVERY-FILE
020400         AT END
020500             MOVE "Y" TO W-END-OF-DELIVERY
020600         NOT AT END
020700             ADD 1 TO W-DELIVERY-COUNT
020800             MOVE DLV-ID             TO VT-DLV-ID (W-DELIVERY-COUNT)
020900             MOVE DLV-PERSON-ID      TO VT-PERSON-ID (W-DELIVERY-COUNT)
021000             MOVE DLV-EMPLOYEE-ID    TO VT-EMPLOYEE-ID (W-DELIVERY-COUNT)
021100             MOVE DLV-TRANSPORT-TYPE TO VT-TRANSPORT-TYPE (W-DELIVERY-COUNT)
021200             MOVE DLV-LOCATION       TO VT-LOCATION (W-DELIVERY-COUNT)
021300             IF DLV-ID GREATER W-NEXT-ID-MAX
021400                MOVE DLV-ID TO W-NEXT-ID-MAX.
021500
021600 2000-EXIT.
021700     EXIT.
021800
021900 3000-PROCESS-ONE-REQUEST.
022000
022100     READ DLV-REQUEST-FILE
022200         AT END
022300             MOVE "Y" TO W-END-OF-DLVRQ
022400         NOT AT END
022500             IF LR-IS-CREATE
022600                PERFORM 3100-CREATE-DELIVERY
022700             ELSE
022800             IF LR-IS-PICK-EMPLOYEE
022900                PERFORM 3200-PICK-FOR-EMPLOYEE
023000             ELSE
023100             IF LR-IS-DROP-EMPLOYEE
023200                PERFORM 3300-DROP-FROM-EMPLOYEE
023300             ELSE
023400             IF LR-IS-PICK-PERSON
023500                PERFORM 3400-PICK-FOR-PERSON.
023550
023600 3000-EXIT.
023700     EXIT.
023800
023900 3100-CREATE-DELIVERY.
024000
024100     ADD 1 TO W-NEXT-ID-MAX.
024200     ADD 1 TO W-DELIVERY-COUNT.
024300     MOVE W-NEXT-ID-MAX     TO VT-DLV-ID (W-DELIVERY-COUNT).
024400     MOVE ZERO              TO VT-PERSON-ID (W-DELIVERY-COUNT).
024500     MOVE ZERO              TO VT-EMPLOYEE-ID (W-DELIVERY-COUNT).
024600     MOVE LR-TRANSPORT-TYPE TO VT-TRANSPORT-TYPE (W-DELIVERY-COUNT).
024700     MOVE LR-LOCATION       TO VT-LOCATION (W-DELIVERY-COUNT).
024800     ADD 1 TO W-DELIVERIES-CREATED.
024900
025000 3200-PICK-FOR-EMPLOYEE.
025100
025200     MOVE ZERO TO W-DLV-FOUND-IX.
025300     PERFORM 3210-SEARCH-DELIVERY
025400             VARYING VT-IX FROM 1 BY 1
025500             UNTIL VT-IX GREATER W-DELIVERY-COUNT.
025600
025700     MOVE "N" TO W-ID-FOUND.
025800     PERFORM 3220-SEARCH-EMPLOYEE-ID
025900             VARYING EI-IX FROM 1 BY 1
026000             UNTIL EI-IX GREATER W-EMPLOYEE-COUNT.
026100
026200     IF W-DLV-FOUND-IX EQUAL ZERO OR NOT ID-FOUND
026300        ADD 1 TO W-REQUESTS-REJECTED
026400        MOVE SPACES TO ERROR-RECORD
026500        MOVE "DV01" TO ER-REASON-CODE
026600        STRING "REJECTED PICK-EMPLOYEE - DELIVERY " LR-DLV-ID
026700               " OR EMPLOYEE " LR-EMPLOYEE-ID " NOT ON FILE"
026800               INTO ER-MESSAGE-TEXT
026900        WRITE ERROR-RECORD
027000     ELSE
027100        MOVE LR-EMPLOYEE-ID TO VT-EMPLOYEE-ID (W-DLV-FOUND-IX)
027200        ADD 1 TO W-DELIVERIES-PICKED.
027300
027400 3210-SEARCH-DELIVERY.
027500
027600     IF VT-DLV-ID (VT-IX) EQUAL LR-DLV-ID
027700        MOVE VT-IX TO W-DLV-FOUND-IX.
027800
027900 3220-SEARCH-EMPLOYEE-ID.
028000
028100     IF EI-EMP-ID (EI-IX) EQUAL LR-EMPLOYEE-ID
028200        MOVE "Y" TO W-ID-FOUND.
028300
028400 3300-DROP-FROM-EMPLOYEE.
028500
028600     MOVE ZERO TO W-DLV-FOUND-IX.
028700     PERFORM 3210-SEARCH-DELIVERY
028800             VARYING VT-IX FROM 1 BY 1
028900             UNTIL VT-IX GREATER W-DELIVERY-COUNT.
029000
029100     IF W-DLV-FOUND-IX EQUAL ZERO
029200        ADD 1 TO W-REQUESTS-REJECTED
029300        MOVE SPACES TO ERROR-RECORD
029400        MOVE "DV02" TO ER-REASON-CODE
029500        STRING "REJECTED DROP-EMPLOYEE - DELIVERY " LR-DLV-ID
029600               " NOT ON FILE" INTO ER-MESSAGE-TEXT
029700        WRITE ERROR-RECORD
029800     ELSE
029900        MOVE ZERO TO VT-EMPLOYEE-ID (W-DLV-FOUND-IX)
030000        ADD 1 TO W-DELIVERIES-DROPPED.
030100
030200 3400-PICK-FOR-PERSON.
030300
030400     MOVE ZERO TO W-DLV-FOUND-IX.
030500     PERFORM 3210-SEARCH-DELIVERY
030600             VARYING VT-IX FROM 1 BY 1
030700             UNTIL VT-IX GREATER W-DELIVERY-COUNT.
030800
030900     MOVE "N" TO W-ID-FOUND.
031000     PERFORM 3410-SEARCH-DLP-ID
031100             VARYING DI-IX FROM 1 BY 1
031200             UNTIL DI-IX GREATER W-DLP-COUNT.
031300
031400     IF W-DLV-FOUND-IX EQUAL ZERO OR NOT ID-FOUND
031500        ADD 1 TO W-REQUESTS-REJECTED
031600        MOVE SPACES TO ERROR-RECORD
031700        MOVE "DV03" TO ER-REASON-CODE
031800        STRING "REJECTED PICK-PERSON - DELIVERY " LR-DLV-ID
031900               " OR PERSON " LR-PERSON-ID " NOT ON FILE"
032000               INTO ER-MESSAGE-TEXT
032100        WRITE ERROR-RECORD
032200     ELSE
032300        MOVE LR-PERSON-ID TO VT-PERSON-ID (W-DLV-FOUND-IX)
032400        ADD 1 TO W-DELIVERIES-PICKED.
032500
032600 3410-SEARCH-DLP-ID.
032700
032800     IF DI-DLP-ID (DI-IX) EQUAL LR-PERSON-ID
032900        MOVE "Y" TO W-ID-FOUND.
033000
033100 4000-WRITE-NEW-DELIVERY-FILE.
033200
033300     OPEN OUTPUT NEW-DELIVERY-FILE.
033400     PERFORM 4100-WRITE-ONE-DELIVERY
033500             VARYING VT-IX FROM 1 BY 1
033600             UNTIL VT-IX GREATER W-DELIVERY-COUNT.
033700     CLOSE NEW-DELIVERY-FILE.
033800
033900 4100-WRITE-ONE-DELIVERY.
034000
034100     MOVE SPACES TO NEW-DELIVERY-RECORD.
034200     MOVE VT-DLV-ID (VT-IX)         TO NDV-DLV-ID.
034300     MOVE VT-PERSON-ID (VT-IX)      TO NDV-PERSON-ID.
034400     MOVE VT-EMPLOYEE-ID (VT-IX)    TO NDV-EMPLOYEE-ID.
034500     MOVE VT-TRANSPORT-TYPE (VT-IX) TO NDV-TRANSPORT-TYPE.
034600     MOVE VT-LOCATION (VT-IX)       TO NDV-LOCATION.
034700     WRITE NEW-DELIVERY-RECORD.
034800
034900 9000-DISPLAY-RUN-TOTALS.
035000
035100     DISPLAY "DELIVERY-ASSIGNMENT RUN TOTALS".
035200     DISPLAY "  DELIVERIES CREATED ... " W-DELIVERIES-CREATED.
035300     DISPLAY "  DELIVERIES PICKED .... " W-DELIVERIES-PICKED.
035400     DISPLAY "  DELIVERIES DROPPED ... " W-DELIVERIES-DROPPED.
035500     DISPLAY "  REQUESTS REJECTED .... " W-REQUESTS-REJECTED.
035600
035700     COPY "PLGENERAL.CBL".
