000100* SLCUSTRQ.CBL
000200* FILE-CONTROL ENTRY FOR THE CUSTOMER-REQUEST TRANSACTION FILE
000300*    LINE SEQUENTIAL, IN ARRIVAL ORDER
000400*
000500* HISTORY
000600*    02/14/91  LFO  ORIGINAL SELECT
000700*
000800     SELECT CUST-REQUEST-FILE
000900         ASSIGN TO "CUST-REQUEST-FILE"
001000         ORGANIZATION IS LINE SEQUENTIAL
001100         ACCESS MODE IS SEQUENTIAL
001200         FILE STATUS IS WS-CUSTRQ-STATUS.
