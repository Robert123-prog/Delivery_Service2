000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDER-REMOVAL.
000300 AUTHOR.        R. PALLADINO.
000400 INSTALLATION.  PARCEL DELIVERY DATA CENTER.
000500 DATE-WRITTEN.  09/11/1994.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION RUN.
000800*
000900* MAINTAINS THE ORDER MASTER ON THE DELETE SIDE ONLY - ORDER-
001000* PLACEMENT OWNS THE ADD SIDE AND REBUILDS ORDER-FILE FRESH EACH
001100* RUN, SO THIS PROGRAM IS THE ONLY PLACE AN ORDER EVER COMES OFF
001200* THE FILE ONCE PLACED.  A REMOVE-ORDER REQUEST MUST CARRY THE
001300* SAME CUSTOMER ID THAT IS ALREADY ON THE ORDER OR IT IS BOUNCED -
001400* THE SELLER DESK NEVER LETS ONE CUSTOMER CANCEL ANOTHER
001500* CUSTOMER'S ORDER BY TYPING IN THE WRONG ORDER NUMBER.  A MATCHED
001600* REQUEST DETACHES THE ORDER FROM THE CUSTOMER BY TOMBSTONING IT
001700* OUT OF THE TABLE, THEN THE CASCADE PASS AGAINST PACKAGE-FILE
001800* ZEROES PKG-ORDER-ID ON EVERY PACKAGE THAT STILL POINTS AT THE
001900* REMOVED ORDER, SAME AS STORE-MAINTENANCE DOES AGAINST DEPOSIT-
002000* FILE WHEN A STORE GOES AWAY.
002100*
002200* CHANGE LOG
002300*    09/11/94  RVP  ORIGINAL PROGRAM
002400*    01/14/98  RVP  TOMBSTONE DELETED ENTRIES INSTEAD OF COMPACTING
002500*                    THE TABLE, SAME AS THE OTHER MAINTENANCE RUNS
002600*    02/09/99  RVP  Y2K REVIEW - ORD-DATE AND ORD-DELIV-DATETIME ARE
002700*                    CARRIED AS OPAQUE NUMERIC FIELDS HERE, NEVER
002800*                    COMPARED OR ARITHMETIC'D ON - NO CHANGE NEEDED
002900*    06/02/03  KMH  RAISED ORDER-TABLE LIMIT FOR THE WEST REGION
003000*                    ROLL-ON - TICKET PDS-244
003100*    09/14/04  KMH  ADDED A REASON-CODE PREFIX TO THE REJECT LISTING
003200*                    SO THE HELP DESK CAN GREP FOR "OR01" VS. "OR02" -
003300*                    PDS-277
003400*    03/17/05  KMH  ADDED THE PACKAGE-FILE CASCADE PASS - PACKAGES
003500*                    LEFT POINTING AT A REMOVED ORDER WERE SHOWING
003600*                    UP ON THE ORDERS-BY-COST LISTING AS "ATTACHED"
003700*                    TO NOTHING - PDS-301
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700     COPY "SLORDRM.CBL".
004800     COPY "SLORDER.CBL".
004900     COPY "SLPKG.CBL".
005000
005100     SELECT NEW-ORDER-FILE
005200         ASSIGN TO "NEW-ORDER-FILE"
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         ACCESS MODE IS SEQUENTIAL
005500         FILE STATUS IS WS-NEWORD-STATUS.
005600
005700     SELECT NEW-PACKAGE-FILE
005800         ASSIGN TO "NEW-PACKAGE-FILE"
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         ACCESS MODE IS SEQUENTIAL
006100         FILE STATUS IS WS-NEWPKG-STATUS.
006200
006300     SELECT ERROR-FILE
006400         ASSIGN TO "ORDER-REMOVE-REJECTS.PRN"
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900
007000     COPY "FDORDRM.CBL".
007100     COPY "FDORDER.CBL".
007200     COPY "FDPKG.CBL".
007300
007400     FD  NEW-ORDER-FILE
007500         LABEL RECORDS ARE STANDARD.
007600     01  NEW-ORDER-RECORD                PIC X(120).
007700     01  NEW-ORDER-RECORD-R REDEFINES NEW-ORDER-RECORD.
007800         05  NO-ORD-ID                   PIC 9(06).
007900         05  NO-CUST-ID                  PIC 9(06).
008000         05  NO-DATE                     PIC 9(08).
008100         05  NO-DELIV-DATETIME           PIC 9(14).
008200         05  NO-TOTAL-COST               PIC 9(07)V99.
008300         05  NO-STATUS                   PIC X(15).
008400         05  NO-LOCATION                 PIC X(40).
008500         05  NO-DELIVERY-ID              PIC 9(06).
008600         05  FILLER                      PIC X(16).
008700
008800     FD  NEW-PACKAGE-FILE
008900         LABEL RECORDS ARE STANDARD.
009000     01  NEW-PACKAGE-RECORD              PIC X(70).
009100     01  NEW-PACKAGE-RECORD-R REDEFINES NEW-PACKAGE-RECORD.
009200         05  NPK-PKG-ID                  PIC 9(06).
009300         05  NPK-ORDER-ID                PIC 9(06).
009400         05  NPK-COST                    PIC 9(07)V99.
009500         05  NPK-WEIGHT                  PIC 9(05)V99.
009600         05  NPK-DIMENSIONS              PIC X(20).
009700         05  NPK-DEPOSIT-ID              PIC 9(06).
009800         05  FILLER                      PIC X(16).
009900
010000     FD  ERROR-FILE
010100         LABEL RECORDS ARE OMITTED.
010200     01  ERROR-RECORD                    PIC X(80).
010300     01  ERROR-RECORD-R REDEFINES ERROR-RECORD.
010400         05  ER-REASON-CODE              PIC X(04).
010500         05  ER-MESSAGE-TEXT             PIC X(76).
010600
010700 WORKING-STORAGE SECTION.
010800
010900     77  WS-ORDRM-STATUS               PIC X(02).
011000     77  WS-ORDER-STATUS               PIC X(02).
011100     77  WS-PACKAGE-STATUS             PIC X(02).
011200     77  WS-NEWORD-STATUS              PIC X(02).
011300     77  WS-NEWPKG-STATUS              PIC X(02).
011400     77  W-RUN-DATE-CCYYMMDD           PIC 9(08).
011500     77  W-BAD-FILE-STATUS             PIC X(02).
011600     77  W-BAD-FILE-NAME               PIC X(20).
011700
011800     01  W-END-OF-ORDER                PIC X.
011900         88  END-OF-ORDER              VALUE "Y".
012000
012100     01  W-END-OF-ORDRM                PIC X.
012200         88  END-OF-ORDRM              VALUE "Y".
012300
012400     01  W-END-OF-PACKAGE              PIC X.
012500         88  END-OF-PACKAGE            VALUE "Y".
012600
012700     01  ORDER-TABLE.
012800         05  OT-TBL-ENTRY OCCURS 1 TO 3000 TIMES
012900                          DEPENDING ON W-ORDER-COUNT
013000                          INDEXED BY OT-IX.
013100             10  OT-ORD-ID             PIC 9(06).
013200             10  OT-ACTIVE             PIC X(01).
013300                 88  OT-IS-ACTIVE      VALUE "Y".
013400             10  OT-CUST-ID            PIC 9(06).
013500             10  OT-DATE               PIC 9(08).
013600             10  OT-DELIV-DATETIME     PIC 9(14).
013700             10  OT-DELIV-DATETIME-R REDEFINES OT-DELIV-DATETIME.
013800                 15  OT-DELIV-DATE-PART PIC 9(08).
013900                 15  OT-DELIV-TIME-PART PIC 9(06).
014000             10  OT-TOTAL-COST         PIC 9(07)V99.
014100             10  OT-STATUS             PIC X(15).
014200             10  OT-LOCATION           PIC X(40).
014300             10  OT-DELIVERY-ID        PIC 9(06).
014400     77  W-ORDER-COUNT                 PIC 9(04) COMP.
014500
014600     01  DELETED-ID-TABLE.
014700         05  DEL-TBL-ENTRY OCCURS 1 TO 3000 TIMES
014800                           DEPENDING ON W-DELETED-COUNT
014900                           INDEXED BY DEL-IX.
015000             10  DEL-ORD-ID            PIC 9(06).
015100     77  W-DELETED-COUNT               PIC 9(04) COMP.
015200
015300     01  W-ORDER-FOUND                 PIC X.
015400         88  ORDER-FOUND               VALUE "Y".
015500     01  W-PACKAGE-FOUND                PIC X.
015600         88  PACKAGE-FOUND             VALUE "Y".
015700
015800     77  W-ORDERS-REMOVED              PIC 9(06) COMP.
015900     77  W-ORDERS-REJECTED             PIC 9(06) COMP.
016000     77  W-PACKAGES-DETACHED           PIC 9(06) COMP.
016100
016200 PROCEDURE DIVISION.
016300
016400 0000-MAIN-LINE.
016500
016600     PERFORM 1000-INITIALIZE.
016700     PERFORM 2000-LOAD-ORDER-TABLE THRU 2000-EXIT
016800                                  UNTIL END-OF-ORDER.
016900     CLOSE ORDER-FILE.
017000
017100     PERFORM 3000-PROCESS-ONE-TRANSACTION THRU 3000-EXIT
017200                                          UNTIL END-OF-ORDRM.
017300     CLOSE ORD-REMOVE-REQUEST-FILE.
017400
017500     PERFORM 4000-WRITE-NEW-ORDER-FILE.
017600     PERFORM 5000-CASCADE-PACKAGE-FILE.
017700     PERFORM 9000-DISPLAY-RUN-TOTALS.
017800
017900     CLOSE ERROR-FILE.
018000     STOP RUN.
018100
018200 1000-INITIALIZE.
018300
018400     PERFORM STAMP-RUN-DATE.
018500     MOVE ZERO TO W-ORDER-COUNT W-DELETED-COUNT
018600                  W-ORDERS-REMOVED W-ORDERS-REJECTED
018700                  W-PACKAGES-DETACHED.
018800     MOVE "N" TO W-END-OF-ORDER W-END-OF-ORDRM W-END-OF-PACKAGE.
018900     OPEN INPUT  ORDER-FILE.
019000     OPEN INPUT  ORD-REMOVE-REQUEST-FILE.
019100     OPEN OUTPUT ERROR-FILE.
019200
019300 2000-LOAD-ORDER-TABLE.
019400
019500     READ ORDER-FILE
019600         AT END
019700             MOVE "Y" TO W-END-OF-ORDER
019800         NOT AT END
019900             ADD 1 TO W-ORDER-COUNT
020000             MOVE ORD-ID             TO OT-ORD-ID (W-ORDER-COUNT)
020100             MOVE "Y"                TO OT-ACTIVE (W-ORDER-COUNT)
020200             MOVE ORD-CUST-ID        TO OT-CUST-ID (W-ORDER-COUNT)
020300             MOVE ORD-DATE           TO OT-DATE (W-ORDER-COUNT)
020400             MOVE ORD-DELIV-DATETIME TO
020410                 OT-DELIV-DATETIME (W-ORDER-COUNT)
020500             MOVE ORD-TOTAL-COST     TO OT-TOTAL-COST (W-ORDER-COUNT)
020600             MOVE ORD-STATUS         TO OT-STATUS (W-ORDER-COUNT)
020700             MOVE ORD-LOCATION       TO OT-LOCATION (W-ORDER-COUNT)
020800             MOVE ORD-DELIVERY-ID    TO
020810                 OT-DELIVERY-ID (W-ORDER-COUNT).
020900
021000 2000-EXIT.
021100     EXIT.
021200
021300 3000-PROCESS-ONE-TRANSACTION.
021400
021500     READ ORD-REMOVE-REQUEST-FILE
021600         AT END
021700             MOVE "Y" TO W-END-OF-ORDRM
021800         NOT AT END
021900             PERFORM 3100-REMOVE-ORDER.
022000
022100 3000-EXIT.
022200     EXIT.
022300
022400 3100-REMOVE-ORDER.
022500
022600     MOVE "N" TO W-ORDER-FOUND.
022700     PERFORM 3110-SEARCH-ORDER
022800             VARYING OT-IX FROM 1 BY 1
022900             UNTIL OT-IX GREATER W-ORDER-COUNT.
023000
023100     IF ORDER-FOUND
023200        ADD 1 TO W-ORDERS-REMOVED
023300        ADD 1 TO W-DELETED-COUNT
023400        MOVE XR-ORDER-ID TO DEL-ORD-ID (W-DELETED-COUNT)
023500     ELSE
023600        ADD 1 TO W-ORDERS-REJECTED
023700        MOVE SPACES TO ERROR-RECORD
023800        MOVE "OR01" TO ER-REASON-CODE
023900        STRING "REJECTED REMOVE-ORDER " XR-ORDER-ID
024000               " FOR CUSTOMER " XR-CUST-ID
024100               " - NOT ON FILE OR NOT THIS CUSTOMER'S ORDER"
024200               INTO ER-MESSAGE-TEXT
024300        WRITE ERROR-RECORD.
024400
024500 3110-SEARCH-ORDER.
024600
024700     IF OT-ORD-ID (OT-IX) EQUAL XR-ORDER-ID
024800        AND OT-CUST-ID (OT-IX) EQUAL XR-CUST-ID
024900        AND OT-IS-ACTIVE (OT-IX)
025000        MOVE "N" TO OT-ACTIVE (OT-IX)
025100        MOVE "Y" TO W-ORDER-FOUND.
025200
025300 4000-WRITE-NEW-ORDER-FILE.
025400
025500     OPEN OUTPUT NEW-ORDER-FILE.
025600     PERFORM 4100-WRITE-ONE-ORDER
025700             VARYING OT-IX FROM 1 BY 1
025800             UNTIL OT-IX GREATER W-ORDER-COUNT.
025900     CLOSE NEW-ORDER-FILE.
026000
026100 4100-WRITE-ONE-ORDER.
026200
026300     IF OT-IS-ACTIVE (OT-IX)
026400        MOVE SPACES TO NEW-ORDER-RECORD
026500        MOVE OT-ORD-ID (OT-IX)            TO NO-ORD-ID
026600        MOVE OT-CUST-ID (OT-IX)           TO NO-CUST-ID
026700        MOVE OT-DATE (OT-IX)              TO NO-DATE
026800        MOVE OT-DELIV-DATETIME (OT-IX)    TO NO-DELIV-DATETIME
026900        MOVE OT-TOTAL-COST (OT-IX)        TO NO-TOTAL-COST
027000        MOVE OT-STATUS (OT-IX)            TO NO-STATUS
027100        MOVE OT-LOCATION (OT-IX)          TO NO-LOCATION
027200        MOVE OT-DELIVERY-ID (OT-IX)       TO NO-DELIVERY-ID
027300        WRITE NEW-ORDER-RECORD.
027400
027500 5000-CASCADE-PACKAGE-FILE.
027600
027700     OPEN INPUT  PACKAGE-FILE.
027800     OPEN OUTPUT NEW-PACKAGE-FILE.
027900
028000     PERFORM 5100-CASCADE-ONE-PACKAGE THRU 5100-EXIT
028100                                      UNTIL END-OF-PACKAGE.
028200
028300     CLOSE PACKAGE-FILE.
028400     CLOSE NEW-PACKAGE-FILE.
028500
028600 5100-CASCADE-ONE-PACKAGE.
028700
028800     READ PACKAGE-FILE
028900         AT END
029000             MOVE "Y" TO W-END-OF-PACKAGE
029100         NOT AT END
029200             PERFORM 5200-CHECK-PACKAGE-ORDER.
029300
029400 5100-EXIT.
029500     EXIT.
029600
029700 5200-CHECK-PACKAGE-ORDER.
029800
029900     MOVE "N" TO W-PACKAGE-FOUND.
030000     PERFORM 5210-SEARCH-DELETED-ID
030100             VARYING DEL-IX FROM 1 BY 1
030200             UNTIL DEL-IX GREATER W-DELETED-COUNT.
030300
030400     IF PACKAGE-FOUND
030500        MOVE ZERO TO PKG-ORDER-ID
030600        ADD 1 TO W-PACKAGES-DETACHED.
030700
030800     MOVE SPACES TO NEW-PACKAGE-RECORD.
030900     MOVE PKG-ID           TO NPK-PKG-ID.
031000     MOVE PKG-ORDER-ID     TO NPK-ORDER-ID.
031100     MOVE PKG-COST         TO NPK-COST.
031200     MOVE PKG-WEIGHT       TO NPK-WEIGHT.
031300     MOVE PKG-DIMENSIONS   TO NPK-DIMENSIONS.
031400     MOVE PKG-DEPOSIT-ID   TO NPK-DEPOSIT-ID.
031500     WRITE NEW-PACKAGE-RECORD.
031600
031700 5210-SEARCH-DELETED-ID.
031800
031900     IF DEL-ORD-ID (DEL-IX) EQUAL PKG-ORDER-ID
032000        MOVE "Y" TO W-PACKAGE-FOUND.
032100
032200 9000-DISPLAY-RUN-TOTALS.
032300
032400     DISPLAY "ORDER-REMOVAL RUN TOTALS".
032500     DISPLAY "  ORDERS REMOVED ...... " W-ORDERS-REMOVED.
032600     DISPLAY "  TRANSACTIONS REJECTED " W-ORDERS-REJECTED.
032700     DISPLAY "  PACKAGES DETACHED ... " W-PACKAGES-DETACHED.
032800
032900     COPY "PLGENERAL.CBL".
