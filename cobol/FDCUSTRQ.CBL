000100* FDCUSTRQ.CBL
000200* RECORD LAYOUT FOR THE CUSTOMER-REQUEST TRANSACTION FILE
000300*    CR-ACTION-CODE "A" = CREATE CUSTOMER, "D" = DELETE CUSTOMER
000400*    FOR A "D" TRANSACTION ONLY CR-CUST-ID IS SIGNIFICANT
000500*
000600* HISTORY
000700*    02/14/91  LFO  ORIGINAL LAYOUT - CREATE ONLY
000800*    08/03/93  RVP  ADDED CR-ACTION-CODE FOR DELETE-CUSTOMER REQUEST
000900*
001000     FD  CUST-REQUEST-FILE
001100         LABEL RECORDS ARE STANDARD.
001200     01  CUST-REQUEST-RECORD.
001300         05  CR-ACTION-CODE           PIC X(01).
001400             88  CR-IS-ADD             VALUE "A".
001500             88  CR-IS-DELETE          VALUE "D".
001600         05  CR-CUST-ID               PIC 9(06).
001700         05  CR-CUST-NAME             PIC X(30).
001800         05  CR-CUST-ADDRESS          PIC X(40).
001900         05  CR-CUST-PHONE            PIC X(12).
002000         05  CR-CUST-EMAIL            PIC X(40).
002100         05  FILLER                   PIC X(22).
