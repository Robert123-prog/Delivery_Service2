000100* SLDEPORQ.CBL
000200* FILE-CONTROL ENTRY FOR THE DEPOSIT-REQUEST TRANSACTION FILE
000300*
000400* HISTORY
000500*    03/02/91  LFO  ORIGINAL SELECT
000600*
000700     SELECT DEPOS-REQUEST-FILE
000800         ASSIGN TO "DEPOS-REQUEST-FILE"
000900         ORGANIZATION IS LINE SEQUENTIAL
001000         ACCESS MODE IS SEQUENTIAL
001100         FILE STATUS IS WS-DEPORQ-STATUS.
