000100* FDDEPORQ.CBL
000200* RECORD LAYOUT FOR THE DEPOSIT-REQUEST TRANSACTION FILE
000300*    QR-ACTION-CODE "A" = REGISTER DEPOSIT, "R" = REMOVE DEPOSIT
000400*
000500* HISTORY
000600*    03/02/91  LFO  ORIGINAL LAYOUT
000700*
000800     FD  DEPOS-REQUEST-FILE
000900         LABEL RECORDS ARE STANDARD.
001000     01  DEPOS-REQUEST-RECORD.
001100         05  QR-ACTION-CODE           PIC X(01).
001200             88  QR-IS-ADD             VALUE "A".
001300             88  QR-IS-REMOVE          VALUE "R".
001400         05  QR-DEP-ID                PIC 9(06).
001500         05  QR-DEP-STORE-ID          PIC 9(06).
001600         05  QR-DEP-ADDRESS           PIC X(40).
001700         05  QR-DEP-STATUS            PIC X(15).
001800         05  FILLER                   PIC X(13).
