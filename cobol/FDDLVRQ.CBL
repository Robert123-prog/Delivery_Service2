000100* FDDLVRQ.CBL
000200* RECORD LAYOUT FOR THE DELIVERY-ASSIGN-REQUEST TRANSACTION FILE
000300*    VR-ACTION-CODE "C" = CREATE DELIVERY
000400*                   "PE" IS NOT USED HERE - SEE VR-ACTION-CODE VALUES
000500*                   "E" = PICK FOR EMPLOYEE, "X" = DROP FROM EMPLOYEE
000600*                   "P" = PICK FOR DELIVERY PERSON
000700*
000800* HISTORY
000900*    05/07/91  LFO  ORIGINAL LAYOUT
001000*
001100     FD  DLV-REQUEST-FILE
001200         LABEL RECORDS ARE STANDARD.
001300     01  DLV-REQUEST-RECORD.
001400         05  LR-ACTION-CODE           PIC X(01).
001500             88  LR-IS-CREATE          VALUE "C".
001600             88  LR-IS-PICK-EMPLOYEE   VALUE "E".
001700             88  LR-IS-DROP-EMPLOYEE   VALUE "X".
001800             88  LR-IS-PICK-PERSON     VALUE "P".
001900         05  LR-DLV-ID                PIC 9(06).
002000         05  LR-EMPLOYEE-ID           PIC 9(06).
002100         05  LR-PERSON-ID             PIC 9(06).
002200         05  LR-TRANSPORT-TYPE        PIC X(06).
002300         05  LR-LOCATION              PIC X(40).
002400         05  FILLER                   PIC X(16).
