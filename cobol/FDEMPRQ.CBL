000100* FDEMPRQ.CBL
000200* RECORD LAYOUT FOR THE EMPLOYEE-REQUEST TRANSACTION FILE
000300*    ER-ACTION-CODE "A" = CREATE EMPLOYEE, "U" = UNENROL EMPLOYEE
000400*
000500* HISTORY
000600*    05/07/91  LFO  ORIGINAL LAYOUT
000700*
000800     FD  EMP-REQUEST-FILE
000900         LABEL RECORDS ARE STANDARD.
001000     01  EMP-REQUEST-RECORD.
001100         05  ER-ACTION-CODE           PIC X(01).
001200             88  ER-IS-ADD             VALUE "A".
001300             88  ER-IS-UNENROL         VALUE "U".
001400         05  ER-EMP-ID                PIC 9(06).
001500         05  ER-DEPT-ID               PIC 9(06).
001600         05  ER-NAME                  PIC X(30).
001700         05  ER-PHONE                 PIC X(12).
001800         05  ER-LICENSE               PIC X(02).
001900         05  FILLER                   PIC X(14).
