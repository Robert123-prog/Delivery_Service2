000100* PLVALID.CBL
000200*
000300* SHARED FIELD-VALIDATION PARAGRAPHS - NAME, ADDRESS, PHONE, E-MAIL
000400* AND THE ORDER/DELIVERY LEAD-TIME RULE.  EVERY PROGRAM THAT COPIES
000500* THIS MUST ALSO COPY "wsdate.cbl" AND MUST DECLARE THESE FIELDS OF
000600* ITS OWN BEFORE THE PROCEDURE DIVISION:
000700*
000800*     01  V-NAME                PIC X(30).
000900*     01  V-ADDRESS             PIC X(40).
001000*     01  V-PHONE               PIC X(12).
001100*     01  V-PHONE-R REDEFINES V-PHONE.
001200*         05  V-PHONE-PLUS-SIGN PIC X(01).
001300*         05  V-PHONE-DIGITS    PIC 9(11).
001400*     01  V-EMAIL               PIC X(40).
001500*     01  V-ORDER-DATE-INPUT    PIC 9(08).
001600*     01  V-DELIV-DATE-INPUT    PIC 9(08).
001700*     01  W-FIELD-VALID         PIC X.
001800*         88  FIELD-VALID       VALUE "Y".
001900*     77  W-AT-COUNT            PIC 9(02) COMP.
002000*
002100* HISTORY
002200*    08/03/93  RVP  ORIGINAL PLVALID.CBL - NAME/ADDRESS/PHONE/EMAIL
002300*    11/20/96  RVP  ADDED VALIDATE-CALENDAR-DATE AND
002400*                    VALIDATE-LEAD-TIME FOR ORDER-PLACEMENT
002450*    03/24/05  KMH  ORDER-PLACEMENT NOW CALLS VALIDATE-CALENDAR-DATE
002460*                    ON BOTH THE ORDER DATE AND THE DELIVERY DATE
002470*                    BEFORE IT EVER GETS TO THE LEAD-TIME CHECK -
002480*                    PDS-312
002500*
002600 VALIDATE-NAME-FIELD.
002700
002800     MOVE "N" TO W-FIELD-VALID.
002900     IF V-NAME NOT EQUAL SPACES
003000        IF V-NAME IS ALPHABETIC
003100           MOVE "Y" TO W-FIELD-VALID.
003200
003300 VALIDATE-ADDRESS-FIELD.
003400
003500     MOVE "N" TO W-FIELD-VALID.
003600     IF V-ADDRESS NOT EQUAL SPACES
003700        MOVE "Y" TO W-FIELD-VALID.
003800
003900 VALIDATE-PHONE-FIELD.
004000
004100     MOVE "N" TO W-FIELD-VALID.
004200     IF V-PHONE-PLUS-SIGN EQUAL "+"
004300        IF V-PHONE-DIGITS IS NUMERIC
004400           MOVE "Y" TO W-FIELD-VALID.
004500
004600 VALIDATE-EMAIL-FIELD.
004700
004800     MOVE "N" TO W-FIELD-VALID.
004900     MOVE ZERO TO W-AT-COUNT.
005000     IF V-EMAIL NOT EQUAL SPACES
005100        INSPECT V-EMAIL TALLYING W-AT-COUNT FOR ALL "@"
005200        IF W-AT-COUNT EQUAL 1
005300           MOVE "Y" TO W-FIELD-VALID.
005400
005500 VALIDATE-CALENDAR-DATE.
005600
005700     MOVE "Y" TO W-GDTV-DATE-IS-VALID.
005800     IF NOT GDTV-MONTH-VALID
005900        MOVE "N" TO W-GDTV-DATE-IS-VALID
006000     ELSE
006100        MOVE GDTV-TABLE-DAYS (GDTV-DATE-MM) TO GDTV-WORK-MAX-DAY
006200        IF GDTV-DATE-MM EQUAL 2
006300           DIVIDE GDTV-DATE-CCYY BY 4 GIVING GDTV-WORK-SUB
006400                                 REMAINDER GDTV-LEAP-YEAR-REMAINDER
006500           IF GDTV-LEAP-YEAR-REMAINDER EQUAL ZERO
006600              MOVE 29 TO GDTV-WORK-MAX-DAY
006700        IF GDTV-DATE-DD EQUAL ZERO
006800           OR GDTV-DATE-DD GREATER GDTV-WORK-MAX-DAY
006900              MOVE "N" TO W-GDTV-DATE-IS-VALID.
007000
007100 VALIDATE-LEAD-TIME.
007200
007300     MOVE "N" TO W-GDTV-LEAD-TIME-OK.
007400     IF V-DELIV-DATE-INPUT GREATER V-ORDER-DATE-INPUT
007500        MOVE "Y" TO W-GDTV-LEAD-TIME-OK.
