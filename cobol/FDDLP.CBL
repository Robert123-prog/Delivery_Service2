000100* FDDLP.CBL
000200* RECORD LAYOUT FOR THE DELIVERY-PERSON MASTER FILE
000300* USED BY DELIVERYPERSON-MAINTENANCE, VEHICLE-ASSIGNMENT
000400*
000500* HISTORY
000600*    05/07/91  LFO  ORIGINAL LAYOUT
000700*    03/02/99  RVP  ADDED LICENSE-CATEGORY 88 LEVELS FOR Y2K REWORK
000800*
000900     FD  DLP-FILE
001000         LABEL RECORDS ARE STANDARD.
001100     01  DLP-RECORD.
001200         05  DLP-ID                   PIC 9(06).
001300         05  DLP-NAME                 PIC X(30).
001400         05  DLP-PHONE                PIC X(12).
001500         05  DLP-VERIFIED             PIC X(01).
001600             88  DLP-IS-VERIFIED       VALUE "Y".
001700             88  DLP-NOT-VERIFIED      VALUE "N".
001800         05  DLP-LICENSE              PIC X(02).
001900             88  DLP-LICENSE-VALID     VALUE "B ", "BE", "C ", "CE".
002000         05  DLP-VEHICLE-ID           PIC 9(06).
002100             88  DLP-NO-VEHICLE        VALUE ZERO.
002200         05  FILLER                   PIC X(13).
