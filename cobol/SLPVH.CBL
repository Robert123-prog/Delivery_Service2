000100* SLPVH.CBL
000200* FILE-CONTROL ENTRY FOR THE PERSONAL-VEHICLE MASTER FILE
000300*    LINE SEQUENTIAL, ASCENDING BY PVH-ID
000400*
000500* HISTORY
000600*    06/11/91  LFO  ORIGINAL SELECT FOR THE PERSONAL-VEHICLE FILE
000700*
000800     SELECT PVH-FILE
000900         ASSIGN TO "PVH-FILE"
001000         ORGANIZATION IS LINE SEQUENTIAL
001100         ACCESS MODE IS SEQUENTIAL
001200         FILE STATUS IS WS-PVH-STATUS.
