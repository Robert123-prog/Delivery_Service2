000100* SLDLPRQ.CBL
000200* FILE-CONTROL ENTRY FOR THE DELIVERY-PERSON-REQUEST TRANS FILE
000300*
000400* HISTORY
000500*    05/07/91  LFO  ORIGINAL SELECT
000600*
000700     SELECT DLP-REQUEST-FILE
000800         ASSIGN TO "DLP-REQUEST-FILE"
000900         ORGANIZATION IS LINE SEQUENTIAL
001000         ACCESS MODE IS SEQUENTIAL
001100         FILE STATUS IS WS-DLPRQ-STATUS.
