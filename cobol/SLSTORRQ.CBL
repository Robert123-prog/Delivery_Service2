000100* SLSTORRQ.CBL
000200* FILE-CONTROL ENTRY FOR THE STORE-REQUEST TRANSACTION FILE
000300*
000400* HISTORY
000500*    02/14/91  LFO  ORIGINAL SELECT
000600*
000700     SELECT STORE-REQUEST-FILE
000800         ASSIGN TO "STORE-REQUEST-FILE"
000900         ORGANIZATION IS LINE SEQUENTIAL
001000         ACCESS MODE IS SEQUENTIAL
001100         FILE STATUS IS WS-STORRQ-STATUS.
