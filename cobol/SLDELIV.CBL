000100* SLDELIV.CBL
000200* FILE-CONTROL ENTRY FOR THE DELIVERY MASTER FILE
000300*    LINE SEQUENTIAL, ASCENDING BY DLV-ID
000400*
000500* HISTORY
000600*    05/07/91  LFO  ORIGINAL SELECT FOR THE DELIVERY FILE
000700*
000800     SELECT DELIVERY-FILE
000900         ASSIGN TO "DELIVERY-FILE"
001000         ORGANIZATION IS LINE SEQUENTIAL
001100         ACCESS MODE IS SEQUENTIAL
001200         FILE STATUS IS WS-DELIVERY-STATUS.
