000100* SLDEPOS.CBL
000200* FILE-CONTROL ENTRY FOR THE DEPOSIT (WAREHOUSE) MASTER FILE
000300*    LINE SEQUENTIAL, ASCENDING BY DEP-ID
000400*
000500* HISTORY
000600*    03/02/91  LFO  ORIGINAL SELECT FOR THE DEPOSIT FILE
000700*
000800     SELECT DEPOSIT-FILE
000900         ASSIGN TO "DEPOSIT-FILE"
001000         ORGANIZATION IS LINE SEQUENTIAL
001100         ACCESS MODE IS SEQUENTIAL
001200         FILE STATUS IS WS-DEPOSIT-STATUS.
