000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDERS-BY-LOCATION-REPORT.
000300 AUTHOR.        L. FORTUNATO.
000400 INSTALLATION.  PARCEL DELIVERY DATA CENTER.
000500 DATE-WRITTEN.  03/02/1999.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION RUN.
000800*
000900* LISTS EVERY ORDER WHOSE DELIVERY LOCATION MATCHES THE LOCATION
001000* TEXT ON THE ONE-RECORD LOC-REQUEST-FILE "PARM CARD" - EXACT MATCH,
001100* UPPERCASED FIRST SO THE DISPATCH CLERKS DON'T HAVE TO TYPE THE
001200* STREET NAME IN THE SAME CASE THE ORDER WAS KEYED IN.  A BLANK
001300* PARM CARD MATCHES NOTHING - THAT WAS A DELIBERATE CALL BY THE
001400* SELLER DESK, NOT AN OVERSIGHT, SO DON'T "FIX" IT.
001500*
001600* CHANGE LOG
001700*    03/02/99  RVP  ORIGINAL PROGRAM - WRITTEN ALONGSIDE THE Y2K
001800*                    REWORK OF THE ORDER-FILE STATUS 88-LEVELS
001900*    06/14/01  KMH  ADDED THE ORDERS-MATCHED COUNT TO THE GRAND
002000*                    TOTAL LINE - SELLER DESK KEPT ASKING FOR IT
002100*                    VERBALLY AND IT NEVER STUCK - PDS-188
002110*    02/19/03  KMH  RAISED DL-ORD-ID AND DL-CUST-ID TO SIX-DIGIT
002120*                    PRINT EDITS AHEAD OF THE WEST REGION ROLL-ON,
002130*                    SAME AS THE MASTER-MAINTENANCE RUNS - PDS-244
002140*    03/17/05  KMH  CHECKED DL-LOCATION AND DL-STATUS AGAINST THE
002150*                    FULL ORD-LOCATION/ORD-STATUS WIDTHS DURING THE
002160*                    CROSS-PROGRAM RECORD AUDIT - ALREADY CORRECT AT
002170*                    X(40) AND X(15), NO CHANGE - PDS-301
002200*
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM.
002700
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000
003100     COPY "SLLOCRQ.CBL".
003200     COPY "SLORDER.CBL".
003300
003400     SELECT PRINTER-FILE
003500         ASSIGN TO "ORDERS-BY-LOCATION-REPORT.PRN"
003600         ORGANIZATION IS LINE SEQUENTIAL.
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100     COPY "FDLOCRQ.CBL".
004200     COPY "FDORDER.CBL".
004300
004400     FD  PRINTER-FILE
004500         LABEL RECORDS ARE OMITTED.
004600     01  PRINTER-RECORD                  PIC X(132).
004700
004800 WORKING-STORAGE SECTION.
004900
005000     77  WS-LOCRQ-STATUS                PIC X(02).
005100     77  WS-ORDER-STATUS                PIC X(02).
005200     77  W-RUN-DATE-CCYYMMDD            PIC 9(08).
005300     77  W-BAD-FILE-STATUS              PIC X(02).
005400     77  W-BAD-FILE-NAME                PIC X(20).
005500
005600     COPY "wsdate.cbl".
005700
005800     01  W-END-OF-ORDER                 PIC X.
005900         88  END-OF-ORDER                VALUE "Y".
006000
006100     01  V-COMPARE-1                    PIC X(40).
006200     01  V-COMPARE-2                    PIC X(40).
006300     01  W-FIELD-VALID                  PIC X.
006400         88  FIELD-VALID                VALUE "Y".
006500
006600     01  W-REQUESTED-LOCATION           PIC X(40).
006620     01  W-REQUESTED-LOCATION-R REDEFINES W-REQUESTED-LOCATION.
006640         05  W-REQUESTED-LEADER         PIC X(10).
006660         05  W-REQUESTED-REST           PIC X(30).
006700
006800     77  W-ORDERS-MATCHED               PIC 9(06) COMP.
006900     77  W-PRINTED-LINES                PIC 99    COMP.
007000         88  W-PAGE-FULL                VALUE 50 THRU 99.
007100     77  W-PAGE-NUMBER                  PIC 9(04) COMP.
007200
007300     01  TITLE-LINE.
007400         05  FILLER                     PIC X(30) VALUE SPACES.
007500         05  FILLER                     PIC X(28)
007600             VALUE "ORDERS-BY-LOCATION REPORT -".
007700         05  TL-RUN-DATE                PIC 99/99/9999.
007800         05  FILLER                     PIC X(08) VALUE SPACES.
007900         05  FILLER                     PIC X(05) VALUE "PAGE:".
008000         05  TL-PAGE-NUMBER             PIC ZZZ9.
008100
008200     01  HEADING-LINE.
008300         05  FILLER                     PIC X(08) VALUE "ORDER-ID".
008400         05  FILLER                     PIC X(03) VALUE SPACES.
008500         05  FILLER                     PIC X(08) VALUE "CUST-ID ".
008600         05  FILLER                     PIC X(03) VALUE SPACES.
008700         05  FILLER                     PIC X(40) VALUE "DELIVERY LOCATION".
008800         05  FILLER                     PIC X(12) VALUE "TOTAL COST".
008900         05  FILLER                     PIC X(15) VALUE "STATUS".
009000
009100     01  DETAIL-LINE.
009200         05  DL-ORD-ID                  PIC ZZZZZ9.
009300         05  FILLER                     PIC X(03) VALUE SPACES.
009400         05  DL-CUST-ID                 PIC ZZZZZ9.
009500         05  FILLER                     PIC X(03) VALUE SPACES.
009600         05  DL-LOCATION                PIC X(40).
009700         05  DL-TOTAL-COST              PIC ZZZ,ZZ9.99.
009800         05  FILLER                     PIC X(03) VALUE SPACES.
009900         05  DL-STATUS                  PIC X(15).
010000
010100     01  GRAND-TOTAL-LINE.
010200         05  FILLER                     PIC X(20)
010300             VALUE "ORDERS MATCHED ..... ".
010400         05  GT-MATCHED                 PIC ZZZ,ZZ9.
010500
010600 PROCEDURE DIVISION.
010700
010800 0000-MAIN-LINE.
010900
011000     PERFORM 1000-INITIALIZE.
011100     PERFORM 2000-PRINT-ONE-ORDER THRU 2000-EXIT
011200                                  UNTIL END-OF-ORDER.
011300
011400     CLOSE ORDER-FILE.
011500     PERFORM 9000-WRITE-GRAND-TOTAL.
011600     CLOSE PRINTER-FILE.
011700     STOP RUN.
011800
011900 1000-INITIALIZE.
012000
012100     PERFORM STAMP-RUN-DATE.
012200     MOVE "N" TO W-END-OF-ORDER.
012300     MOVE ZERO TO W-ORDERS-MATCHED W-PAGE-NUMBER W-PRINTED-LINES.
012400     OPEN INPUT  LOC-REQUEST-FILE.
012500     OPEN INPUT  ORDER-FILE.
012600     OPEN OUTPUT PRINTER-FILE.
012700
012800     READ LOC-REQUEST-FILE
012900         AT END
013000             MOVE SPACES TO W-REQUESTED-LOCATION
013100         NOT AT END
013200             MOVE LQ-LOCATION-TEXT TO W-REQUESTED-LOCATION.
013300     CLOSE LOC-REQUEST-FILE.
013400
013500     MOVE W-RUN-DATE-CCYYMMDD TO GDTV-DATE-MM-DD-CCYY.
013600     MOVE CORR GDTV-DATE-MM-DD-CCYY TO TL-RUN-DATE.
013700     PERFORM 9100-PRINT-HEADINGS.
013800
013900 2000-PRINT-ONE-ORDER.
014000
014100     READ ORDER-FILE
014200         AT END
014300             MOVE "Y" TO W-END-OF-ORDER
014400         NOT AT END
014500             PERFORM 2100-CHECK-LOCATION-MATCH.
014600
014700 2000-EXIT.
014800     EXIT.
014900
015000 2100-CHECK-LOCATION-MATCH.
015100
015200     MOVE W-REQUESTED-LOCATION TO V-COMPARE-1.
015300     MOVE ORD-LOCATION         TO V-COMPARE-2.
015400     PERFORM UPPERCASE-AND-COMPARE.
015500
015600     IF FIELD-VALID
015700        ADD 1 TO W-ORDERS-MATCHED
015800        MOVE ORD-ID         TO DL-ORD-ID
015900        MOVE ORD-CUST-ID    TO DL-CUST-ID
016000        MOVE ORD-LOCATION   TO DL-LOCATION
016100        MOVE ORD-TOTAL-COST TO DL-TOTAL-COST
016200        MOVE ORD-STATUS     TO DL-STATUS
016300        MOVE DETAIL-LINE    TO PRINTER-RECORD
016400        WRITE PRINTER-RECORD BEFORE ADVANCING 1
016500        ADD 1 TO W-PRINTED-LINES
016600        IF W-PAGE-FULL
016700           PERFORM 9100-PRINT-HEADINGS.
016800
016900 9100-PRINT-HEADINGS.
017000
017100     ADD 1 TO W-PAGE-NUMBER.
017200     MOVE W-PAGE-NUMBER TO TL-PAGE-NUMBER.
017300     MOVE TITLE-LINE TO PRINTER-RECORD.
017400     WRITE PRINTER-RECORD AFTER ADVANCING TOP-OF-FORM.
017500     MOVE HEADING-LINE TO PRINTER-RECORD.
017600     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
017700     MOVE ZERO TO W-PRINTED-LINES.
017800
017900 9000-WRITE-GRAND-TOTAL.
018000
018100     MOVE W-ORDERS-MATCHED TO GT-MATCHED.
018200     MOVE GRAND-TOTAL-LINE TO PRINTER-RECORD.
018300     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
018400
018500     COPY "PLGENERAL.CBL".
018600     COPY "PLCOMPARE.CBL".
