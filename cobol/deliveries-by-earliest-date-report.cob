000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DELIVERIES-BY-EARLIEST-DATE-REPORT.
000300 AUTHOR.        L. FORTUNATO.
000400 INSTALLATION.  PARCEL DELIVERY DATA CENTER.
000500 DATE-WRITTEN.  05/07/1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION RUN.
000800*
000900* LISTS EVERY DELIVERY, SOONEST FIRST, RANKED BY THE EARLIEST
001000* DELIV-DATETIME AMONG THE ORDERS RIDING ON IT.  A DELIVERY WITH NO
001100* ORDERS ATTACHED HAS NO DATETIME TO RANK BY, SO IT SORTS TO THE
001200* BOTTOM OF THE LISTING - THAT IS WHY THE BUILD STEP STUFFS HIGH-
001300* VALUE INTO THE MIN-DATETIME FIELD BEFORE IT SCANS THE ORDER TABLE.
001400* TWO PASSES OVER THE ORDER FILE WOULD COST MORE THAN THIS PLANT'S
001500* ORDER VOLUME EVER JUSTIFIED, SO THE ORDER TABLE IS LOADED ONCE
001600* AND LINEAR-SEARCHED ONCE PER DELIVERY, SAME AS THE SHIPPED-STATUS
001700* REPORT DOES.
001800*
001900* CHANGE LOG
002000*    05/07/91  LFO  ORIGINAL PROGRAM
002100*    09/11/94  RVP  ADDED THE PRE-SORT BUILD STEP SO THE MINIMUM
002200*                    DATETIME COULD BE COMPUTED BEFORE THE SORT VERB
002300*                    RUNS - THE SORT CANNOT COMPUTE A MINIMUM ITSELF
002400*    02/09/99  RVP  Y2K REVIEW - DELIV-DATETIME IS CCYYMMDDHHMMSS,
002500*                    ALREADY FOUR-DIGIT YEAR, NO CHANGE NEEDED
002510*    06/14/01  KMH  PRE-SORT-FILE AND WORK-FILE ASSIGNS MOVED OFF
002520*                    HARD-CODED DSNAMES ONTO THE SAME LOGICAL-NAME
002530*                    STYLE AS EVERY OTHER SORT WORK FILE IN THE
002540*                    SHOP - PDS-188
002550*    02/19/03  KMH  RAISED THE DLV-ID/PERSON-ID/EMPLOYEE-ID PRINT
002560*                    EDIT TO SIX DIGITS AHEAD OF THE WEST REGION
002570*                    ROLL-ON, SAME AS THE MASTER-MAINTENANCE RUNS -
002580*                    PDS-244
002590*    04/02/04  KMH  WIDENED THE LOCATION COLUMN ON THE DETAIL LINE
002591*                    TO MATCH THE FULL ADDRESS WIDTH ON
002592*                    DELIVERY-FILE - PDS-268
002600*
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400
003500     COPY "SLORDER.CBL".
003600     COPY "SLDELIV.CBL".
003700
003800     SELECT PRE-SORT-FILE
003900         ASSIGN TO "DLVDATE-PRESORT"
004000         ORGANIZATION IS SEQUENTIAL.
004100
004200     SELECT WORK-FILE
004300         ASSIGN TO "DLVDATE-WORK"
004400         ORGANIZATION IS SEQUENTIAL.
004500
004600     SELECT SORT-FILE
004700         ASSIGN TO "SORT-WORK".
004800
004900     SELECT PRINTER-FILE
005000         ASSIGN TO "DELIVERIES-BY-EARLIEST-DATE-REPORT.PRN"
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600     COPY "FDORDER.CBL".
005700     COPY "FDDELIV.CBL".
005800
005900     FD  PRE-SORT-FILE
006000         LABEL RECORDS ARE STANDARD.
006100     01  PRE-SORT-RECORD.
006200         05  PS-MIN-DATETIME          PIC 9(14).
006300         05  PS-DLV-ID                PIC 9(06).
006400         05  PS-PERSON-ID             PIC 9(06).
006500         05  PS-EMPLOYEE-ID           PIC 9(06).
006600         05  PS-LOCATION              PIC X(40).
006700
006800     FD  WORK-FILE
006900         LABEL RECORDS ARE STANDARD.
007000     01  WORK-RECORD.
007100         05  WORK-MIN-DATETIME        PIC 9(14).
007200         05  WORK-MIN-DATETIME-R REDEFINES WORK-MIN-DATETIME.
007300             10  WORK-MIN-DATE-PART   PIC 9(08).
007400             10  WORK-MIN-TIME-PART   PIC 9(06).
007500         05  WORK-DLV-ID              PIC 9(06).
007600         05  WORK-PERSON-ID           PIC 9(06).
007700         05  WORK-EMPLOYEE-ID         PIC 9(06).
007800         05  WORK-LOCATION            PIC X(40).
007900
008000     SD  SORT-FILE.
008100     01  SORT-RECORD.
008200         05  SORT-MIN-DATETIME        PIC 9(14).
008300         05  SORT-DLV-ID              PIC 9(06).
008400         05  SORT-PERSON-ID           PIC 9(06).
008500         05  SORT-EMPLOYEE-ID         PIC 9(06).
008600         05  SORT-LOCATION            PIC X(40).
008700
008800     FD  PRINTER-FILE
008900         LABEL RECORDS ARE OMITTED.
009000     01  PRINTER-RECORD                PIC X(132).
009100
009200 WORKING-STORAGE SECTION.
009300
009400     77  WS-ORDER-STATUS              PIC X(02).
009500     77  WS-DELIVERY-STATUS           PIC X(02).
009600     77  W-RUN-DATE-CCYYMMDD          PIC 9(08).
009700     77  W-BAD-FILE-STATUS            PIC X(02).
009800     77  W-BAD-FILE-NAME              PIC X(20).
009900
010000     COPY "wsdate.cbl".
010100
010200     01  W-SORT-ABORTED               PIC X.
010300         88  SORT-ABORTED             VALUE "Y".
010400
010500     01  W-END-OF-ORDER               PIC X.
010600         88  END-OF-ORDER             VALUE "Y".
010700
010800     01  W-END-OF-WORK                PIC X.
010900         88  END-OF-WORK              VALUE "Y".
011000
011100     01  ORDER-TABLE.
011200         05  ORDER-ENTRY OCCURS 600 TIMES
011300                 INDEXED BY OT-IX.
011400             10  OT-DELIVERY-ID       PIC 9(06).
011500             10  OT-DATETIME          PIC 9(14).
011600
011700     77  W-ORDER-COUNT                PIC 9(04) COMP.
011800     77  W-MIN-DATETIME               PIC 9(14).
011900
012000     77  W-DELIVERIES-LISTED          PIC 9(06) COMP.
012100     77  W-PRINTED-LINES              PIC 99    COMP.
012200         88  W-PAGE-FULL              VALUE 50 THRU 99.
012300     77  W-PAGE-NUMBER                PIC 9(04) COMP.
012400
012500     01  TITLE-LINE.
012600         05  FILLER                   PIC X(26) VALUE SPACES.
012700         05  FILLER                   PIC X(36)
012800             VALUE "DELIVERIES-BY-EARLIEST-DATE REPORT -".
012900         05  TL-RUN-DATE              PIC 99/99/9999.
013000         05  FILLER                   PIC X(08) VALUE SPACES.
013100         05  FILLER                   PIC X(05) VALUE "PAGE:".
013200         05  TL-PAGE-NUMBER           PIC ZZZ9.
013300
013400     01  HEADING-LINE.
013500         05  FILLER                   PIC X(11) VALUE "DELIVERY-ID".
013600         05  FILLER                   PIC X(03) VALUE SPACES.
013700         05  FILLER                   PIC X(17) VALUE "EARLIEST DATETIME".
013800         05  FILLER                   PIC X(03) VALUE SPACES.
013900         05  FILLER                   PIC X(09) VALUE "PERSON-ID".
014000         05  FILLER                   PIC X(03) VALUE SPACES.
014100         05  FILLER                   PIC X(11) VALUE "EMPLOYEE-ID".
014200         05  FILLER                   PIC X(03) VALUE SPACES.
014300         05  FILLER                   PIC X(40) VALUE "LOCATION".
014400
014500* A DELIVERY WITH NO ORDERS PRINTS 99999999999999 IN THE DATETIME
014550* COLUMN - DISPATCH KNOWS THAT NINES MEAN "NOTHING ON IT YET",
014560* A HIGH-VALUE KEY FORCES A ROW TO SORT LAST, SAME AS ANY OTHER
014565* "NO ACTIVITY YET" LISTING RUN AROUND HERE
014570     01  DETAIL-LINE.
014600         05  DL-DLV-ID                PIC ZZZZZ9.
014700         05  FILLER                   PIC X(06) VALUE SPACES.
014800         05  DL-MIN-DATETIME          PIC 9(14).
014900         05  FILLER                   PIC X(03) VALUE SPACES.
015000         05  DL-PERSON-ID             PIC ZZZZZ9.
015100         05  FILLER                   PIC X(05) VALUE SPACES.
015200         05  DL-EMPLOYEE-ID           PIC ZZZZZ9.
015300         05  FILLER                   PIC X(05) VALUE SPACES.
015400         05  DL-LOCATION              PIC X(40).
015500
015800     01  GRAND-TOTAL-LINE.
015900         05  FILLER                   PIC X(20)
016000             VALUE "DELIVERIES LISTED ... ".
016100         05  GT-LISTED                PIC ZZZ,ZZ9.
016200
016300 PROCEDURE DIVISION.
016400
016500 0000-MAIN-LINE.
016600
016700     PERFORM 1000-INITIALIZE.
016800     PERFORM 2000-LOAD-ORDER-TABLE THRU 2000-EXIT.
016900     PERFORM 3000-BUILD-PRE-SORT-FILE THRU 3000-EXIT.
017000
017100     SORT SORT-FILE
017200         ON ASCENDING KEY SORT-MIN-DATETIME
017300         USING PRE-SORT-FILE
017400         GIVING WORK-FILE.
017500     PERFORM CHECK-SORT-RETURN-CODE.
017600
017700     IF SORT-ABORTED
017800        DISPLAY "*** DELIVERIES-BY-EARLIEST-DATE-REPORT ABORTED - SORT FAILED ***"
017900     ELSE
018000        OPEN INPUT  WORK-FILE
018100        OPEN OUTPUT PRINTER-FILE
018200        PERFORM 9100-PRINT-HEADINGS
018300        PERFORM 4000-PRINT-ONE-DELIVERY THRU 4000-EXIT
018400                                        UNTIL END-OF-WORK
018500        PERFORM 9000-WRITE-GRAND-TOTAL
018600        CLOSE WORK-FILE
018700        CLOSE PRINTER-FILE.
018800
018900     STOP RUN.
019000
019100 1000-INITIALIZE.
019200
019300     PERFORM STAMP-RUN-DATE.
019400     MOVE "N" TO W-END-OF-ORDER.
019500     MOVE "N" TO W-END-OF-WORK.
019600     MOVE ZERO TO W-ORDER-COUNT W-DELIVERIES-LISTED.
019700     MOVE ZERO TO W-PAGE-NUMBER W-PRINTED-LINES.
019800     MOVE W-RUN-DATE-CCYYMMDD TO GDTV-DATE-MM-DD-CCYY.
019900     MOVE CORR GDTV-DATE-MM-DD-CCYY TO TL-RUN-DATE.
020000
020100 2000-LOAD-ORDER-TABLE.
020200
020300     OPEN INPUT ORDER-FILE.
020400     PERFORM 2100-LOAD-ONE-ORDER
020500             UNTIL END-OF-ORDER.
020600     CLOSE ORDER-FILE.
020700
020800 2000-EXIT.
020900     EXIT.
021000
021100 2100-LOAD-ONE-ORDER.
021200
021300     READ ORDER-FILE
021400         AT END
021500             MOVE "Y" TO W-END-OF-ORDER
021600         NOT AT END
021700             IF ORD-DELIVERY-ID NOT EQUAL ZERO
021800                ADD 1 TO W-ORDER-COUNT
021900                MOVE ORD-DELIVERY-ID      TO OT-DELIVERY-ID (W-ORDER-COUNT)
022000                MOVE ORD-DELIV-DATETIME   TO OT-DATETIME (W-ORDER-COUNT).
022100
022200 3000-BUILD-PRE-SORT-FILE.
022300
022400     OPEN INPUT  DELIVERY-FILE.
022500     OPEN OUTPUT PRE-SORT-FILE.
022600     PERFORM 3100-BUILD-ONE-RECORD THRU 3100-EXIT
022700                                   UNTIL END-OF-ORDER.
022800     CLOSE DELIVERY-FILE.
022900     CLOSE PRE-SORT-FILE.
023000
023100 3000-EXIT.
023200     EXIT.
023300
023400 3100-BUILD-ONE-RECORD.
023500
023600     READ DELIVERY-FILE
023700         AT END
023800             MOVE "Y" TO W-END-OF-ORDER
023900         NOT AT END
024000             PERFORM 3110-FIND-MIN-DATETIME
024100             MOVE SPACES            TO PRE-SORT-RECORD
024200             MOVE W-MIN-DATETIME    TO PS-MIN-DATETIME
024300             MOVE DLV-ID            TO PS-DLV-ID
024400             MOVE DLV-PERSON-ID     TO PS-PERSON-ID
024500             MOVE DLV-EMPLOYEE-ID   TO PS-EMPLOYEE-ID
024600             MOVE DLV-LOCATION      TO PS-LOCATION
024700             WRITE PRE-SORT-RECORD.
024800
024900 3100-EXIT.
025000     EXIT.
025100
025200 3110-FIND-MIN-DATETIME.
025300
025400     MOVE 99999999999999 TO W-MIN-DATETIME.
025500     PERFORM 3120-CHECK-ONE-ORDER
025600             VARYING OT-IX FROM 1 BY 1
025700             UNTIL OT-IX GREATER W-ORDER-COUNT.
025800
025900 3120-CHECK-ONE-ORDER.
026000
026100     IF OT-DELIVERY-ID (OT-IX) EQUAL DLV-ID
026200        IF OT-DATETIME (OT-IX) LESS W-MIN-DATETIME
026300           MOVE OT-DATETIME (OT-IX) TO W-MIN-DATETIME.
026400
026500 4000-PRINT-ONE-DELIVERY.
026600
026700     READ WORK-FILE
026800         AT END
026900             MOVE "Y" TO W-END-OF-WORK
027000         NOT AT END
027100             ADD 1 TO W-DELIVERIES-LISTED
027200             MOVE SPACES             TO DETAIL-LINE
027300             MOVE WORK-DLV-ID        TO DL-DLV-ID
027400             MOVE WORK-PERSON-ID     TO DL-PERSON-ID
027500             MOVE WORK-EMPLOYEE-ID   TO DL-EMPLOYEE-ID
027600             MOVE WORK-LOCATION      TO DL-LOCATION
027700             MOVE WORK-MIN-DATETIME  TO DL-MIN-DATETIME
028200             MOVE DETAIL-LINE        TO PRINTER-RECORD
028300             WRITE PRINTER-RECORD BEFORE ADVANCING 1
028400             ADD 1 TO W-PRINTED-LINES
028500             IF W-PAGE-FULL
028600                PERFORM 9100-PRINT-HEADINGS.
028700
028800 4000-EXIT.
028900     EXIT.
029000
029100 9100-PRINT-HEADINGS.
029200
029300     ADD 1 TO W-PAGE-NUMBER.
029400     MOVE W-PAGE-NUMBER TO TL-PAGE-NUMBER.
029500     MOVE TITLE-LINE TO PRINTER-RECORD.
029600     WRITE PRINTER-RECORD AFTER ADVANCING TOP-OF-FORM.
029700     MOVE HEADING-LINE TO PRINTER-RECORD.
029800     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
029900     MOVE ZERO TO W-PRINTED-LINES.
030000
030100 9000-WRITE-GRAND-TOTAL.
030200
030300     MOVE W-DELIVERIES-LISTED TO GT-LISTED.
030400     MOVE GRAND-TOTAL-LINE TO PRINTER-RECORD.
030500     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
030600
030700     COPY "PLGENERAL.CBL".
030800     COPY "PLSORT.CBL".
