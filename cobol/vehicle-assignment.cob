000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    VEHICLE-ASSIGNMENT.
000300 AUTHOR.        L. FORTUNATO.
000400 INSTALLATION.  PARCEL DELIVERY DATA CENTER.
000500 DATE-WRITTEN.  06/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION RUN.
000800*
000900* ASSIGNS A PERSONAL VEHICLE TO A DELIVERY PERSON.  THIS IS A
001000* MUTUAL FOREIGN-KEY UPDATE - THE VEHICLE RECORD PICKS UP THE
001100* DRIVER'S ID IN PVH-DLP-ID AND THE DRIVER RECORD PICKS UP THE
001200* VEHICLE'S ID IN DLP-VEHICLE-ID.  BOTH MASTERS MUST ALREADY EXIST
001300* OR THE REQUEST BOUNCES - WE DO NOT CREATE EITHER SIDE HERE.
001400* NEITHER RECORD IS DELETED BY THIS PROGRAM SO BOTH MASTERS ARE
001500* COPIED THROUGH IN A SINGLE PASS, NO TOMBSTONE TABLE NEEDED.
001600*
001700* CHANGE LOG
001800*    06/11/91  LFO  ORIGINAL PROGRAM
001900*    11/30/94  RVP  REJECT THE REQUEST IF EITHER THE VEHICLE OR
002000*                    THE DRIVER IS NOT ON FILE RATHER THAN
002100*                    ABENDING ON THE SUBSCRIPT - DISPATCH-277
002200*    05/22/96  RVP  PVH-FILE AND DLP-FILE CONVERTED FROM RANDOM TO
002300*                    LINE SEQUENTIAL - OLD-MASTER/NEW-MASTER TABLE PASS
002400*    02/09/99  RVP  Y2K REVIEW - NO DATE FIELDS ON EITHER MASTER, NO CHANGE
002410*    06/14/01  KMH  ADDED A REASON-CODE PREFIX TO THE REJECT LISTING
002420*                    SO THE HELP DESK CAN GREP FOR "VH01" VS. "VH02" -
002430*                    PDS-188
002440*    06/02/03  KMH  RAISED THE PVH-TABLE LIMIT FOR THE WEST REGION
002450*                    ROLL-ON - TICKET PDS-244
002460*    03/17/05  KMH  NEW-PVH-RECORD WAS ONE BYTE SHORT OF THE FULL
002470*                    FD WIDTH - WIDENED IT SO THE TRAILING FILLER
002480*                    BYTE DOES NOT GET CLIPPED ON THE REWRITE - PDS-301
002500*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300
003400     COPY "SLPVHRQ.CBL".
003500     COPY "SLPVH.CBL".
003600     COPY "SLDLP.CBL".
003700
003800     SELECT NEW-PVH-FILE
003900         ASSIGN TO "NEW-PVH-FILE"
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         ACCESS MODE IS SEQUENTIAL
004200         FILE STATUS IS WS-NEWPVH-STATUS.
004300
004400     SELECT NEW-DLP-FILE
004500         ASSIGN TO "NEW-DLP-FILE"
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         ACCESS MODE IS SEQUENTIAL
004800         FILE STATUS IS WS-NEWDLP-STATUS.
004900
005000     SELECT ERROR-FILE
005100         ASSIGN TO "VEHICLE-ASSIGN-REJECTS.PRN"
005200         ORGANIZATION IS LINE SEQUENTIAL.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700     COPY "FDPVHRQ.CBL".
005800     COPY "FDPVH.CBL".
005900     COPY "FDDLP.CBL".
006000
006100     FD  NEW-PVH-FILE
006200         LABEL RECORDS ARE STANDARD.
006300     01  NEW-PVH-RECORD                  PIC X(40).
006400     01  NEW-PVH-RECORD-R REDEFINES NEW-PVH-RECORD.
006500         05  NPV-PVH-ID                   PIC 9(06).
006600         05  NPV-EXTRA-FEE                PIC 9(05).
006700         05  NPV-DLP-ID                   PIC 9(06).
006800         05  NPV-CAPACITY                 PIC 9(05).
006900         05  NPV-TRANSPORT-TYPE           PIC X(06).
007000         05  FILLER                       PIC X(12).
007100
007200     FD  NEW-DLP-FILE
007300         LABEL RECORDS ARE STANDARD.
007400     01  NEW-DLP-RECORD                  PIC X(70).
007500     01  NEW-DLP-RECORD-R REDEFINES NEW-DLP-RECORD.
007600         05  NDL-DLP-ID                  PIC 9(06).
007700         05  NDL-NAME                    PIC X(30).
007800         05  NDL-PHONE                   PIC X(12).
007900         05  NDL-VERIFIED                PIC X(01).
008000         05  NDL-LICENSE                 PIC X(02).
008100         05  NDL-VEHICLE-ID               PIC 9(06).
008200         05  FILLER                      PIC X(13).
008300
008400     FD  ERROR-FILE
008500         LABEL RECORDS ARE OMITTED.
008600     01  ERROR-RECORD                    PIC X(80).
008700     01  ERROR-RECORD-R REDEFINES ERROR-RECORD.
008800         05  ER-REASON-CODE              PIC X(04).
008900         05  ER-MESSAGE-TEXT             PIC X(76).
009000
009100 WORKING-STORAGE SECTION.
009200
009300     77  WS-PVHRQ-STATUS               PIC X(02).
009400     77  WS-PVH-STATUS                 PIC X(02).
009500     77  WS-DLP-STATUS                 PIC X(02).
009600     77  WS-NEWPVH-STATUS              PIC X(02).
009700     77  WS-NEWDLP-STATUS              PIC X(02).
009800     77  W-RUN-DATE-CCYYMMDD           PIC 9(08).
009900     77  W-BAD-FILE-STATUS             PIC X(02).
010000     77  W-BAD-FILE-NAME               PIC X(20).
010100
010200     01  W-END-OF-PVH                  PIC X.
010300         88  END-OF-PVH                VALUE "Y".
010400     01  W-END-OF-DLP                  PIC X.
010500         88  END-OF-DLP                VALUE "Y".
010600     01  W-END-OF-PVHRQ                PIC X.
010700         88  END-OF-PVHRQ              VALUE "Y".
010800
010900     01  PVH-TABLE.
011000         05  PT-TBL-ENTRY OCCURS 1 TO 3000 TIMES
011100                          DEPENDING ON W-PVH-COUNT
011200                          INDEXED BY PT-IX.
011300             10  PT-PVH-ID             PIC 9(06).
011400             10  PT-EXTRA-FEE          PIC 9(05).
011500             10  PT-DLP-ID             PIC 9(06).
011600             10  PT-CAPACITY           PIC 9(05).
011700             10  PT-TRANSPORT-TYPE     PIC X(06).
011800     77  W-PVH-COUNT                   PIC 9(04) COMP.
011900
012000     01  DLP-TABLE.
012100         05  DT-TBL-ENTRY OCCURS 1 TO 3000 TIMES
012200                          DEPENDING ON W-DLP-COUNT
012300                          INDEXED BY DT-IX.
012400             10  DT-DLP-ID             PIC 9(06).
012500             10  DT-NAME               PIC X(30).
012600             10  DT-PHONE              PIC X(12).
012700             10  DT-VERIFIED           PIC X(01).
012800             10  DT-LICENSE            PIC X(02).
012900             10  DT-VEHICLE-ID         PIC 9(06).
013000     77  W-DLP-COUNT                   PIC 9(04) COMP.
013100
013200     01  W-PVH-FOUND-IX                PIC 9(04) COMP.
013300     01  W-DLP-FOUND-IX                PIC 9(04) COMP.
013400
013500     77  W-VEHICLES-ASSIGNED           PIC 9(06) COMP.
013600     77  W-ASSIGNMENTS-REJECTED        PIC 9(06) COMP.
013700
013800 PROCEDURE DIVISION.
013900
014000 0000-MAIN-LINE.
014100
014200     PERFORM 1000-INITIALIZE.
014300     PERFORM 2000-LOAD-PVH-TABLE THRU 2000-EXIT
014400                                 UNTIL END-OF-PVH.
014500     CLOSE PVH-FILE.
014600
014700     PERFORM 2100-LOAD-DLP-TABLE THRU 2100-EXIT
014800                                 UNTIL END-OF-DLP.
014900     CLOSE DLP-FILE.
015000
015100     PERFORM 3000-PROCESS-ONE-REQUEST THRU 3000-EXIT
015200                                      UNTIL END-OF-PVHRQ.
015300     CLOSE PVH-REQUEST-FILE.
015400
015500     PERFORM 4000-WRITE-NEW-PVH-FILE.
015600     PERFORM 5000-WRITE-NEW-DLP-FILE.
015700     PERFORM 9000-DISPLAY-RUN-TOTALS.
015800
015900     CLOSE ERROR-FILE.
016000     STOP RUN.
016100
016200 1000-INITIALIZE.
016300
016400     PERFORM STAMP-RUN-DATE.
016500     MOVE ZERO TO W-PVH-COUNT W-DLP-COUNT
016600                  W-VEHICLES-ASSIGNED W-ASSIGNMENTS-REJECTED.
016700     MOVE "N" TO W-END-OF-PVH W-END-OF-DLP W-END-OF-PVHRQ.
016800     OPEN INPUT  PVH-FILE.
016900     OPEN INPUT  DLP-FILE.
017000     OPEN INPUT  PVH-REQUEST-FILE.
017100     OPEN OUTPUT ERROR-FILE.
017200
017300 2000-LOAD-PVH-TABLE.
017400
017500     READ PVH-FILE
017600         AT END
017700             MOVE "Y" TO W-END-OF-PVH
017800         NOT AT END
017900             ADD 1 TO W-PVH-COUNT
018000             MOVE PVH-ID             TO PT-PVH-ID (W-PVH-COUNT)
018100             MOVE PVH-EXTRA-FEE      TO PT-EXTRA-FEE (W-PVH-COUNT)
018200             MOVE PVH-DLP-ID         TO PT-DLP-ID (W-PVH-COUNT)
018300             MOVE PVH-CAPACITY       TO PT-CAPACITY (W-PVH-COUNT)
018400             MOVE PVH-TRANSPORT-TYPE TO PT-TRANSPORT-TYPE (W-PVH-COUNT).
018500
018600 2000-EXIT.
018700     EXIT.
018800
018900 2100-LOAD-DLP-TABLE.
019000
019100     READ DLP-FILE
019200         AT END
019300             MOVE "Y" TO W-END-OF-DLP
019400         NOT AT END
019500             ADD 1 TO W-DLP-COUNT
019600             MOVE DLP-ID         TO DT-DLP-ID (W-DLP-COUNT)
019700             MOVE DLP-NAME       TO DT-NAME (W-DLP-COUNT)
019800             MOVE DLP-PHONE      TO DT-PHONE (W-DLP-COUNT)
019900             MOVE DLP-VERIFIED   TO DT-VERIFIED (W-DLP-COUNT)
020000             MOVE DLP-LICENSE    TO DT-LICENSE (W-DLP-COUNT)
020100             MOVE DLP-VEHICLE-ID TO DT-VEHICLE-ID (W-DLP-COUNT).
020200
020300 2100-EXIT.
020400     EXIT.
020500
020600 3000-PROCESS-ONE-REQUEST.
020700
020800     READ PVH-REQUEST-FILE
020900         AT END
021000             MOVE "Y" TO W-END-OF-PVHRQ
021100         NOT AT END
021200             PERFORM 3100-ASSIGN-VEHICLE.
021300
021400 3000-EXIT.
021500     EXIT.
021600
021700 3100-ASSIGN-VEHICLE.
021800
021900     MOVE ZERO TO W-PVH-FOUND-IX W-DLP-FOUND-IX.
022000     PERFORM 3110-SEARCH-PVH
022100             VARYING PT-IX FROM 1 BY 1
022200             UNTIL PT-IX GREATER W-PVH-COUNT.
022300     PERFORM 3120-SEARCH-DLP
022400             VARYING DT-IX FROM 1 BY 1
022500             UNTIL DT-IX GREATER W-DLP-COUNT.
022600
022700     IF W-PVH-FOUND-IX EQUAL ZERO
022800        PERFORM 3900-REJECT-REQUEST
022900        MOVE "VH01" TO ER-REASON-CODE
023000        STRING "REJECTED ASSIGN-VEHICLE " VR-PVH-ID
023100               " - VEHICLE NOT ON FILE" INTO ER-MESSAGE-TEXT
023200        WRITE ERROR-RECORD
023300     ELSE
023400        IF W-DLP-FOUND-IX EQUAL ZERO
023500           PERFORM 3900-REJECT-REQUEST
023600           MOVE "VH02" TO ER-REASON-CODE
023700           STRING "REJECTED ASSIGN-VEHICLE - DRIVER " VR-DLP-ID
023800                  " NOT ON FILE" INTO ER-MESSAGE-TEXT
023900           WRITE ERROR-RECORD
024000        ELSE
024100           MOVE VR-DLP-ID TO PT-DLP-ID (W-PVH-FOUND-IX)
024200           MOVE VR-PVH-ID TO DT-VEHICLE-ID (W-DLP-FOUND-IX)
024300           ADD 1 TO W-VEHICLES-ASSIGNED.
024400
024500 3110-SEARCH-PVH.
024600
024700     IF PT-PVH-ID (PT-IX) EQUAL VR-PVH-ID
024800        MOVE PT-IX TO W-PVH-FOUND-IX.
024900
025000 3120-SEARCH-DLP.
025100
025200     IF DT-DLP-ID (DT-IX) EQUAL VR-DLP-ID
025300        MOVE DT-IX TO W-DLP-FOUND-IX.
025400
025500 3900-REJECT-REQUEST.
025600
025700     ADD 1 TO W-ASSIGNMENTS-REJECTED.
025800     MOVE SPACES TO ERROR-RECORD.
025900
026000 4000-WRITE-NEW-PVH-FILE.
026100
026200     OPEN OUTPUT NEW-PVH-FILE.
026300     PERFORM 4100-WRITE-ONE-PVH
026400             VARYING PT-IX FROM 1 BY 1
026500             UNTIL PT-IX GREATER W-PVH-COUNT.
026600     CLOSE NEW-PVH-FILE.
026700
026800 4100-WRITE-ONE-PVH.
026900
027000     MOVE SPACES TO NEW-PVH-RECORD.
027100     MOVE PT-PVH-ID (PT-IX)         TO NPV-PVH-ID.
027200     MOVE PT-EXTRA-FEE (PT-IX)      TO NPV-EXTRA-FEE.
027300     MOVE PT-DLP-ID (PT-IX)         TO NPV-DLP-ID.
027400     MOVE PT-CAPACITY (PT-IX)       TO NPV-CAPACITY.
027500     MOVE PT-TRANSPORT-TYPE (PT-IX) TO NPV-TRANSPORT-TYPE.
027600     WRITE NEW-PVH-RECORD.
027700
027800 5000-WRITE-NEW-DLP-FILE.
027900
028000     OPEN OUTPUT NEW-DLP-FILE.
028100     PERFORM 5100-WRITE-ONE-DLP
028200             VARYING DT-IX FROM 1 BY 1
028300             UNTIL DT-IX GREATER W-DLP-COUNT.
028400     CLOSE NEW-DLP-FILE.
028500
028600 5100-WRITE-ONE-DLP.
028700
028800     MOVE SPACES TO NEW-DLP-RECORD.
028900     MOVE DT-DLP-ID (DT-IX)      TO NDL-DLP-ID.
029000     MOVE DT-NAME (DT-IX)        TO NDL-NAME.
029100     MOVE DT-PHONE (DT-IX)       TO NDL-PHONE.
029200     MOVE DT-VERIFIED (DT-IX)    TO NDL-VERIFIED.
029300     MOVE DT-LICENSE (DT-IX)     TO NDL-LICENSE.
029400     MOVE DT-VEHICLE-ID (DT-IX)  TO NDL-VEHICLE-ID.
029500     WRITE NEW-DLP-RECORD.
029600
029700 9000-DISPLAY-RUN-TOTALS.
029800
029900     DISPLAY "VEHICLE-ASSIGNMENT RUN TOTALS".
030000     DISPLAY "  VEHICLES ASSIGNED .... " W-VEHICLES-ASSIGNED.
030100     DISPLAY "  ASSIGNMENTS REJECTED . " W-ASSIGNMENTS-REJECTED.
030200
030300     COPY "PLGENERAL.CBL".
