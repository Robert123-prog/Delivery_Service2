000100* FDDEPOS.CBL
000200* RECORD LAYOUT FOR THE DEPOSIT (WAREHOUSE) MASTER FILE
000300* USED BY DEPOSIT-MAINTENANCE, STORE-MAINTENANCE (CASCADE PASS)
000400*
000500* HISTORY
000600*    03/02/91  LFO  ORIGINAL LAYOUT
000700*    05/22/96  RVP  ADDED 88 FOR UNASSIGNED DEPOSITS
000800*
000900     FD  DEPOSIT-FILE
001000         LABEL RECORDS ARE STANDARD.
001100     01  DEPOSIT-RECORD.
001200         05  DEP-ID                   PIC 9(06).
001300         05  DEP-STORE-ID             PIC 9(06).
001400             88  DEP-STORE-UNASSIGNED VALUE ZERO.
001500         05  DEP-ADDRESS              PIC X(40).
001600         05  DEP-STATUS               PIC X(15).
001700         05  FILLER                   PIC X(13).
