000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CUSTOMER-MAINTENANCE.
000300 AUTHOR.        L. FORTUNATO.
000400 INSTALLATION.  PARCEL DELIVERY DATA CENTER.
000500 DATE-WRITTEN.  02/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION RUN.
000800*
000900* MAINTAINS THE CUSTOMER MASTER.  ADD-CUSTOMER REQUESTS ARE EDITED
001000* AGAINST THE SAME NAME/ADDRESS/PHONE/EMAIL RULES USED AT ORDER TIME
001100* AND GIVEN THE NEXT CUSTOMER NUMBER.  DELETE-CUSTOMER REQUESTS DROP
001200* THE CUSTOMER AND ZERO THE CUSTOMER-ID ON ANY ORDER STILL CARRYING
001300* IT, SO ORDER-PLACEMENT REPORTS DO NOT BLOW UP ON A MISSING CUSTOMER.
001400*
001500* CHANGE LOG
001600*    02/14/91  LFO  ORIGINAL PROGRAM - ADD ONLY, NO DELETE
001700*    08/03/93  RVP  ADDED DELETE-CUSTOMER ACTION CODE AND THE CASCADE
001800*                    PASS AGAINST ORDER-FILE
001900*    05/22/96  RVP  CUSTOMER-FILE CONVERTED FROM RANDOM TO LINE
002000*                    SEQUENTIAL - REWRITTEN AS AN OLD-MASTER/NEW-MASTER
002100*                    PASS WITH AN IN-MEMORY TABLE INSTEAD OF REWRITE
002200*    11/20/96  RVP  VALIDATION PARAGRAPHS FACTORED OUT TO PLVALID.CBL
002300*                    SO ORDER-PLACEMENT SHARES THE SAME RULES
002400*    01/14/98  RVP  TOMBSTONE DELETED ENTRIES INSTEAD OF COMPACTING
002500*                    THE TABLE - SIMPLER AND THE TABLE IS SMALL
002600*    02/09/99  RVP  Y2K REVIEW - NO DATE FIELDS ON CUST-RECORD, NO CHANGE
002700*    06/02/03  KMH  RAISED CUSTOMER-TABLE LIMIT FOR THE WEST REGION
002800*                    ROLL-ON - TICKET PDS-244
002810*    03/17/05  KMH  NEW-ORDER-RECORD AND NEW-CUSTOMER-RECORD WERE SHORT
002820*                    OF THE FD WIDTHS IN FDORDER/FDCUST - 5200 WAS
002830*                    CLIPPING ORD-LOCATION AND ORD-DELIVERY-ID OFF EVERY
002840*                    SURVIVING ORDER - WIDENED BOTH RECORDS - PDS-301
002900*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700
003800     COPY "SLCUSTRQ.CBL".
003900     COPY "SLCUST.CBL".
004000     COPY "SLORDER.CBL".
004100
004200     SELECT NEW-CUSTOMER-FILE
004300         ASSIGN TO "NEW-CUSTOMER-FILE"
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         ACCESS MODE IS SEQUENTIAL
004600         FILE STATUS IS WS-NEWCUST-STATUS.
004700
004800     SELECT NEW-ORDER-FILE
004900         ASSIGN TO "NEW-ORDER-FILE"
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         ACCESS MODE IS SEQUENTIAL
005200         FILE STATUS IS WS-NEWORD-STATUS.
005300
005400     SELECT ERROR-FILE
005500         ASSIGN TO "CUSTOMER-MAINT-REJECTS.PRN"
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100     COPY "FDCUSTRQ.CBL".
006200     COPY "FDCUST.CBL".
006300     COPY "FDORDER.CBL".
006400
006500     FD  NEW-CUSTOMER-FILE
006600         LABEL RECORDS ARE STANDARD.
006700     01  NEW-CUSTOMER-RECORD           PIC X(150).
006800
006900     FD  NEW-ORDER-FILE
007000         LABEL RECORDS ARE STANDARD.
007100     01  NEW-ORDER-RECORD              PIC X(120).
007200
007300     FD  ERROR-FILE
007400         LABEL RECORDS ARE OMITTED.
007500     01  ERROR-RECORD                  PIC X(80).
007600
007700 WORKING-STORAGE SECTION.
007800
007900     COPY "wsdate.cbl".
008000     COPY "wsids.cbl".
008100
008200     77  WS-CUSTRQ-STATUS             PIC X(02).
008300     77  WS-CUSTOMER-STATUS           PIC X(02).
008400     77  WS-ORDER-STATUS              PIC X(02).
008500     77  WS-NEWCUST-STATUS            PIC X(02).
008600     77  WS-NEWORD-STATUS             PIC X(02).
008700     77  W-RUN-DATE-CCYYMMDD          PIC 9(08).
008800     77  W-BAD-FILE-STATUS            PIC X(02).
008900     77  W-BAD-FILE-NAME              PIC X(20).
009000
009100     01  W-END-OF-CUST                PIC X.
009200         88  END-OF-CUST              VALUE "Y".
009300
009400     01  W-END-OF-CUSTRQ              PIC X.
009500         88  END-OF-CUSTRQ            VALUE "Y".
009600
009700     01  W-END-OF-ORDER                PIC X.
009800         88  END-OF-ORDER             VALUE "Y".
009900
010000     01  CUSTOMER-TABLE.
010100         05  CUST-TBL-ENTRY OCCURS 1 TO 3000 TIMES
010200                            DEPENDING ON W-CUSTOMER-COUNT
010300                            INDEXED BY CT-IX.
010400             10  CT-CUST-ID           PIC 9(06).
010500             10  CT-ACTIVE            PIC X(01).
010600                 88  CT-IS-ACTIVE     VALUE "Y".
010700             10  CT-CUST-NAME         PIC X(30).
010800             10  CT-CUST-ADDRESS      PIC X(40).
010900             10  CT-CUST-PHONE        PIC X(12).
011000             10  CT-CUST-EMAIL        PIC X(40).
011100     77  W-CUSTOMER-COUNT             PIC 9(04) COMP.
011200
011300     01  DELETED-ID-TABLE.
011400         05  DEL-TBL-ENTRY OCCURS 1 TO 3000 TIMES
011500                           DEPENDING ON W-DELETED-COUNT
011600                           INDEXED BY DEL-IX.
011700             10  DEL-CUST-ID          PIC 9(06).
011800     77  W-DELETED-COUNT              PIC 9(04) COMP.
011900
012000     01  V-NAME                       PIC X(30).
012100     01  V-ADDRESS                    PIC X(40).
012200     01  V-PHONE                      PIC X(12).
012300     01  V-PHONE-R REDEFINES V-PHONE.
012400         05  V-PHONE-PLUS-SIGN        PIC X(01).
012500         05  V-PHONE-DIGITS           PIC 9(11).
012600     01  V-EMAIL                      PIC X(40).
012700     01  V-ORDER-DATE-INPUT           PIC 9(08).
012800     01  V-DELIV-DATE-INPUT           PIC 9(08).
012900
013000     01  W-FIELD-VALID                PIC X.
013100         88  FIELD-VALID              VALUE "Y".
013200     01  W-CUSTOMER-FOUND             PIC X.
013300         88  CUSTOMER-FOUND           VALUE "Y".
013400     77  W-AT-COUNT                   PIC 9(02) COMP.
013500
013600     77  W-CUSTOMERS-ADDED            PIC 9(06) COMP.
013700     77  W-CUSTOMERS-REJECTED         PIC 9(06) COMP.
013800     77  W-CUSTOMERS-DELETED          PIC 9(06) COMP.
013900     77  W-ORDERS-DETACHED            PIC 9(06) COMP.
014000
014100 PROCEDURE DIVISION.
014200
014300 0000-MAIN-LINE.
014400
014500     PERFORM 1000-INITIALIZE.
014600     PERFORM 2000-LOAD-CUSTOMER-TABLE THRU 2000-EXIT
014700                                      UNTIL END-OF-CUST.
014800     CLOSE CUSTOMER-FILE.
014900
015000     PERFORM 3000-PROCESS-ONE-TRANSACTION THRU 3000-EXIT
015100                                          UNTIL END-OF-CUSTRQ.
015200     CLOSE CUST-REQUEST-FILE.
015300
015400     PERFORM 4000-WRITE-NEW-CUSTOMER-FILE.
015500     PERFORM 5000-CASCADE-ORDER-FILE.
015600     PERFORM 9000-DISPLAY-RUN-TOTALS.
015700
015800     CLOSE ERROR-FILE.
015900     STOP RUN.
016000
016100 1000-INITIALIZE.
016200
016300     PERFORM STAMP-RUN-DATE.
016400     MOVE ZERO TO W-CUSTOMER-COUNT W-DELETED-COUNT W-NEXT-ID-MAX
016500                  W-CUSTOMERS-ADDED W-CUSTOMERS-REJECTED
016600                  W-CUSTOMERS-DELETED W-ORDERS-DETACHED.
016700     MOVE "N" TO W-END-OF-CUST W-END-OF-CUSTRQ W-END-OF-ORDER.
016800     OPEN INPUT  CUSTOMER-FILE.
016900     OPEN INPUT  CUST-REQUEST-FILE.
017000     OPEN OUTPUT ERROR-FILE.
017100
017200 2000-LOAD-CUSTOMER-TABLE.
017300
017400     READ CUSTOMER-FILE
017500         AT END
017600             MOVE "Y" TO W-END-OF-CUST
017700         NOT AT END
017800             ADD 1 TO W-CUSTOMER-COUNT
017900             MOVE CUST-ID      TO CT-CUST-ID (W-CUSTOMER-COUNT)
018000             MOVE "Y"          TO CT-ACTIVE (W-CUSTOMER-COUNT)
018100             MOVE CUST-NAME    TO CT-CUST-NAME (W-CUSTOMER-COUNT)
018200             MOVE CUST-ADDRESS TO CT-CUST-ADDRESS (W-CUSTOMER-COUNT)
018300             MOVE CUST-PHONE   TO CT-CUST-PHONE (W-CUSTOMER-COUNT)
018400             MOVE CUST-EMAIL   TO CT-CUST-EMAIL (W-CUSTOMER-COUNT)
018500             IF CUST-ID GREATER W-NEXT-ID-MAX
018600                MOVE CUST-ID TO W-NEXT-ID-MAX.
018700
018800 2000-EXIT.
018900     EXIT.
019000
019100 3000-PROCESS-ONE-TRANSACTION.
019200
019300     READ CUST-REQUEST-FILE
019400         AT END
019500             MOVE "Y" TO W-END-OF-CUSTRQ
019600         NOT AT END
019700             IF CR-IS-ADD
019800                PERFORM 3100-ADD-CUSTOMER
019900             ELSE
020000                PERFORM 3200-DELETE-CUSTOMER.
020100
020200 3000-EXIT.
020300     EXIT.
020400
020500 3100-ADD-CUSTOMER.
020600
020700     MOVE CR-CUST-NAME    TO V-NAME.
020800     MOVE CR-CUST-ADDRESS TO V-ADDRESS.
020900     MOVE CR-CUST-PHONE   TO V-PHONE.
021000     MOVE CR-CUST-EMAIL   TO V-EMAIL.
021100
021200     PERFORM VALIDATE-NAME-FIELD.
021300     IF FIELD-VALID
021400        PERFORM VALIDATE-ADDRESS-FIELD
021500        IF FIELD-VALID
021600           PERFORM VALIDATE-PHONE-FIELD
021700           IF FIELD-VALID
021800              PERFORM VALIDATE-EMAIL-FIELD.
021900
022000     IF FIELD-VALID
022100        ADD 1 TO W-NEXT-ID-MAX
022200        MOVE W-NEXT-ID-MAX TO W-NEXT-ID-NEW
022300        ADD 1 TO W-CUSTOMER-COUNT
022400        MOVE W-NEXT-ID-NEW TO CT-CUST-ID (W-CUSTOMER-COUNT)
022500        MOVE "Y"           TO CT-ACTIVE (W-CUSTOMER-COUNT)
022600        MOVE V-NAME         TO CT-CUST-NAME (W-CUSTOMER-COUNT)
022700        MOVE V-ADDRESS      TO CT-CUST-ADDRESS (W-CUSTOMER-COUNT)
022800        MOVE V-PHONE         TO CT-CUST-PHONE (W-CUSTOMER-COUNT)
022900        MOVE V-EMAIL         TO CT-CUST-EMAIL (W-CUSTOMER-COUNT)
023000        ADD 1 TO W-CUSTOMERS-ADDED
023100     ELSE
023200        ADD 1 TO W-CUSTOMERS-REJECTED
023300        MOVE SPACES TO ERROR-RECORD
023400        STRING "REJECTED ADD-CUSTOMER FOR " CR-CUST-NAME
023500               " - FAILED FIELD VALIDATION"
023600               INTO ERROR-RECORD
023700        WRITE ERROR-RECORD.
023800
023900 3200-DELETE-CUSTOMER.
024000
024100     MOVE "N" TO W-CUSTOMER-FOUND.
024200     PERFORM 3210-SEARCH-CUSTOMER
024300             VARYING CT-IX FROM 1 BY 1
024400             UNTIL CT-IX GREATER W-CUSTOMER-COUNT.
024500
024600     IF CUSTOMER-FOUND
024700        ADD 1 TO W-CUSTOMERS-DELETED
024800        ADD 1 TO W-DELETED-COUNT
024900        MOVE CR-CUST-ID TO DEL-CUST-ID (W-DELETED-COUNT)
025000     ELSE
025100        ADD 1 TO W-CUSTOMERS-REJECTED
025200        MOVE SPACES TO ERROR-RECORD
025300        STRING "REJECTED DELETE-CUSTOMER " CR-CUST-ID
025400               " - NOT ON FILE"
025500               INTO ERROR-RECORD
025600        WRITE ERROR-RECORD.
025700
025800 3210-SEARCH-CUSTOMER.
025900
026000     IF CT-CUST-ID (CT-IX) EQUAL CR-CUST-ID
026100        AND CT-IS-ACTIVE (CT-IX)
026200        MOVE "N"           TO CT-ACTIVE (CT-IX)
026300        MOVE "Y"           TO W-CUSTOMER-FOUND.
026400
026500 4000-WRITE-NEW-CUSTOMER-FILE.
026600
026700     OPEN OUTPUT NEW-CUSTOMER-FILE.
026800     PERFORM 4100-WRITE-ONE-CUSTOMER
026900             VARYING CT-IX FROM 1 BY 1
027000             UNTIL CT-IX GREATER W-CUSTOMER-COUNT.
027100     CLOSE NEW-CUSTOMER-FILE.
027200
027300 4100-WRITE-ONE-CUSTOMER.
027400
027500     IF CT-IS-ACTIVE (CT-IX)
027600        MOVE SPACES TO NEW-CUSTOMER-RECORD
027700        MOVE CT-CUST-ID (CT-IX)      TO CUST-ID
027800        MOVE CT-CUST-NAME (CT-IX)    TO CUST-NAME
027900        MOVE CT-CUST-ADDRESS (CT-IX) TO CUST-ADDRESS
028000        MOVE CT-CUST-PHONE (CT-IX)   TO CUST-PHONE
028100        MOVE CT-CUST-EMAIL (CT-IX)   TO CUST-EMAIL
028200        MOVE CUSTOMER-RECORD         TO NEW-CUSTOMER-RECORD
028300        WRITE NEW-CUSTOMER-RECORD.
028400
028500 5000-CASCADE-ORDER-FILE.
028600
028700     OPEN INPUT  ORDER-FILE.
028800     OPEN OUTPUT NEW-ORDER-FILE.
028900
029000     PERFORM 5100-CASCADE-ONE-ORDER THRU 5100-EXIT
029100                                    UNTIL END-OF-ORDER.
029200
029300     CLOSE ORDER-FILE.
029400     CLOSE NEW-ORDER-FILE.
029500
029600 5100-CASCADE-ONE-ORDER.
029700
029800     READ ORDER-FILE
029900         AT END
030000             MOVE "Y" TO W-END-OF-ORDER
030100         NOT AT END
030200             PERFORM 5200-CHECK-ORDER-CUSTOMER.
030300
030400 5100-EXIT.
030500     EXIT.
030600
030700 5200-CHECK-ORDER-CUSTOMER.
030800
030900     MOVE "N" TO W-CUSTOMER-FOUND.
031000     PERFORM 5210-SEARCH-DELETED-ID
031100             VARYING DEL-IX FROM 1 BY 1
031200             UNTIL DEL-IX GREATER W-DELETED-COUNT.
031300
031400     IF CUSTOMER-FOUND
031500        MOVE ZERO TO ORD-CUST-ID
031600        ADD 1 TO W-ORDERS-DETACHED.
031700
031800     MOVE SPACES TO NEW-ORDER-RECORD.
031900     MOVE ORDER-RECORD TO NEW-ORDER-RECORD.
032000     WRITE NEW-ORDER-RECORD.
032100
032200 5210-SEARCH-DELETED-ID.
032300
032400     IF DEL-CUST-ID (DEL-IX) EQUAL ORD-CUST-ID
032500        MOVE "Y" TO W-CUSTOMER-FOUND.
032600
032700 9000-DISPLAY-RUN-TOTALS.
032800
032900     DISPLAY "CUSTOMER-MAINTENANCE RUN TOTALS".
033000     DISPLAY "  CUSTOMERS ADDED ..... " W-CUSTOMERS-ADDED.
033100     DISPLAY "  CUSTOMERS DELETED ... " W-CUSTOMERS-DELETED.
033200     DISPLAY "  TRANSACTIONS REJECTED " W-CUSTOMERS-REJECTED.
033300     DISPLAY "  ORDERS DETACHED ..... " W-ORDERS-DETACHED.
033400
033500     COPY "PLVALID.CBL".
033600     COPY "PLGENERAL.CBL".
