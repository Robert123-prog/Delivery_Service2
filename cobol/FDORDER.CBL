000100* FDORDER.CBL
000200* RECORD LAYOUT FOR THE ORDER MASTER FILE
000300* BUILT BY ORDER-PLACEMENT, READ BY THE TWO ORDER REPORTS
000400*
000500* HISTORY
000600*    04/18/91  LFO  ORIGINAL LAYOUT
000700*    09/11/94  RVP  ADDED ORD-DELIV-DATETIME SPLIT REDEFINE
000800*    03/02/99  RVP  ADDED 88 ORD-IS-TO-BE-SHIPPED FOR Y2K FILTER REWORK
000900*
001000     FD  ORDER-FILE
001100         LABEL RECORDS ARE STANDARD.
001200     01  ORDER-RECORD.
001300         05  ORD-ID                   PIC 9(06).
001400         05  ORD-CUST-ID              PIC 9(06).
001500         05  ORD-DATE                 PIC 9(08).
001600         05  ORD-DELIV-DATETIME       PIC 9(14).
001700         05  ORD-DELIV-DATETIME-R REDEFINES ORD-DELIV-DATETIME.
001800             10  ORD-DELIV-DATE-PART  PIC 9(08).
001900             10  ORD-DELIV-TIME-PART  PIC 9(06).
002000         05  ORD-TOTAL-COST           PIC 9(07)V99.
002100         05  ORD-STATUS               PIC X(15).
002200             88  ORD-IS-TO-BE-SHIPPED VALUE "TO BE SHIPPED  ".
002300         05  ORD-LOCATION             PIC X(40).
002400         05  ORD-DELIVERY-ID          PIC 9(06).
002500             88  ORD-NOT-GROUPED       VALUE ZERO.
002600         05  FILLER                   PIC X(16).
