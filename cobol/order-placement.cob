000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDER-PLACEMENT.
000300 AUTHOR.        L. FORTUNATO.
000400 INSTALLATION.  PARCEL DELIVERY DATA CENTER.
000500 DATE-WRITTEN.  04/18/1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION RUN.
000800*
000900* THIS IS THE HEART OF THE NIGHTLY RUN.  IT READS THE DAY'S ORDER
001000* REQUESTS, LOOKS UP EACH CUSTOMER, COPIES THE CUSTOMER'S ADDRESS
001100* ONTO THE ORDER AS ITS DELIVERY LOCATION, ATTACHES THE REQUESTED
001200* PACKAGES AND PRICES THE ORDER AS THE SUM OF ITS PACKAGE COSTS.
001300* REQUESTS FOR A CUSTOMER WE DO NOT HAVE ON FILE, OR WHOSE DELIVERY
001400* DATE DOES NOT CLEAR THE ONE-DAY LEAD TIME, ARE REJECTED TO THE
001500* ERROR LISTING AND DO NOT PRODUCE AN ORDER.
001600*
001700* CHANGE LOG
001800*    04/18/91  LFO  ORIGINAL PROGRAM
002000*    09/03/91  LFO  CUSTOMER LOOKUP MOVED TO AN IN-MEMORY TABLE -
002100*                    CUSTOMER-FILE IS LINE SEQUENTIAL NOW, NO MORE
002200*                    RANDOM READ
002300*    02/11/92  LFO  ADDED THE PER-CUSTOMER SUBTOTAL ON THE ORDER
002400*                    PLACEMENT REPORT
002500*    07/29/93  RVP  PACKAGE-FILE REWRITTEN IN FULL EACH RUN SO THE
002600*                    ATTACHED ORDER-ID STICKS - ADDED 5000-REWRITE
002700*    11/20/96  RVP  DELIVERY LEAD-TIME CHECK MOVED INTO PLVALID.CBL
002800*                    SO ORDER-PLACEMENT AND THE MAINTENANCE RUNS
002900*                    SHARE ONE RULE
003000*    01/14/98  RVP  SKIP PACKAGES ALREADY ATTACHED TO ANOTHER ORDER
003100*                    INSTEAD OF STEALING THEM - TICKET PDS-118
003200*    02/09/99  RVP  Y2K REVIEW - ORD-DATE AND OR-ORDER-DATE ARE
003300*                    FOUR-DIGIT-YEAR FIELDS ALREADY, NO CHANGE
003400*    06/02/03  KMH  RAISED CUSTOMER-TABLE AND PACKAGE-TABLE LIMITS
003500*                    FOR THE WEST REGION ROLL-ON - TICKET PDS-244
003550*    03/24/05  KMH  VALIDATE-CALENDAR-DATE HAD BEEN SITTING IN
003560*                    PLVALID.CBL SINCE 96 WITHOUT ANYONE CALLING IT -
003570*                    WIRED IT IN AHEAD OF THE LEAD-TIME CHECK SO A
003580*                    REQUEST WITH A NONSENSE ORDER OR DELIVERY DATE
003590*                    (BAD MONTH, DAY 31 OF A 30-DAY MONTH, FEB 29 OF
003591*                    A NON-LEAP YEAR) GETS REJECTED INSTEAD OF FLOWING
003592*                    THROUGH ON THE NUMERIC COMPARE ALONE - PDS-312
003600*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500     COPY "SLORDREQ.CBL".
004600     COPY "SLCUST.CBL".
004700     COPY "SLPKG.CBL".
004800     COPY "SLORDER.CBL".
004900
005000     SELECT NEW-PACKAGE-FILE
005100         ASSIGN TO "NEW-PACKAGE-FILE"
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         ACCESS MODE IS SEQUENTIAL
005400         FILE STATUS IS WS-NEWPKG-STATUS.
005500
005600     SELECT WORK-FILE
005700         ASSIGN TO "ORDPLACE-WORK"
005800         ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT SORT-FILE
006100         ASSIGN TO "SORT-WORK".
006200
006300     SELECT PRINTER-FILE
006400         ASSIGN TO "ORDER-PLACEMENT-REPORT.PRN"
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600
006700     SELECT ERROR-FILE
006800         ASSIGN TO "ORDER-PLACEMENT-REJECTS.PRN"
006900         ORGANIZATION IS LINE SEQUENTIAL.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400     COPY "FDORDREQ.CBL".
007500     COPY "FDCUST.CBL".
007600     COPY "FDPKG.CBL".
007700     COPY "FDORDER.CBL".
007800
007900     FD  NEW-PACKAGE-FILE
008000         LABEL RECORDS ARE STANDARD.
008100     01  NEW-PACKAGE-RECORD           PIC X(70).
008200
008300     FD  WORK-FILE
008400         LABEL RECORDS ARE STANDARD.
008500     01  WORK-RECORD.
008600         05  WORK-ORD-ID              PIC 9(06).
008700         05  WORK-CUST-ID             PIC 9(06).
008800         05  WORK-DATE                PIC 9(08).
008900         05  WORK-DELIV-DATETIME      PIC 9(14).
009000         05  WORK-TOTAL-COST          PIC 9(07)V99.
009100         05  WORK-STATUS              PIC X(15).
009200         05  WORK-LOCATION            PIC X(40).
009300         05  WORK-DELIVERY-ID         PIC 9(06).
009400
009500     SD  SORT-FILE.
009600     01  SORT-RECORD.
009700         05  SORT-ORD-ID              PIC 9(06).
009800         05  SORT-CUST-ID             PIC 9(06).
009900         05  SORT-DATE                PIC 9(08).
010000         05  SORT-DELIV-DATETIME      PIC 9(14).
010100         05  SORT-TOTAL-COST          PIC 9(07)V99.
010200         05  SORT-STATUS              PIC X(15).
010300         05  SORT-LOCATION            PIC X(40).
010400         05  SORT-DELIVERY-ID         PIC 9(06).
010500
010600     FD  PRINTER-FILE
010700         LABEL RECORDS ARE OMITTED.
010800     01  PRINTER-RECORD                PIC X(132).
010900
011000     FD  ERROR-FILE
011100         LABEL RECORDS ARE OMITTED.
011200     01  ERROR-RECORD                  PIC X(80).
011300
011400 WORKING-STORAGE SECTION.
011500
011600     COPY "wsdate.cbl".
011700
011800     77  WS-ORDREQ-STATUS             PIC X(02).
011900     77  WS-CUSTOMER-STATUS            PIC X(02).
012000     77  WS-PACKAGE-STATUS            PIC X(02).
012100     77  WS-ORDER-STATUS              PIC X(02).
012200     77  WS-NEWPKG-STATUS             PIC X(02).
012300     77  W-RUN-DATE-CCYYMMDD          PIC 9(08).
012400     77  W-BAD-FILE-STATUS            PIC X(02).
012500     77  W-BAD-FILE-NAME              PIC X(20).
012600
012700     01  W-END-OF-ORDREQ              PIC X.
012800         88  END-OF-ORDREQ            VALUE "Y".
012900
013000     01  W-END-OF-CUST                PIC X.
013100         88  END-OF-CUST              VALUE "Y".
013200
013300     01  W-END-OF-PKG                 PIC X.
013400         88  END-OF-PKG               VALUE "Y".
013500
013600     01  W-END-OF-WORK                PIC X.
013700         88  END-OF-WORK              VALUE "Y".
013800
013900     01  CUSTOMER-TABLE.
014000         05  CUST-TBL-ENTRY OCCURS 1 TO 3000 TIMES
014100                            DEPENDING ON W-CUSTOMER-COUNT
014200                            ASCENDING KEY IS CT-CUST-ID
014300                            INDEXED BY CT-IX.
014400             10  CT-CUST-ID           PIC 9(06).
014500             10  CT-CUST-NAME         PIC X(30).
014600             10  CT-CUST-ADDRESS      PIC X(40).
014700     77  W-CUSTOMER-COUNT             PIC 9(04) COMP.
014800
014900     01  PACKAGE-TABLE.
015000         05  PKG-TBL-ENTRY OCCURS 1 TO 6000 TIMES
015100                           DEPENDING ON W-PACKAGE-COUNT
015200                           ASCENDING KEY IS PT-PKG-ID
015300                           INDEXED BY PT-IX.
015400             10  PT-PKG-ID            PIC 9(06).
015500             10  PT-ORDER-ID          PIC 9(06).
015600             10  PT-COST              PIC 9(07)V99.
015700             10  PT-WEIGHT            PIC 9(05)V99.
015800             10  PT-DIMENSIONS        PIC X(20).
015900             10  PT-DEPOSIT-ID        PIC 9(06).
016000     77  W-PACKAGE-COUNT              PIC 9(04) COMP.
016100
016200     01  W-CUSTOMER-FOUND             PIC X.
016300         88  CUSTOMER-FOUND           VALUE "Y".
016400
016500     01  W-PACKAGE-FOUND              PIC X.
016600         88  PACKAGE-FOUND            VALUE "Y".
016700
016800     77  W-PKG-SUB                    PIC 99    COMP.
016900     77  W-ORDER-TOTAL-COST           PIC 9(07)V99.
017000
017100     01  V-ORDER-DATE-INPUT           PIC 9(08).
017200     01  V-DELIV-DATE-INPUT           PIC 9(08).
017210
017220     01  W-DATES-VALID                PIC X.
017230         88  ORDER-DATES-VALID        VALUE "Y".
017300
017400     01  W-ORDERS-PLACED              PIC 9(06) COMP.
017500     01  W-ORDERS-REJECTED            PIC 9(06) COMP.
017600     01  W-PACKAGES-ATTACHED          PIC 9(06) COMP.
017700     77  W-GRAND-TOTAL-VALUE          PIC S9(09)V99.
017800
017900     77  W-BREAK-CUST-ID              PIC 9(06).
018000     77  W-CUST-SUBTOTAL              PIC S9(08)V99.
018100     77  W-PRINTED-LINES              PIC 99    COMP.
018200         88  W-PAGE-FULL              VALUE 50 THRU 99.
018300     77  W-PAGE-NUMBER                PIC 9(04) COMP.
018400
018500     01  TITLE-LINE.
018600         05  FILLER                  PIC X(35) VALUE SPACES.
018700         05  FILLER                  PIC X(24)
018800             VALUE "ORDER PLACEMENT REPORT -".
018900         05  TL-RUN-DATE             PIC 99/99/9999.
019000         05  FILLER                  PIC X(08) VALUE SPACES.
019100         05  FILLER                  PIC X(05) VALUE "PAGE:".
019200         05  TL-PAGE-NUMBER          PIC ZZZ9.
019300
019400     01  HEADING-LINE.
019500         05  FILLER                  PIC X(08) VALUE "ORDER-ID".
019600         05  FILLER                  PIC X(03) VALUE SPACES.
019700         05  FILLER                  PIC X(08) VALUE "CUST-ID ".
019800         05  FILLER                  PIC X(03) VALUE SPACES.
019900         05  FILLER                  PIC X(30) VALUE "CUSTOMER NAME".
020000         05  FILLER                  PIC X(03) VALUE SPACES.
020100         05  FILLER                  PIC X(40) VALUE "DELIVERY LOCATION".
020200         05  FILLER                  PIC X(05) VALUE "PKGS ".
020300         05  FILLER                  PIC X(12) VALUE "TOTAL COST".
020400
020500     01  DETAIL-LINE.
020600         05  DL-ORD-ID               PIC ZZZZZ9.
020700         05  FILLER                  PIC X(03) VALUE SPACES.
020800         05  DL-CUST-ID              PIC ZZZZZ9.
020900         05  FILLER                  PIC X(03) VALUE SPACES.
021000         05  DL-CUST-NAME            PIC X(30).
021100         05  FILLER                  PIC X(03) VALUE SPACES.
021200         05  DL-LOCATION             PIC X(40).
021300         05  DL-PKG-COUNT            PIC ZZ9.
021400         05  FILLER                  PIC X(02) VALUE SPACES.
021500         05  DL-TOTAL-COST           PIC ZZZ,ZZ9.99.
021600
021700     01  SUBTOTAL-LINE.
021800         05  FILLER                  PIC X(15) VALUE SPACES.
021900         05  FILLER                  PIC X(28)
022000             VALUE "** CUSTOMER TOTAL .......... ".
022100         05  ST-SUBTOTAL             PIC ZZZ,ZZ9.99-.
022200
022300     01  GRAND-TOTAL-LINES.
022400         05  GT-PLACED-LINE.
022500             10  FILLER              PIC X(20) VALUE "ORDERS PLACED ......".
022600             10  GT-PLACED           PIC ZZZ,ZZ9.
022700         05  GT-REJECTED-LINE.
022800             10  FILLER              PIC X(20) VALUE "ORDERS REJECTED ....".
022900             10  GT-REJECTED         PIC ZZZ,ZZ9.
023000         05  GT-PACKAGES-LINE.
023100             10  FILLER              PIC X(20) VALUE "PACKAGES ATTACHED ..".
023200             10  GT-PACKAGES         PIC ZZZ,ZZ9.
023300         05  GT-VALUE-LINE.
023400             10  FILLER              PIC X(20) VALUE "GRAND TOTAL VALUE ..".
023500             10  GT-VALUE            PIC ZZZ,ZZZ,ZZ9.99-.
023600
023700 PROCEDURE DIVISION.
023800
023900 0000-MAIN-LINE.
024000
024100     PERFORM 1000-INITIALIZE.
024200     PERFORM 2000-LOAD-CUSTOMER-TABLE THRU 2000-EXIT
024300                                      UNTIL END-OF-CUST.
024400     PERFORM 3000-LOAD-PACKAGE-TABLE THRU 3000-EXIT
024500                                     UNTIL END-OF-PKG.
024600     PERFORM 4000-PROCESS-ONE-REQUEST THRU 4000-EXIT
024700                                      UNTIL END-OF-ORDREQ.
024800
024900     CLOSE ORDER-REQUEST-FILE.
025000     CLOSE ORDER-FILE.
025100
025200     PERFORM 5000-REWRITE-PACKAGE-FILE.
025300     PERFORM 6000-BUILD-AND-PRINT-REPORT.
025400     PERFORM 7000-WRITE-GRAND-TOTALS.
025500
025600     CLOSE PRINTER-FILE.
025700     CLOSE ERROR-FILE.
025800
025900     STOP RUN.
026000
026100 1000-INITIALIZE.
026200
026300     PERFORM STAMP-RUN-DATE.
026400     MOVE "N" TO W-END-OF-ORDREQ W-END-OF-CUST
026500                 W-END-OF-PKG W-END-OF-WORK.
026600     MOVE ZERO TO W-CUSTOMER-COUNT W-PACKAGE-COUNT
026700                  W-ORDERS-PLACED W-ORDERS-REJECTED
026800                  W-PACKAGES-ATTACHED W-GRAND-TOTAL-VALUE
026900                  W-PAGE-NUMBER W-PRINTED-LINES.
027000     OPEN INPUT  CUSTOMER-FILE.
027100     OPEN INPUT  PACKAGE-FILE.
027200     OPEN INPUT  ORDER-REQUEST-FILE.
027300     OPEN OUTPUT ORDER-FILE.
027400     OPEN OUTPUT PRINTER-FILE.
027500     OPEN OUTPUT ERROR-FILE.
027600     MOVE ZERO TO TL-PAGE-NUMBER.
027700     MOVE W-RUN-DATE-CCYYMMDD TO GDTV-DATE-MM-DD-CCYY.
027800     MOVE CORR GDTV-DATE-MM-DD-CCYY TO TL-RUN-DATE.
027900
028000 2000-LOAD-CUSTOMER-TABLE.
028100
028200     READ CUSTOMER-FILE
028300         AT END
028400             MOVE "Y" TO W-END-OF-CUST
028500         NOT AT END
028600             ADD 1 TO W-CUSTOMER-COUNT
028700             MOVE CUST-ID      TO CT-CUST-ID (W-CUSTOMER-COUNT)
028800             MOVE CUST-NAME    TO CT-CUST-NAME (W-CUSTOMER-COUNT)
028900             MOVE CUST-ADDRESS TO CT-CUST-ADDRESS (W-CUSTOMER-COUNT).
029000
029100 2000-EXIT.
029200
029300     IF END-OF-CUST
029400        CLOSE CUSTOMER-FILE.
029500
029600 3000-LOAD-PACKAGE-TABLE.
029700
029800     READ PACKAGE-FILE
029900         AT END
030000             MOVE "Y" TO W-END-OF-PKG
030100         NOT AT END
030200             ADD 1 TO W-PACKAGE-COUNT
030300             MOVE PKG-ID        TO PT-PKG-ID (W-PACKAGE-COUNT)
030400             MOVE PKG-ORDER-ID  TO PT-ORDER-ID (W-PACKAGE-COUNT)
030500             MOVE PKG-COST      TO PT-COST (W-PACKAGE-COUNT)
030600             MOVE PKG-WEIGHT    TO PT-WEIGHT (W-PACKAGE-COUNT)
030700             MOVE PKG-DIMENSIONS TO PT-DIMENSIONS (W-PACKAGE-COUNT)
030800             MOVE PKG-DEPOSIT-ID TO PT-DEPOSIT-ID (W-PACKAGE-COUNT).
030900
031000 3000-EXIT.
031100
031200     IF END-OF-PKG
031300        CLOSE PACKAGE-FILE.
031400
031500 4000-PROCESS-ONE-REQUEST.
031600
031700     READ ORDER-REQUEST-FILE
031800         AT END
031900             MOVE "Y" TO W-END-OF-ORDREQ
032000         NOT AT END
032100             PERFORM 4100-EDIT-AND-BUILD-ORDER.
032200
032300 4000-EXIT.
032400     EXIT.
032500
032600 4100-EDIT-AND-BUILD-ORDER.
032700
032800     MOVE "N" TO W-CUSTOMER-FOUND.
032900     SET CT-IX TO 1.
033000     SEARCH ALL CUST-TBL-ENTRY
033100         AT END
033200             MOVE "N" TO W-CUSTOMER-FOUND
033300         WHEN CT-CUST-ID (CT-IX) EQUAL OR-CUST-ID
033400             MOVE "Y" TO W-CUSTOMER-FOUND.
033500
033600     IF NOT CUSTOMER-FOUND
033700        PERFORM 4900-REJECT-REQUEST
033800     ELSE
033900        MOVE OR-ORDER-DATE     TO V-ORDER-DATE-INPUT
034000        MOVE OR-DELIV-DATE-PART TO V-DELIV-DATE-INPUT
034050        PERFORM 4110-VALIDATE-ORDER-DATES
034100        IF ORDER-DATES-VALID
034150           PERFORM VALIDATE-LEAD-TIME
034200           IF NOT GDTV-LEAD-TIME-OK
034300              PERFORM 4900-REJECT-REQUEST
034400           ELSE
034500              PERFORM 4200-BUILD-ORDER-RECORD
034550        ELSE
034560           PERFORM 4900-REJECT-REQUEST.
034570
034580 4110-VALIDATE-ORDER-DATES.
034590
034600     MOVE "N" TO W-DATES-VALID.
034610     MOVE V-ORDER-DATE-INPUT TO GDTV-DATE-MM-DD-CCYY.
034620     PERFORM VALIDATE-CALENDAR-DATE.
034630     IF GDTV-DATE-IS-VALID
034640        MOVE V-DELIV-DATE-INPUT TO GDTV-DATE-MM-DD-CCYY
034650        PERFORM VALIDATE-CALENDAR-DATE
034660        IF GDTV-DATE-IS-VALID
034670           MOVE "Y" TO W-DATES-VALID.
034680
034700 4200-BUILD-ORDER-RECORD.
034800
034900     MOVE OR-ORDER-ID        TO ORD-ID.
035000     MOVE OR-CUST-ID         TO ORD-CUST-ID.
035100     MOVE OR-ORDER-DATE      TO ORD-DATE.
035200     MOVE OR-DELIV-DATETIME  TO ORD-DELIV-DATETIME.
035300     MOVE CT-CUST-ADDRESS (CT-IX) TO ORD-LOCATION.
035400     MOVE "TO BE SHIPPED   " TO ORD-STATUS.
035500     MOVE ZERO               TO ORD-DELIVERY-ID.
035600     MOVE ZERO               TO W-ORDER-TOTAL-COST.
035700
035800     PERFORM 4300-ATTACH-PACKAGES
035900             VARYING W-PKG-SUB FROM 1 BY 1
036000             UNTIL W-PKG-SUB GREATER 10.
036100
036200     MOVE W-ORDER-TOTAL-COST TO ORD-TOTAL-COST.
036300     WRITE ORDER-RECORD.
036400     ADD 1 TO W-ORDERS-PLACED.
036500     ADD ORD-TOTAL-COST TO W-GRAND-TOTAL-VALUE.
036600
036700 4300-ATTACH-PACKAGES.
036800
036900     IF OR-PACKAGE-ID (W-PKG-SUB) NOT EQUAL ZERO
037000        MOVE "N" TO W-PACKAGE-FOUND
037100        SET PT-IX TO 1
037200        SEARCH ALL PKG-TBL-ENTRY
037300            AT END
037400                MOVE "N" TO W-PACKAGE-FOUND
037500            WHEN PT-PKG-ID (PT-IX) EQUAL OR-PACKAGE-ID (W-PKG-SUB)
037600                MOVE "Y" TO W-PACKAGE-FOUND
037700        IF PACKAGE-FOUND AND PT-ORDER-ID (PT-IX) EQUAL ZERO
037800           MOVE OR-ORDER-ID TO PT-ORDER-ID (PT-IX)
037900           ADD PT-COST (PT-IX) TO W-ORDER-TOTAL-COST
038000           ADD 1 TO W-PACKAGES-ATTACHED.
038100
038200 4900-REJECT-REQUEST.
038300
038400     ADD 1 TO W-ORDERS-REJECTED.
038500     MOVE SPACES TO ERROR-RECORD.
038600     STRING "REJECTED ORDER " OR-ORDER-ID
038700            " FOR CUSTOMER "  OR-CUST-ID
038800            " - CUSTOMER NOT ON FILE OR DELIVERY LEAD TIME TOO SHORT"
038900            INTO ERROR-RECORD.
039000     WRITE ERROR-RECORD.
039100
039200 5000-REWRITE-PACKAGE-FILE.
039300
039400     OPEN OUTPUT NEW-PACKAGE-FILE.
039500     PERFORM 5100-WRITE-ONE-PACKAGE
039600             VARYING PT-IX FROM 1 BY 1
039700             UNTIL PT-IX GREATER W-PACKAGE-COUNT.
039800     CLOSE NEW-PACKAGE-FILE.
039900
040000 5100-WRITE-ONE-PACKAGE.
040100
040200     MOVE SPACES TO NEW-PACKAGE-RECORD.
040300     MOVE PT-PKG-ID (PT-IX)      TO PKG-ID.
040400     MOVE PT-ORDER-ID (PT-IX)    TO PKG-ORDER-ID.
040500     MOVE PT-COST (PT-IX)        TO PKG-COST.
040600     MOVE PT-WEIGHT (PT-IX)      TO PKG-WEIGHT.
040700     MOVE PT-DIMENSIONS (PT-IX)  TO PKG-DIMENSIONS.
040800     MOVE PT-DEPOSIT-ID (PT-IX)  TO PKG-DEPOSIT-ID.
040900     MOVE PACKAGE-RECORD         TO NEW-PACKAGE-RECORD.
041000     WRITE NEW-PACKAGE-RECORD.
041100
041200 6000-BUILD-AND-PRINT-REPORT.
041300
041400     OPEN INPUT ORDER-FILE.
041500     SORT SORT-FILE
041600         ON ASCENDING KEY SORT-CUST-ID
041700         USING ORDER-FILE
041800         GIVING WORK-FILE.
041900
042000     OPEN INPUT WORK-FILE.
042100     PERFORM 6900-PRINT-HEADINGS.
042200     PERFORM 6100-READ-WORK-NEXT-RECORD.
042300
042400     IF NOT END-OF-WORK
042500        MOVE WORK-CUST-ID TO W-BREAK-CUST-ID
042600        MOVE ZERO TO W-CUST-SUBTOTAL
042700        PERFORM 6200-PROCESS-ONE-CUSTOMER THRU 6200-EXIT
042800                                          UNTIL END-OF-WORK.
042900
043000     CLOSE WORK-FILE.
043100
043200 6100-READ-WORK-NEXT-RECORD.
043300
043400     READ WORK-FILE
043500         AT END
043600             MOVE "Y" TO W-END-OF-WORK.
043700
043800 6200-PROCESS-ONE-CUSTOMER.
043900
044000     IF WORK-CUST-ID NOT EQUAL W-BREAK-CUST-ID
044100        PERFORM 6300-PRINT-SUBTOTAL
044200        MOVE WORK-CUST-ID TO W-BREAK-CUST-ID
044300        MOVE ZERO TO W-CUST-SUBTOTAL.
044400
044500     PERFORM 6400-PRINT-ONE-ORDER.
044600     PERFORM 6100-READ-WORK-NEXT-RECORD.
044700
044800 6200-EXIT.
044900
045000     IF END-OF-WORK
045100        PERFORM 6300-PRINT-SUBTOTAL.
045200
045300 6300-PRINT-SUBTOTAL.
045400
045500     MOVE W-CUST-SUBTOTAL TO ST-SUBTOTAL.
045600     MOVE SPACES TO PRINTER-RECORD.
045700     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
045800     MOVE SUBTOTAL-LINE TO PRINTER-RECORD.
045900     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
046000     ADD 3 TO W-PRINTED-LINES.
046100
046200 6400-PRINT-ONE-ORDER.
046300
046400     IF W-PAGE-FULL
046500        PERFORM 6900-PRINT-HEADINGS.
046600
046700     MOVE WORK-ORD-ID       TO DL-ORD-ID.
046800     MOVE WORK-CUST-ID      TO DL-CUST-ID.
046900
047000     MOVE "N" TO W-CUSTOMER-FOUND.
047100     SET CT-IX TO 1.
047200     SEARCH ALL CUST-TBL-ENTRY
047300         AT END
047400             MOVE "N" TO W-CUSTOMER-FOUND
047500         WHEN CT-CUST-ID (CT-IX) EQUAL WORK-CUST-ID
047600             MOVE "Y" TO W-CUSTOMER-FOUND.
047700     IF CUSTOMER-FOUND
047800        MOVE CT-CUST-NAME (CT-IX) TO DL-CUST-NAME
047900     ELSE
048000        MOVE "** NOT ON FILE **" TO DL-CUST-NAME.
048100
048200     MOVE WORK-LOCATION     TO DL-LOCATION.
048300     MOVE WORK-TOTAL-COST   TO DL-TOTAL-COST.
048400     PERFORM 6500-COUNT-PACKAGES-FOR-ORDER.
048500     MOVE DETAIL-LINE TO PRINTER-RECORD.
048600     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
048700     ADD 1 TO W-PRINTED-LINES.
048800     ADD WORK-TOTAL-COST TO W-CUST-SUBTOTAL.
048900
049000 6500-COUNT-PACKAGES-FOR-ORDER.
049100
049200     MOVE ZERO TO DL-PKG-COUNT.
049300     PERFORM 6600-TALLY-ONE-PACKAGE
049400             VARYING PT-IX FROM 1 BY 1
049500             UNTIL PT-IX GREATER W-PACKAGE-COUNT.
049600
049700 6600-TALLY-ONE-PACKAGE.
049800
049900     IF PT-ORDER-ID (PT-IX) EQUAL WORK-ORD-ID
050000        ADD 1 TO DL-PKG-COUNT.
050100
050200 6900-PRINT-HEADINGS.
050300
050400     ADD 1 TO W-PAGE-NUMBER.
050500     MOVE W-PAGE-NUMBER TO TL-PAGE-NUMBER.
050600     MOVE SPACES TO PRINTER-RECORD.
050700     WRITE PRINTER-RECORD AFTER ADVANCING TOP-OF-FORM.
050800     MOVE TITLE-LINE TO PRINTER-RECORD.
050900     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
051000     MOVE HEADING-LINE TO PRINTER-RECORD.
051100     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
051200     MOVE ZERO TO W-PRINTED-LINES.
051300
051400 7000-WRITE-GRAND-TOTALS.
051500
051600     MOVE W-ORDERS-PLACED     TO GT-PLACED.
051700     MOVE W-ORDERS-REJECTED   TO GT-REJECTED.
051800     MOVE W-PACKAGES-ATTACHED TO GT-PACKAGES.
051900     MOVE W-GRAND-TOTAL-VALUE TO GT-VALUE.
052000
052100     OPEN EXTEND PRINTER-FILE.
052200     MOVE SPACES TO PRINTER-RECORD.
052300     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
052400     MOVE GT-PLACED-LINE TO PRINTER-RECORD.
052500     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
052600     MOVE GT-REJECTED-LINE TO PRINTER-RECORD.
052700     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
052800     MOVE GT-PACKAGES-LINE TO PRINTER-RECORD.
052900     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
053000     MOVE GT-VALUE-LINE TO PRINTER-RECORD.
053100     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
053200
053300     COPY "PLVALID.CBL".
053400     COPY "PLGENERAL.CBL".
