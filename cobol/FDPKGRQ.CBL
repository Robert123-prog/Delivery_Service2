000100* FDPKGRQ.CBL
000200* RECORD LAYOUT FOR THE PACKAGE-REQUEST TRANSACTION FILE
000300*    CREATE ONLY - PKG-ID IS ASSIGNED BY PACKAGE-MAINTENANCE
000400*
000500* HISTORY
000600*    04/18/91  LFO  ORIGINAL LAYOUT
000700*    09/11/94  RVP  SPLIT KR-WEIGHT INTO WHOLE/CENTS REDEFINE,
000800*                    SAME AS FDPKG.CBL'S PKG-WEIGHT-R
000900*
001000     FD  PKG-REQUEST-FILE
001100         LABEL RECORDS ARE STANDARD.
001200     01  PKG-REQUEST-RECORD.
001300         05  KR-COST                  PIC 9(07)V99.
001400         05  KR-WEIGHT                PIC 9(05)V99.
001500         05  KR-WEIGHT-R REDEFINES KR-WEIGHT.
001600             10  KR-WEIGHT-WHOLE      PIC 9(05).
001700             10  KR-WEIGHT-CENTS      PIC 9(02).
001800         05  KR-DIMENSIONS             PIC X(20).
001900         05  FILLER                   PIC X(16).
