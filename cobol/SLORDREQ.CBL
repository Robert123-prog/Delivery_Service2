000100* SLORDREQ.CBL
000200* FILE-CONTROL ENTRY FOR THE ORDER-REQUEST TRANSACTION FILE
000300*    LINE SEQUENTIAL, IN ARRIVAL ORDER (NOT SORTED)
000400*
000500* HISTORY
000600*    04/18/91  LFO  ORIGINAL SELECT FOR THE ORDER-REQUEST FILE
000700*
000800     SELECT ORDER-REQUEST-FILE
000900         ASSIGN TO "ORDER-REQUEST-FILE"
001000         ORGANIZATION IS LINE SEQUENTIAL
001100         ACCESS MODE IS SEQUENTIAL
001200         FILE STATUS IS WS-ORDREQ-STATUS.
