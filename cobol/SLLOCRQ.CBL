000100* SLLOCRQ.CBL
000200* FILE-CONTROL ENTRY FOR THE LOCATION-FILTER PARAMETER FILE
000300*    ONE-RECORD "PARM CARD" - THE LOCATION TEXT TO FILTER ORDERS ON
000400*
000500* HISTORY
000600*    03/02/99  RVP  ORIGINAL SELECT - Y2K REWORK REPLACED THE OLD
000700*                    JCL //PARM CARD WITH A ONE-LINE FLAT FILE
000800*
000900     SELECT LOC-REQUEST-FILE
001000         ASSIGN TO "LOC-REQUEST-FILE"
001100         ORGANIZATION IS LINE SEQUENTIAL
001200         ACCESS MODE IS SEQUENTIAL
001300         FILE STATUS IS WS-LOCRQ-STATUS.
