000100* SLPKGRQ.CBL
000200* FILE-CONTROL ENTRY FOR THE PACKAGE-REQUEST TRANSACTION FILE
000300*
000400* HISTORY
000500*    04/18/91  LFO  ORIGINAL SELECT
000600*
000700     SELECT PKG-REQUEST-FILE
000800         ASSIGN TO "PKG-REQUEST-FILE"
000900         ORGANIZATION IS LINE SEQUENTIAL
001000         ACCESS MODE IS SEQUENTIAL
001100         FILE STATUS IS WS-PKGRQ-STATUS.
