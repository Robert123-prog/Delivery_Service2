000100* FDPKG.CBL
000200* RECORD LAYOUT FOR THE PACKAGE MASTER FILE
000300* USED BY PACKAGE-MAINTENANCE AND ORDER-PLACEMENT
000400*
000500* HISTORY
000600*    04/18/91  LFO  ORIGINAL LAYOUT
000700*    09/11/94  RVP  SPLIT PKG-WEIGHT INTO WHOLE/CENTS REDEFINE
000800*
000900     FD  PACKAGE-FILE
001000         LABEL RECORDS ARE STANDARD.
001100     01  PACKAGE-RECORD.
001200         05  PKG-ID                   PIC 9(06).
001300         05  PKG-ORDER-ID             PIC 9(06).
001400             88  PKG-NOT-ATTACHED      VALUE ZERO.
001500         05  PKG-COST                 PIC 9(07)V99.
001600         05  PKG-WEIGHT                PIC 9(05)V99.
001700         05  PKG-WEIGHT-R REDEFINES PKG-WEIGHT.
001800             10  PKG-WEIGHT-WHOLE     PIC 9(05).
001900             10  PKG-WEIGHT-CENTS     PIC 9(02).
002000         05  PKG-DIMENSIONS           PIC X(20).
002100         05  PKG-DEPOSIT-ID           PIC 9(06).
002200             88  PKG-NOT-IN-DEPOSIT    VALUE ZERO.
002300         05  FILLER                   PIC X(16).
