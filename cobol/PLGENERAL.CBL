000100* PLGENERAL.CBL
000200*
000300* GENERAL-PURPOSE PARAGRAPHS SHARED ACROSS THE BATCH RUN - THE
000400* FATAL FILE-STATUS ABEND AND THE RUN-DATE STAMP USED ON EVERY
000500* REPORT HEADING.  THE CALLING PROGRAM MUST DECLARE:
000600*
000700*     77  W-RUN-DATE-CCYYMMDD   PIC 9(08).
000701*     77  W-BAD-FILE-STATUS     PIC X(02).
000702*     77  W-BAD-FILE-NAME       PIC X(20).
000800*
000900* HISTORY
001000*    02/14/91  LFO  ORIGINAL PLGENERAL.CBL (SCREEN/MENU UTILITIES)
001100*    11/20/96  RVP  REWORKED FOR BATCH - DROPPED CLEAR-SCREEN,
001200*                    JUMP-LINE AND THE ACCEPT-DRIVEN CONFIRM
001300*                    PARAGRAPHS, ADDED THE FATAL-ABEND PARAGRAPH
001400*
001500 ABEND-ON-BAD-FILE-STATUS.
001600
001700     DISPLAY "*** FATAL I/O ERROR - FILE STATUS " W-BAD-FILE-STATUS
001800             " ON " W-BAD-FILE-NAME " ***".
001900     DISPLAY "*** RUN TERMINATED ***".
002000     STOP RUN.
002100
002200 STAMP-RUN-DATE.
002300
002400     ACCEPT W-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
