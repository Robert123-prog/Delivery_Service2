000100* FDSTORE.CBL
000200* RECORD LAYOUT FOR THE STORE MASTER FILE
000300* USED BY STORE-MAINTENANCE, DEPOSIT-MAINTENANCE
000400*
000500* HISTORY
000600*    02/14/91  LFO  ORIGINAL LAYOUT
000700*    08/03/93  RVP  ADDED CONTACT-DIGITS REDEFINE, SAME AS FDCUST.CBL
000800*    05/22/96  RVP  ADDED FILLER PAD TO MATCH SHOP STANDARD
000900*
001000     FD  STORE-FILE
001100         LABEL RECORDS ARE STANDARD.
001200     01  STORE-RECORD.
001300         05  STORE-ID                 PIC 9(06).
001400         05  STORE-NAME               PIC X(30).
001500         05  STORE-ADDRESS            PIC X(40).
001600         05  STORE-CONTACT            PIC X(20).
001700         05  STORE-CONTACT-R REDEFINES STORE-CONTACT.
001800             10  STORE-CONTACT-PLUS-SIGN PIC X(01).
001900             10  STORE-CONTACT-DIGITS    PIC X(19).
002000         05  FILLER                   PIC X(12).
