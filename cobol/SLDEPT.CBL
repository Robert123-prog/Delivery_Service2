000100* SLDEPT.CBL
000200* FILE-CONTROL ENTRY FOR THE DEPARTMENT FILE (INPUT MASTER ONLY)
000300*    LINE SEQUENTIAL, ASCENDING BY DPT-ID, MAINTAINED OFF-LINE
000400*
000500* HISTORY
000600*    05/07/91  LFO  ORIGINAL SELECT FOR THE DEPARTMENT FILE
000700*
000800     SELECT DEPARTMENT-FILE
000900         ASSIGN TO "DEPARTMENT-FILE"
001000         ORGANIZATION IS LINE SEQUENTIAL
001100         ACCESS MODE IS SEQUENTIAL
001200         FILE STATUS IS WS-DEPARTMENT-STATUS.
