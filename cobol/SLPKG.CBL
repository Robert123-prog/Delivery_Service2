000100* SLPKG.CBL
000200* FILE-CONTROL ENTRY FOR THE PACKAGE MASTER FILE
000300*    LINE SEQUENTIAL, ASCENDING BY PKG-ID
000400*
000500* HISTORY
000600*    04/18/91  LFO  ORIGINAL SELECT FOR THE PACKAGE FILE
000700*
000800     SELECT PACKAGE-FILE
000900         ASSIGN TO "PACKAGE-FILE"
001000         ORGANIZATION IS LINE SEQUENTIAL
001100         ACCESS MODE IS SEQUENTIAL
001200         FILE STATUS IS WS-PACKAGE-STATUS.
