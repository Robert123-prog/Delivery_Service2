000100* FDCUST.CBL
000200* RECORD LAYOUT FOR THE CUSTOMER MASTER FILE
000300* USED BY CUSTOMER-MAINTENANCE AND ORDER-PLACEMENT
000400*
000500* HISTORY
000600*    02/14/91  LFO  ORIGINAL LAYOUT - CUST-ID THRU CUST-EMAIL
000700*    08/03/93  RVP  ADDED FILLER PAD AND PHONE-DIGITS REDEFINE
000800*
000900     FD  CUSTOMER-FILE
001000         LABEL RECORDS ARE STANDARD.
001100     01  CUSTOMER-RECORD.
001200         05  CUST-ID                  PIC 9(06).
001300         05  CUST-NAME                PIC X(30).
001400         05  CUST-ADDRESS             PIC X(40).
001500         05  CUST-PHONE               PIC X(12).
001600         05  CUST-PHONE-R REDEFINES CUST-PHONE.
001700             10  CUST-PHONE-PLUS-SIGN PIC X(01).
001800             10  CUST-PHONE-DIGITS    PIC 9(11).
001900         05  CUST-EMAIL               PIC X(40).
002000         05  FILLER                   PIC X(22).
