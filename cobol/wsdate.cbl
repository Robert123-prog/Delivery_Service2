000100* wsdate.cbl
000200*
000300* WORKING-STORAGE USED BY PLVALID.CBL TO CHECK THAT AN ORDER DATE
000400* AND A DELIVERY DATE ARE BOTH REAL CALENDAR DATES, AND THAT THE
000500* DELIVERY DATE IS AT LEAST ONE FULL CALENDAR DAY AFTER THE ORDER
000600* DATE.  ADAPTED FROM THE OLD INTERACTIVE DATE-ACCEPT COPYBOOK - WE
000700* KEEP THE GDTV- PREFIX SO THE NAMES STILL MATCH THE REST OF THE
000800* DATE-HANDLING CODE IN THIS SHOP.
000900*
001000* HISTORY
001100*    02/14/91  LFO  ORIGINAL wsdate.cbl (INTERACTIVE DATE ACCEPT)
001200*    11/20/96  RVP  REWORKED FOR THE PARCEL BATCH RUN - DROPPED THE
001300*                    ACCEPT-RELATED FIELDS, ADDED THE DAYS-IN-MONTH
001400*                    TABLE FOR CALENDAR VALIDITY
001500*    02/09/99  RVP  Y2K - GDTV-DATE-CCYY IS ALREADY FOUR DIGITS,
001600*                    NO CHANGE REQUIRED, NOTED FOR THE FILE
001700*
001800     01  GDTV-DATE-MM-DD-CCYY          PIC 9(8).
001900     01  FILLER REDEFINES GDTV-DATE-MM-DD-CCYY.
002000         05  GDTV-DATE-CCYY            PIC 9999.
002100         05  GDTV-DATE-MM              PIC 99.
002200             88  GDTV-MONTH-VALID      VALUE 1 THRU 12.
002300         05  GDTV-DATE-DD              PIC 99.
002400
002500     01  GDTV-DAYS-TABLE-LITERAL       PIC X(24)
002600                      VALUE "312831303130313130313031".
002700     01  GDTV-MATRIX REDEFINES GDTV-DAYS-TABLE-LITERAL.
002800         05  GDTV-TABLE-DAYS OCCURS 12 TIMES PIC 99.
002900
003000     77  GDTV-LEAP-YEAR-REMAINDER      PIC 999   COMP.
003100     77  GDTV-WORK-SUB                 PIC 99    COMP.
003200     77  GDTV-WORK-MAX-DAY             PIC 99    COMP.
003300
003400     01  W-GDTV-DATE-IS-VALID          PIC X.
003500         88  GDTV-DATE-IS-VALID        VALUE "Y".
003600
003700     01  W-GDTV-LEAD-TIME-OK           PIC X.
003800         88  GDTV-LEAD-TIME-OK         VALUE "Y".
