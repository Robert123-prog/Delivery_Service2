000100* FDEMP.CBL
000200* RECORD LAYOUT FOR THE EMPLOYEE MASTER FILE
000300* USED BY EMPLOYEE-MAINTENANCE AND DELIVERY-ASSIGNMENT
000400*
000500* HISTORY
000600*    05/07/91  LFO  ORIGINAL LAYOUT
000700*    08/03/93  RVP  ADDED PHONE-DIGITS REDEFINE, SAME AS FDCUST.CBL
000800*
000900     FD  EMPLOYEE-FILE
001000         LABEL RECORDS ARE STANDARD.
001100     01  EMPLOYEE-RECORD.
001200         05  EMP-ID                   PIC 9(06).
001300         05  EMP-DEPT-ID              PIC 9(06).
001400         05  EMP-NAME                 PIC X(30).
001500         05  EMP-PHONE                PIC X(12).
001600         05  EMP-PHONE-R REDEFINES EMP-PHONE.
001700             10  EMP-PHONE-PLUS-SIGN  PIC X(01).
001800             10  EMP-PHONE-DIGITS     PIC 9(11).
001900         05  EMP-LICENSE              PIC X(02).
002000         05  FILLER                   PIC X(14).
