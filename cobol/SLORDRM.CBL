000100* SLORDRM.CBL
000200* FILE-CONTROL ENTRY FOR THE ORDER-REMOVE-REQUEST TRANS FILE
000300*
000400* HISTORY
000500*    09/11/94  RVP  ORIGINAL SELECT - ORDER-REMOVAL.COB
000600*
000700     SELECT ORD-REMOVE-REQUEST-FILE
000800         ASSIGN TO "ORD-REMOVE-REQUEST-FILE"
000900         ORGANIZATION IS LINE SEQUENTIAL
001000         ACCESS MODE IS SEQUENTIAL
001100         FILE STATUS IS WS-ORDRM-STATUS.
