000100* FDDLPRQ.CBL
000200* RECORD LAYOUT FOR THE DELIVERY-PERSON-REQUEST TRANSACTION FILE
000300*    YR-ACTION-CODE "A" = ENROL DRIVER, "U" = UNENROL DRIVER
000400*
000500* HISTORY
000600*    05/07/91  LFO  ORIGINAL LAYOUT
000700*
000800     FD  DLP-REQUEST-FILE
000900         LABEL RECORDS ARE STANDARD.
001000     01  DLP-REQUEST-RECORD.
001100         05  YR-ACTION-CODE           PIC X(01).
001200             88  YR-IS-ADD             VALUE "A".
001300             88  YR-IS-UNENROL         VALUE "U".
001400         05  YR-DLP-ID                PIC 9(06).
001500         05  YR-NAME                  PIC X(30).
001600         05  YR-PHONE                 PIC X(12).
001700         05  YR-LICENSE               PIC X(02).
001800         05  FILLER                   PIC X(13).
