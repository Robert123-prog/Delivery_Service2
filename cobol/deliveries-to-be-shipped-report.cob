000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DELIVERIES-TO-BE-SHIPPED-REPORT.
000300 AUTHOR.        L. FORTUNATO.
000400 INSTALLATION.  PARCEL DELIVERY DATA CENTER.
000500 DATE-WRITTEN.  03/02/1999.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION RUN.
000800*
000900* LISTS EVERY DELIVERY THAT HAS AT LEAST ONE ORDER ATTACHED TO IT
001000* (VIA ORD-DELIVERY-ID) WHOSE STATUS IS "TO BE SHIPPED", CASE
001100* INSENSITIVE.  ORDER-FILE IS LOADED INTO A TABLE FIRST SO EACH
001200* DELIVERY READ OFF DELIVERY-FILE ONLY HAS TO WALK THE TABLE ONCE -
001300* THIS PLANT'S ORDER VOLUME NEVER GOT BIG ENOUGH TO JUSTIFY SORTING
001400* BOTH FILES AND MATCHING ON A CONTROL BREAK.
001500*
001600* CHANGE LOG
001700*    03/02/99  RVP  ORIGINAL PROGRAM - WRITTEN ALONGSIDE THE Y2K
001800*                    REWORK OF THE ORD-STATUS 88-LEVEL
001900*    06/14/01  KMH  SHARED PLCOMPARE.CBL WITH THE LOCATION-FILTER
002000*                    REPORT INSTEAD OF KEEPING A SECOND COPY OF THE
002100*                    UPPERCASE-AND-COMPARE LOGIC - PDS-188
002110*    11/08/02  KMH  ADDED A GRAND-TOTAL LINE AT THE BOTTOM OF THE
002120*                    LISTING SO DISPATCH DOES NOT HAVE TO COUNT
002130*                    DETAIL LINES BY HAND - PDS-231
002140*    04/02/04  KMH  WIDENED DL-LOCATION TO MATCH THE FULL ADDRESS
002150*                    WIDTH ON DELIVERY-FILE - PDS-268
002160*    03/31/05  KMH  OT-STATUS-R/OT-STATUS-PADDED WAS REDEFINING A
002170*                    15-BYTE FIELD WITH A 40-BYTE ONE - THE SPARE 25
002180*                    BYTES COPIED INTO V-COMPARE-2 WERE WHATEVER THE
002190*                    COMPILER LAID DOWN PAST OT-STATUS IN THE TABLE
002191*                    OCCURRENCE, NOT GUARANTEED SPACES, SO THE FILTER
002192*                    COULD MISS A QUALIFYING DELIVERY - DROPPED THE
002193*                    REDEFINES AND MOVE OT-STATUS (X(15)) STRAIGHT
002194*                    INTO V-COMPARE-2 (X(40)) SO THE SAME AUTOMATIC
002195*                    SPACE-PAD THAT ALREADY COVERS V-COMPARE-1 COVERS
002196*                    THIS SIDE OF THE COMPARE TOO - PDS-305
002200*
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM.
002700
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000
003100     COPY "SLORDER.CBL".
003200     COPY "SLDELIV.CBL".
003300
003400     SELECT PRINTER-FILE
003500         ASSIGN TO "DELIVERIES-TO-BE-SHIPPED-REPORT.PRN"
003600         ORGANIZATION IS LINE SEQUENTIAL.
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100     COPY "FDORDER.CBL".
004200     COPY "FDDELIV.CBL".
004300
004400     FD  PRINTER-FILE
004500         LABEL RECORDS ARE OMITTED.
004600     01  PRINTER-RECORD                  PIC X(132).
004700
004800 WORKING-STORAGE SECTION.
004900
005000     77  WS-ORDER-STATUS                PIC X(02).
005100     77  WS-DELIVERY-STATUS             PIC X(02).
005200     77  W-RUN-DATE-CCYYMMDD            PIC 9(08).
005300     77  W-BAD-FILE-STATUS              PIC X(02).
005400     77  W-BAD-FILE-NAME                PIC X(20).
005500
005600     COPY "wsdate.cbl".
005700
005800     01  W-END-OF-ORDER                 PIC X.
005900         88  END-OF-ORDER                VALUE "Y".
006000     01  W-END-OF-DELIVERY               PIC X.
006100         88  END-OF-DELIVERY             VALUE "Y".
006200
006300     01  V-COMPARE-1                    PIC X(40).
006400     01  V-COMPARE-2                    PIC X(40).
006500     01  W-FIELD-VALID                  PIC X.
006600         88  FIELD-VALID                VALUE "Y".
006700
006800     01  ORDER-TABLE.
006900         05  OT-TBL-ENTRY OCCURS 1 TO 6000 TIMES
007000                          DEPENDING ON W-ORDER-COUNT
007100                          INDEXED BY OT-IX.
007200             10  OT-DELIVERY-ID        PIC 9(06).
007300             10  OT-STATUS             PIC X(15).
007600     77  W-ORDER-COUNT                  PIC 9(04) COMP.
007700
007800     01  W-DLV-QUALIFIES                PIC X.
007900         88  DLV-QUALIFIES              VALUE "Y".
008000
008100     77  W-DELIVERIES-MATCHED           PIC 9(06) COMP.
008200     77  W-PRINTED-LINES                PIC 99    COMP.
008300         88  W-PAGE-FULL                VALUE 50 THRU 99.
008400     77  W-PAGE-NUMBER                  PIC 9(04) COMP.
008500
008600     01  TITLE-LINE.
008700         05  FILLER                     PIC X(26) VALUE SPACES.
008800         05  FILLER                     PIC X(36)
008900             VALUE "DELIVERIES TO BE SHIPPED REPORT -".
009000         05  TL-RUN-DATE                PIC 99/99/9999.
009100         05  FILLER                     PIC X(08) VALUE SPACES.
009200         05  FILLER                     PIC X(05) VALUE "PAGE:".
009300         05  TL-PAGE-NUMBER             PIC ZZZ9.
009400
009500     01  HEADING-LINE.
009600         05  FILLER                     PIC X(07) VALUE "DLV-ID ".
009700         05  FILLER                     PIC X(03) VALUE SPACES.
009800         05  FILLER                     PIC X(07) VALUE "PERSON ".
009900         05  FILLER                     PIC X(03) VALUE SPACES.
010000         05  FILLER                     PIC X(08) VALUE "EMPLOYEE".
010100         05  FILLER                     PIC X(03) VALUE SPACES.
010200         05  FILLER                     PIC X(06) VALUE "TRANSP".
010300         05  FILLER                     PIC X(03) VALUE SPACES.
010400         05  FILLER                     PIC X(40) VALUE "LOCATION".
010500
010600     01  DETAIL-LINE.
010700         05  DL-DLV-ID                  PIC ZZZZZ9.
010800         05  FILLER                     PIC X(03) VALUE SPACES.
010900         05  DL-PERSON-ID                PIC ZZZZZ9.
011000         05  FILLER                     PIC X(03) VALUE SPACES.
011100         05  DL-EMPLOYEE-ID              PIC ZZZZZ9.
011200         05  FILLER                     PIC X(03) VALUE SPACES.
011300         05  DL-TRANSPORT-TYPE          PIC X(06).
011400         05  FILLER                     PIC X(03) VALUE SPACES.
011500         05  DL-LOCATION                PIC X(40).
011600
011700     01  GRAND-TOTAL-LINE.
011800         05  FILLER                     PIC X(20)
011900             VALUE "DELIVERIES MATCHED . ".
012000         05  GT-MATCHED                 PIC ZZZ,ZZ9.
012100
012200 PROCEDURE DIVISION.
012300
012400 0000-MAIN-LINE.
012500
012600     PERFORM 1000-INITIALIZE.
012700     PERFORM 2000-LOAD-ORDER-TABLE THRU 2000-EXIT
012800                                   UNTIL END-OF-ORDER.
012900     CLOSE ORDER-FILE.
013000
013100     PERFORM 3000-PRINT-ONE-DELIVERY THRU 3000-EXIT
013200                                     UNTIL END-OF-DELIVERY.
013300     CLOSE DELIVERY-FILE.
013400
013500     PERFORM 9000-WRITE-GRAND-TOTAL.
013600     CLOSE PRINTER-FILE.
013700     STOP RUN.
013800
013900 1000-INITIALIZE.
014000
014100     PERFORM STAMP-RUN-DATE.
014200     MOVE "N" TO W-END-OF-ORDER W-END-OF-DELIVERY.
014300     MOVE ZERO TO W-ORDER-COUNT W-DELIVERIES-MATCHED
014400                  W-PAGE-NUMBER W-PRINTED-LINES.
014500     OPEN INPUT  ORDER-FILE.
014600     OPEN INPUT  DELIVERY-FILE.
014700     OPEN OUTPUT PRINTER-FILE.
014800
014900     MOVE W-RUN-DATE-CCYYMMDD TO GDTV-DATE-MM-DD-CCYY.
015000     MOVE CORR GDTV-DATE-MM-DD-CCYY TO TL-RUN-DATE.
015100     PERFORM 9100-PRINT-HEADINGS.
015200
015300 2000-LOAD-ORDER-TABLE.
015400
015500     READ ORDER-FILE
015600         AT END
015700             MOVE "Y" TO W-END-OF-ORDER
015800         NOT AT END
015900             IF ORD-DELIVERY-ID NOT EQUAL ZERO
016000                ADD 1 TO W-ORDER-COUNT
016100                MOVE ORD-DELIVERY-ID TO OT-DELIVERY-ID (W-ORDER-COUNT)
016200                MOVE ORD-STATUS      TO OT-STATUS (W-ORDER-COUNT).
016300
016400 2000-EXIT.
016500     EXIT.
016600
016700 3000-PRINT-ONE-DELIVERY.
016800
016900     READ DELIVERY-FILE
017000         AT END
017100             MOVE "Y" TO W-END-OF-DELIVERY
017200         NOT AT END
017300             PERFORM 3100-CHECK-DELIVERY-QUALIFIES.
017400
017500 3000-EXIT.
017600     EXIT.
017700
017800 3100-CHECK-DELIVERY-QUALIFIES.
017900
018000     MOVE "N" TO W-DLV-QUALIFIES.
018100     PERFORM 3110-CHECK-ONE-ORDER
018200             VARYING OT-IX FROM 1 BY 1
018300             UNTIL OT-IX GREATER W-ORDER-COUNT.
018400
018500     IF DLV-QUALIFIES
018600        ADD 1 TO W-DELIVERIES-MATCHED
018700        MOVE DLV-ID             TO DL-DLV-ID
018800        MOVE DLV-PERSON-ID      TO DL-PERSON-ID
018900        MOVE DLV-EMPLOYEE-ID    TO DL-EMPLOYEE-ID
019000        MOVE DLV-TRANSPORT-TYPE TO DL-TRANSPORT-TYPE
019100        MOVE DLV-LOCATION       TO DL-LOCATION
019200        MOVE DETAIL-LINE        TO PRINTER-RECORD
019300        WRITE PRINTER-RECORD BEFORE ADVANCING 1
019400        ADD 1 TO W-PRINTED-LINES
019500        IF W-PAGE-FULL
019600           PERFORM 9100-PRINT-HEADINGS.
019700
019800 3110-CHECK-ONE-ORDER.
019900
020000     IF OT-DELIVERY-ID (OT-IX) EQUAL DLV-ID
020100        MOVE "TO BE SHIPPED                          " TO V-COMPARE-1
020200        MOVE OT-STATUS (OT-IX)                          TO V-COMPARE-2
020300        PERFORM UPPERCASE-AND-COMPARE
020400        IF FIELD-VALID
020500           MOVE "Y" TO W-DLV-QUALIFIES.
020600
020700 9100-PRINT-HEADINGS.
020800
020900     ADD 1 TO W-PAGE-NUMBER.
021000     MOVE W-PAGE-NUMBER TO TL-PAGE-NUMBER.
021100     MOVE TITLE-LINE TO PRINTER-RECORD.
021200     WRITE PRINTER-RECORD AFTER ADVANCING TOP-OF-FORM.
021300     MOVE HEADING-LINE TO PRINTER-RECORD.
021400     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
021500     MOVE ZERO TO W-PRINTED-LINES.
021600
021700 9000-WRITE-GRAND-TOTAL.
021800
021900     MOVE W-DELIVERIES-MATCHED TO GT-MATCHED.
022000     MOVE GRAND-TOTAL-LINE TO PRINTER-RECORD.
022100     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
022200
022300     COPY "PLGENERAL.CBL".
022400     COPY "PLCOMPARE.CBL".
