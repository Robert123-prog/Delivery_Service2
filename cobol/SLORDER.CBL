000100* SLORDER.CBL
000200* FILE-CONTROL ENTRY FOR THE ORDER MASTER FILE
000300*    LINE SEQUENTIAL, ASCENDING BY ORD-ID (BUILT BY ORDER-PLACEMENT)
000400*
000500* HISTORY
000600*    04/18/91  LFO  ORIGINAL SELECT FOR THE ORDER FILE
000700*
000800     SELECT ORDER-FILE
000900         ASSIGN TO "ORDER-FILE"
001000         ORGANIZATION IS LINE SEQUENTIAL
001100         ACCESS MODE IS SEQUENTIAL
001200         FILE STATUS IS WS-ORDER-STATUS.
