000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DELIVERYPERSON-MAINTENANCE.
000300 AUTHOR.        L. FORTUNATO.
000400 INSTALLATION.  PARCEL DELIVERY DATA CENTER.
000500 DATE-WRITTEN.  05/07/1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION RUN.
000800*
000900* MAINTAINS THE DELIVERY-PERSON MASTER.  A DELIVERY PERSON IS
001000* VERIFIED THE MOMENT THE ENROL TRANSACTION POSTS - THERE IS NO
001100* BACKGROUND-CHECK STEP IN THIS BATCH RUN, SO DLP-VERIFIED GOES TO
001200* "Y" UNCONDITIONALLY, NO MATTER WHAT LICENSE CODE CAME IN ON THE
001300* TRANSACTION.  VERIFY-DRIVER-LICENSE (PLLICENSE.CBL) IS STILL
001310* CARRIED HERE AS A STANDALONE CATEGORY CHECK FOR WHOEVER NEEDS TO
001320* ASK "IS B/BE/C/CE" LATER - IT IS NOT A GATE ON THIS ENROLMENT.
001330* UNENROLLING CASCADES TWO WAYS - DELIVERY-FILE LOSES THE
001400* DLV-PERSON-ID AND, IF THE DRIVER HAD A VEHICLE ASSIGNED, THE
001500* VEHICLE'S PVH-DLP-ID GOES BACK TO ZERO SO IT CAN BE RE-ASSIGNED.
001700*
001800* CHANGE LOG
001900*    05/07/91  LFO  ORIGINAL PROGRAM
002000*    09/19/93  RVP  ADDED THE LICENSE-CATEGORY EDIT ON ENROL -
002100*                    CALLS OUT TO PLLICENSE.CBL
002200*    08/02/95  RVP  ADDED THE VEHICLE CASCADE ON UNENROL - A DRIVER
002300*                    CAN'T BE DROPPED LEAVING A PHANTOM PVH-DLP-ID
002400*    05/22/96  RVP  DLP-FILE CONVERTED FROM RANDOM TO LINE
002500*                    SEQUENTIAL - OLD-MASTER/NEW-MASTER TABLE PASS
002600*    02/09/99  RVP  Y2K REVIEW - NO DATE FIELDS ON DLP-RECORD, NO CHANGE
002650*    03/24/05  KMH  ENROL WAS BOUNCING THE WHOLE TRANSACTION ON A BAD
002660*                    LICENSE CATEGORY - SELLER DESK SAYS VERIFIED GOES
002670*                    TO "Y" ON EVERY ENROL REGARDLESS OF CATEGORY, THE
002680*                    CATEGORY CHECK IS A LOOKUP FOR SOMEONE ELSE TO CALL,
002690*                    NOT A PRECONDITION ON THIS TRANSACTION - DROPPED THE
002691*                    CALL TO VERIFY-DRIVER-LICENSE OUT OF 3100 - PDS-312
002700*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500
003600     COPY "SLDLPRQ.CBL".
003700     COPY "SLDLP.CBL".
003800     COPY "SLPVH.CBL".
003900     COPY "SLDELIV.CBL".
004000
004100     SELECT NEW-DLP-FILE
004200         ASSIGN TO "NEW-DLP-FILE"
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         ACCESS MODE IS SEQUENTIAL
004500         FILE STATUS IS WS-NEWDLP-STATUS.
004600
004700     SELECT NEW-PVH-FILE
004800         ASSIGN TO "NEW-PVH-FILE"
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         ACCESS MODE IS SEQUENTIAL
005100         FILE STATUS IS WS-NEWPVH-STATUS.
005200
005300     SELECT NEW-DELIVERY-FILE
005400         ASSIGN TO "NEW-DELIVERY-FILE"
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         ACCESS MODE IS SEQUENTIAL
005700         FILE STATUS IS WS-NEWDLV-STATUS.
005800
005900     SELECT ERROR-FILE
006000         ASSIGN TO "DLP-MAINT-REJECTS.PRN"
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600     COPY "FDDLPRQ.CBL".
006700     COPY "FDDLP.CBL".
006800     COPY "FDPVH.CBL".
006900     COPY "FDDELIV.CBL".
007000
007100     FD  NEW-DLP-FILE
007200         LABEL RECORDS ARE STANDARD.
007300     01  NEW-DLP-RECORD                  PIC X(70).
007400     01  NEW-DLP-RECORD-R REDEFINES NEW-DLP-RECORD.
007500         05  NDL-DLP-ID                  PIC 9(06).
007600         05  NDL-NAME                    PIC X(30).
007700         05  NDL-PHONE                   PIC X(12).
007800         05  NDL-VERIFIED                PIC X(01).
007900         05  NDL-LICENSE                 PIC X(02).
008000         05  NDL-VEHICLE-ID               PIC 9(06).
008100         05  FILLER                      PIC X(13).
008200
008300     FD  NEW-PVH-FILE
008400         LABEL RECORDS ARE STANDARD.
008500     01  NEW-PVH-RECORD                  PIC X(40).
008600     01  NEW-PVH-RECORD-R REDEFINES NEW-PVH-RECORD.
008700         05  NPV-PVH-ID                   PIC 9(06).
008800         05  NPV-EXTRA-FEE                PIC 9(05).
008900         05  NPV-DLP-ID                   PIC 9(06).
009000         05  NPV-CAPACITY                 PIC 9(05).
009100         05  NPV-TRANSPORT-TYPE           PIC X(06).
009200         05  FILLER                       PIC X(12).
009300
009400     FD  NEW-DELIVERY-FILE
009500         LABEL RECORDS ARE STANDARD.
009600     01  NEW-DELIVERY-RECORD             PIC X(80).
009700     01  NEW-DELIVERY-RECORD-R REDEFINES NEW-DELIVERY-RECORD.
009800         05  NDV-DLV-ID                  PIC 9(06).
009900         05  NDV-PERSON-ID               PIC 9(06).
010000         05  NDV-EMPLOYEE-ID             PIC 9(06).
010100         05  NDV-TRANSPORT-TYPE          PIC X(06).
010200         05  NDV-LOCATION                PIC X(40).
010300         05  FILLER                      PIC X(16).
010400
010500     FD  ERROR-FILE
010600         LABEL RECORDS ARE OMITTED.
010700     01  ERROR-RECORD                    PIC X(80).
010800     01  ERROR-RECORD-R REDEFINES ERROR-RECORD.
010900         05  ER-REASON-CODE              PIC X(04).
011000         05  ER-MESSAGE-TEXT             PIC X(76).
011100
011200 WORKING-STORAGE SECTION.
011300
011400     COPY "wsids.cbl".
011500
011600     77  WS-DLPRQ-STATUS               PIC X(02).
011700     77  WS-DLP-STATUS                 PIC X(02).
011800     77  WS-PVH-STATUS                 PIC X(02).
011900     77  WS-DELIVERY-STATUS            PIC X(02).
012000     77  WS-NEWDLP-STATUS              PIC X(02).
012100     77  WS-NEWPVH-STATUS              PIC X(02).
012200     77  WS-NEWDLV-STATUS              PIC X(02).
012300     77  W-RUN-DATE-CCYYMMDD           PIC 9(08).
012400     77  W-BAD-FILE-STATUS             PIC X(02).
012500     77  W-BAD-FILE-NAME               PIC X(20).
012600
012700     01  V-LICENSE-CODE                PIC X(02).
012800
012900     01  W-END-OF-DLP                  PIC X.
013000         88  END-OF-DLP                VALUE "Y".
013100     01  W-END-OF-DLPRQ                PIC X.
013200         88  END-OF-DLPRQ              VALUE "Y".
013300     01  W-END-OF-PVH                  PIC X.
013400         88  END-OF-PVH                VALUE "Y".
013500     01  W-END-OF-DELIVERY             PIC X.
013600         88  END-OF-DELIVERY           VALUE "Y".
013700
013800     01  DLP-TABLE.
013900         05  DT-TBL-ENTRY OCCURS 1 TO 3000 TIMES
014000                          DEPENDING ON W-DLP-COUNT
014100                          INDEXED BY DT-IX.
014200             10  DT-DLP-ID             PIC 9(06).
014300             10  DT-ACTIVE             PIC X(01).
014400                 88  DT-IS-ACTIVE      VALUE "Y".
014500             10  DT-NAME               PIC X(30).
014600             10  DT-PHONE              PIC X(12).
014700             10  DT-VERIFIED           PIC X(01).
014800             10  DT-LICENSE            PIC X(02).
014900             10  DT-VEHICLE-ID         PIC 9(06).
015000     77  W-DLP-COUNT                   PIC 9(04) COMP.
015100
015200     01  DELETED-ID-TABLE.
015300         05  DEL-TBL-ENTRY OCCURS 1 TO 3000 TIMES
015400                           DEPENDING ON W-DELETED-COUNT
015500                           INDEXED BY DEL-IX.
015600             10  DEL-DLP-ID            PIC 9(06).
015700     77  W-DELETED-COUNT               PIC 9(04) COMP.
015800
015900     01  W-FIELD-VALID                 PIC X.
016000         88  FIELD-VALID               VALUE "Y".
016100     01  W-DLP-FOUND                   PIC X.
016200         88  DLP-FOUND                 VALUE "Y".
016300
016400     77  W-DRIVERS-ENROLLED            PIC 9(06) COMP.
016500     77  W-DRIVERS-UNENROLLED          PIC 9(06) COMP.
016600     77  W-DRIVERS-REJECTED            PIC 9(06) COMP.
016700     77  W-VEHICLES-RELEASED           PIC 9(06) COMP.
016800     77  W-DELIVERIES-DETACHED         PIC 9(06) COMP.
016900
017000 PROCEDURE DIVISION.
017100
017200 0000-MAIN-LINE.
017300
017400     PERFORM 1000-INITIALIZE.
017500     PERFORM 2000-LOAD-DLP-TABLE THRU 2000-EXIT
017600                                 UNTIL END-OF-DLP.
017700     CLOSE DLP-FILE.
017800
017900     PERFORM 3000-PROCESS-ONE-TRANSACTION THRU 3000-EXIT
018000                                          UNTIL END-OF-DLPRQ.
018100     CLOSE DLP-REQUEST-FILE.
018200
018300     PERFORM 4000-WRITE-NEW-DLP-FILE.
018400     PERFORM 5000-CASCADE-PVH-FILE.
018500     PERFORM 6000-CASCADE-DELIVERY-FILE.
018600     PERFORM 9000-DISPLAY-RUN-TOTALS.
018700
018800     CLOSE ERROR-FILE.
018900     STOP RUN.
019000
019100 1000-INITIALIZE.
019200
019300     PERFORM STAMP-RUN-DATE.
019400     MOVE ZERO TO W-DLP-COUNT W-DELETED-COUNT W-NEXT-ID-MAX
019500                  W-DRIVERS-ENROLLED W-DRIVERS-UNENROLLED
019600                  W-DRIVERS-REJECTED W-VEHICLES-RELEASED
019700                  W-DELIVERIES-DETACHED.
019800     MOVE "N" TO W-END-OF-DLP W-END-OF-DLPRQ W-END-OF-PVH
019900                 W-END-OF-DELIVERY.
020000     OPEN INPUT  DLP-FILE.
020100     OPEN INPUT  DLP-REQUEST-FILE.
020200     OPEN OUTPUT ERROR-FILE.
020300
020400 2000-LOAD-DLP-TABLE.
020500
020600     READ DLP-FILE
020700         AT END
020800             MOVE "Y" TO W-END-OF-DLP
020900         NOT AT END
021000             ADD 1 TO W-DLP-COUNT
021100             MOVE DLP-ID         TO DT-DLP-ID (W-DLP-COUNT)
021200             MOVE "Y"            TO DT-ACTIVE (W-DLP-COUNT)
021300             MOVE DLP-NAME       TO DT-NAME (W-DLP-COUNT)
021400             MOVE DLP-PHONE      TO DT-PHONE (W-DLP-COUNT)
021500             MOVE DLP-VERIFIED   TO DT-VERIFIED (W-DLP-COUNT)
021600             MOVE DLP-LICENSE    TO DT-LICENSE (W-DLP-COUNT)
021700             MOVE DLP-VEHICLE-ID TO DT-VEHICLE-ID (W-DLP-COUNT)
021800             IF DLP-ID GREATER W-NEXT-ID-MAX
021900                MOVE DLP-ID TO W-NEXT-ID-MAX.
022000
022100 2000-EXIT.
022200     EXIT.
022300
022400 3000-PROCESS-ONE-TRANSACTION.
022500
022600     READ DLP-REQUEST-FILE
022700         AT END
022800             MOVE "Y" TO W-END-OF-DLPRQ
022900         NOT AT END
023000             IF YR-IS-ADD
023100                PERFORM 3100-ENROL-DRIVER
023200             ELSE
023300                PERFORM 3200-UNENROL-DRIVER.
023400
023500 3000-EXIT.
023600     EXIT.
023700
023800 3100-ENROL-DRIVER.
023900
024000     ADD 1 TO W-NEXT-ID-MAX.
024100     ADD 1 TO W-DLP-COUNT.
024200     MOVE W-NEXT-ID-MAX  TO DT-DLP-ID (W-DLP-COUNT).
024300     MOVE "Y"            TO DT-ACTIVE (W-DLP-COUNT).
024400     MOVE YR-NAME        TO DT-NAME (W-DLP-COUNT).
024500     MOVE YR-PHONE       TO DT-PHONE (W-DLP-COUNT).
024600     MOVE "Y"            TO DT-VERIFIED (W-DLP-COUNT).
024700     MOVE YR-LICENSE     TO DT-LICENSE (W-DLP-COUNT).
024800     MOVE ZERO           TO DT-VEHICLE-ID (W-DLP-COUNT).
024900     ADD 1 TO W-DRIVERS-ENROLLED.
025000
026300 3200-UNENROL-DRIVER.
026400
026500     MOVE "N" TO W-DLP-FOUND.
026600     PERFORM 3210-SEARCH-DLP
026700             VARYING DT-IX FROM 1 BY 1
026800             UNTIL DT-IX GREATER W-DLP-COUNT.
026900
027000     IF DLP-FOUND
027100        ADD 1 TO W-DRIVERS-UNENROLLED
027200        ADD 1 TO W-DELETED-COUNT
027300        MOVE YR-DLP-ID TO DEL-DLP-ID (W-DELETED-COUNT)
027400     ELSE
027500        ADD 1 TO W-DRIVERS-REJECTED
027600        MOVE SPACES TO ERROR-RECORD
027700        MOVE "DL02" TO ER-REASON-CODE
027800        STRING "REJECTED UNENROL-DRIVER " YR-DLP-ID
027900               " - NOT ON FILE"
028000               INTO ER-MESSAGE-TEXT
028100        WRITE ERROR-RECORD.
028200
028300 3210-SEARCH-DLP.
028400
028500     IF DT-DLP-ID (DT-IX) EQUAL YR-DLP-ID
028600        AND DT-IS-ACTIVE (DT-IX)
028700        MOVE "N" TO DT-ACTIVE (DT-IX)
028800        MOVE "Y" TO W-DLP-FOUND.
028900
029000 4000-WRITE-NEW-DLP-FILE.
029100
029200     OPEN OUTPUT NEW-DLP-FILE.
029300     PERFORM 4100-WRITE-ONE-DLP
029400             VARYING DT-IX FROM 1 BY 1
029500             UNTIL DT-IX GREATER W-DLP-COUNT.
029600     CLOSE NEW-DLP-FILE.
029700
029800 4100-WRITE-ONE-DLP.
029900
030000     IF DT-IS-ACTIVE (DT-IX)
030100        MOVE SPACES TO NEW-DLP-RECORD
030200        MOVE DT-DLP-ID (DT-IX)      TO NDL-DLP-ID
030300        MOVE DT-NAME (DT-IX)        TO NDL-NAME
030400        MOVE DT-PHONE (DT-IX)       TO NDL-PHONE
030500        MOVE DT-VERIFIED (DT-IX)    TO NDL-VERIFIED
030600        MOVE DT-LICENSE (DT-IX)     TO NDL-LICENSE
030700        MOVE DT-VEHICLE-ID (DT-IX)  TO NDL-VEHICLE-ID
030800        WRITE NEW-DLP-RECORD.
030900
031000 5000-CASCADE-PVH-FILE.
031100
031200     OPEN INPUT  PVH-FILE.
031300     OPEN OUTPUT NEW-PVH-FILE.
031400
031500     PERFORM 5100-CASCADE-ONE-VEHICLE THRU 5100-EXIT
031600                                      UNTIL END-OF-PVH.
031700
031800     CLOSE PVH-FILE.
031900     CLOSE NEW-PVH-FILE.
032000
032100 5100-CASCADE-ONE-VEHICLE.
032200
032300     READ PVH-FILE
032400         AT END
032500             MOVE "Y" TO W-END-OF-PVH
032600         NOT AT END
032700             PERFORM 5200-CHECK-VEHICLE-DRIVER.
032800
032900 5100-EXIT.
033000     EXIT.
033100
033200 5200-CHECK-VEHICLE-DRIVER.
033300
033400     MOVE "N" TO W-DLP-FOUND.
033500     PERFORM 5210-SEARCH-DELETED-ID
033600             VARYING DEL-IX FROM 1 BY 1
033700             UNTIL DEL-IX GREATER W-DELETED-COUNT.
033800
033900     IF DLP-FOUND
034000        MOVE ZERO TO PVH-DLP-ID
034100        ADD 1 TO W-VEHICLES-RELEASED.
034200
034300     MOVE SPACES TO NEW-PVH-RECORD.
034400     MOVE PVH-ID             TO NPV-PVH-ID.
034500     MOVE PVH-EXTRA-FEE      TO NPV-EXTRA-FEE.
034600     MOVE PVH-DLP-ID         TO NPV-DLP-ID.
034700     MOVE PVH-CAPACITY       TO NPV-CAPACITY.
034800     MOVE PVH-TRANSPORT-TYPE TO NPV-TRANSPORT-TYPE.
034900     WRITE NEW-PVH-RECORD.
035000
035100 5210-SEARCH-DELETED-ID.
035200
035300     IF DEL-DLP-ID (DEL-IX) EQUAL PVH-DLP-ID
035400        MOVE "Y" TO W-DLP-FOUND.
035500
035600 6000-CASCADE-DELIVERY-FILE.
035700
035800     OPEN INPUT  DELIVERY-FILE.
035900     OPEN OUTPUT NEW-DELIVERY-FILE.
036000
036100     PERFORM 6100-CASCADE-ONE-DELIVERY THRU 6100-EXIT
036200                                       UNTIL END-OF-DELIVERY.
036300
036400     CLOSE DELIVERY-FILE.
036500     CLOSE NEW-DELIVERY-FILE.
036600
036700 6100-CASCADE-ONE-DELIVERY.
036800
036900     READ DELIVERY-FILE
037000         AT END
037100             MOVE "Y" TO W-END-OF-DELIVERY
037200         NOT AT END
037300             PERFORM 6200-CHECK-DELIVERY-PERSON.
037400
037500 6100-EXIT.
037600     EXIT.
037700
037800 6200-CHECK-DELIVERY-PERSON.
037900
038000     MOVE "N" TO W-DLP-FOUND.
038100     PERFORM 6210-SEARCH-DELETED-ID
038200             VARYING DEL-IX FROM 1 BY 1
038300             UNTIL DEL-IX GREATER W-DELETED-COUNT.
038400
038500     IF DLP-FOUND
038600        MOVE ZERO TO DLV-PERSON-ID
038700        ADD 1 TO W-DELIVERIES-DETACHED.
038800
038900     MOVE SPACES TO NEW-DELIVERY-RECORD.
039000     MOVE DLV-ID             TO NDV-DLV-ID.
039100     MOVE DLV-PERSON-ID      TO NDV-PERSON-ID.
039200     MOVE DLV-EMPLOYEE-ID    TO NDV-EMPLOYEE-ID.
039300     MOVE DLV-TRANSPORT-TYPE TO NDV-TRANSPORT-TYPE.
039400     MOVE DLV-LOCATION       TO NDV-LOCATION.
039500     WRITE NEW-DELIVERY-RECORD.
039600
039700 6210-SEARCH-DELETED-ID.
039800
039900     IF DEL-DLP-ID (DEL-IX) EQUAL DLV-PERSON-ID
040000        MOVE "Y" TO W-DLP-FOUND.
040100
040200 9000-DISPLAY-RUN-TOTALS.
040300
040400     DISPLAY "DELIVERYPERSON-MAINTENANCE RUN TOTALS".
040500     DISPLAY "  DRIVERS ENROLLED ..... " W-DRIVERS-ENROLLED.
040600     DISPLAY "  DRIVERS UNENROLLED ... " W-DRIVERS-UNENROLLED.
040700     DISPLAY "  TRANSACTIONS REJECTED  " W-DRIVERS-REJECTED.
040800     DISPLAY "  VEHICLES RELEASED .... " W-VEHICLES-RELEASED.
040900     DISPLAY "  DELIVERIES DETACHED .. " W-DELIVERIES-DETACHED.
041000
041100     COPY "PLGENERAL.CBL".
041200     COPY "PLLICENSE.CBL".
