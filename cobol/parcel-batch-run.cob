000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PARCEL-BATCH-RUN.
000300 AUTHOR.        L. FORTUNATO.
000400 INSTALLATION.  PARCEL DELIVERY DATA CENTER.
000500 DATE-WRITTEN.  01/15/1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION RUN.
000800*
000900* TOP-LEVEL DRIVER FOR THE NIGHTLY RUN.  CALLS EVERY MAINTENANCE,
001000* ASSIGNMENT AND REPORTING STEP IN ORDER, ONE STEP PER CALL, STRAIGHT
001100* THROUGH TO STOP RUN.  THIS REPLACED THE OLD INTERACTIVE MENU SHELL -
001200* OPERATIONS RUNS THIS AS A SINGLE UNATTENDED JOB NOW, NOT A TERMINAL
001300* SESSION WITH SOMEONE PICKING OPTIONS ALL NIGHT.
001400*
001500* EACH MAINTENANCE STEP READS ITS OLD MASTER AND A TRANSACTION FILE
001600* AND WRITES A NEW MASTER UNDER A SEPARATE "NEW-" FILE NAME - THAT IS
001700* STILL AN OPERATOR/JCL STEP BETWEEN CALLS, THE SAME AS IT ALWAYS WAS
001800* AROUND HERE: THE OUTPUT OF EACH STEP HAS TO BE RENAMED OVER
001900* THE CORRESPONDING MASTER BEFORE THE NEXT STEP RUNS, OR THE NEXT STEP
002000* PICKS UP YESTERDAY'S FILE.  THIS PROGRAM DOES NOT DO THE RENAMING -
002100* THAT IS STILL IN THE JCL, SAME AS ALWAYS.
002200*
002300* CHANGE LOG
002400*    01/15/91  LFO  ORIGINAL PROGRAM - MODELLED ON THE OLD MENU SHELL
002500*                    BUT WITH THE MENU AND ACCEPT STRIPPED OUT
002600*    09/11/94  RVP  ADDED THE ASSIGNMENT STEPS (DELIVERY-ASSIGNMENT,
002700*                    VEHICLE-ASSIGNMENT) BETWEEN MAINTENANCE AND
002800*                    REPORTING, ONCE DISPATCH STARTED DOING PICK/DROP
002900*                    BY BATCH INSTEAD OF OVER THE COUNTER
003000*    02/09/99  RVP  Y2K REVIEW - NO DATE FIELDS OF ITS OWN, NO CHANGE
003100*    06/14/01  KMH  ADDED DELIVERIES-BY-EARLIEST-DATE-REPORT AS THE
003200*                    LAST STEP - SELLER DESK WANTED IT RUN AFTER THE
003300*                    SHIPPED-STATUS REPORT, NOT BEFORE - PDS-188
003310*    03/17/05  KMH  ADDED ORDER-REMOVAL RIGHT AFTER ORDER-PLACEMENT -
003320*                    A REMOVED ORDER HAS TO BE OFF THE MASTER BEFORE
003330*                    THE ASSIGNMENT AND REPORTING STEPS SEE IT - PDS-301
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200
004300     77  W-STEP-NUMBER                PIC 9(02) COMP.
004310     77  W-RUN-DATE-CCYYMMDD          PIC 9(08).
004320     77  W-BAD-FILE-STATUS            PIC X(02).
004330     77  W-BAD-FILE-NAME              PIC X(20).
004340
004350     COPY "wsdate.cbl".
004400
004500     01  W-STEP-NAME-TABLE.
004600         05  FILLER PIC X(24) VALUE "CUSTOMER-MAINTENANCE    ".
004700         05  FILLER PIC X(24) VALUE "STORE-MAINTENANCE       ".
004800         05  FILLER PIC X(24) VALUE "DEPOSIT-MAINTENANCE     ".
004900         05  FILLER PIC X(24) VALUE "PACKAGE-MAINTENANCE     ".
005000         05  FILLER PIC X(24) VALUE "EMPLOYEE-MAINTENANCE    ".
005100         05  FILLER PIC X(24) VALUE "DELIVERYPERSON-MAINTEN'E".
005200         05  FILLER PIC X(24) VALUE "ORDER-PLACEMENT         ".
005210         05  FILLER PIC X(24) VALUE "ORDER-REMOVAL           ".
005300         05  FILLER PIC X(24) VALUE "DELIVERY-ASSIGNMENT     ".
005400         05  FILLER PIC X(24) VALUE "VEHICLE-ASSIGNMENT      ".
005500         05  FILLER PIC X(24) VALUE "ORDERS-BY-LOCATION-RPT  ".
005600         05  FILLER PIC X(24) VALUE "ORDERS-BY-COST-RPT      ".
005700         05  FILLER PIC X(24) VALUE "DELIVS-TO-BE-SHIPPED-RPT".
005800         05  FILLER PIC X(24) VALUE "DELIVS-BY-EARLIEST-RPT  ".
005900
006000     01  W-STEP-NAME-R REDEFINES W-STEP-NAME-TABLE.
006100         05  W-STEP-NAME OCCURS 14 TIMES
006200                 INDEXED BY W-STEP-IX  PIC X(24).
006300
006400     01  W-RUN-BANNER.
006500         05  FILLER                   PIC X(20)
006600             VALUE "PARCEL BATCH RUN -".
006700         05  WB-STEP-NUMBER           PIC Z9.
006800         05  FILLER                   PIC X(04) VALUE " OF ".
006900         05  WB-STEP-COUNT            PIC 99.
007000         05  FILLER                   PIC X(02) VALUE SPACES.
007100         05  WB-STEP-NAME             PIC X(24).
007150         05  FILLER                   PIC X(10) VALUE SPACES.
007200
007300     77  W-STEP-COUNT                 PIC 99 COMP VALUE 14.
007400
007500 PROCEDURE DIVISION.
007600
007700 0000-MAIN-LINE.
007800
007850     PERFORM STAMP-RUN-DATE.
007860     MOVE W-RUN-DATE-CCYYMMDD TO GDTV-DATE-MM-DD-CCYY.
007900     DISPLAY "*** PARCEL BATCH RUN STARTING - " GDTV-DATE-MM-DD-CCYY
007910             " ***".
008000
008100     PERFORM 1000-RUN-ONE-STEP VARYING W-STEP-IX FROM 1 BY 1
008200             UNTIL W-STEP-IX GREATER 14.
008300
008400     DISPLAY "*** PARCEL BATCH RUN COMPLETE ***".
008500     STOP RUN.
008600
008700 1000-RUN-ONE-STEP.
008800
008900     MOVE W-STEP-IX          TO WB-STEP-NUMBER.
009000     MOVE W-STEP-COUNT       TO WB-STEP-COUNT.
009100     MOVE W-STEP-NAME (W-STEP-IX) TO WB-STEP-NAME.
009200     DISPLAY W-RUN-BANNER.
009300
009400     IF W-STEP-IX EQUAL 1
009500        CALL "customer-maintenance"
009600     ELSE
009700     IF W-STEP-IX EQUAL 2
009800        CALL "store-maintenance"
009900     ELSE
010000     IF W-STEP-IX EQUAL 3
010100        CALL "deposit-maintenance"
010200     ELSE
010300     IF W-STEP-IX EQUAL 4
010400        CALL "package-maintenance"
010500     ELSE
010600     IF W-STEP-IX EQUAL 5
010700        CALL "employee-maintenance"
010800     ELSE
010900     IF W-STEP-IX EQUAL 6
011000        CALL "deliveryperson-maintenance"
011100     ELSE
011200     IF W-STEP-IX EQUAL 7
011300        CALL "order-placement"
011400     ELSE
011410     IF W-STEP-IX EQUAL 8
011420        CALL "order-removal"
011430     ELSE
011500     IF W-STEP-IX EQUAL 9
011600        CALL "delivery-assignment"
011700     ELSE
011800     IF W-STEP-IX EQUAL 10
011900        CALL "vehicle-assignment"
012000     ELSE
012100     IF W-STEP-IX EQUAL 11
012200        CALL "orders-by-location-report"
012300     ELSE
012400     IF W-STEP-IX EQUAL 12
012500        CALL "orders-by-cost-report"
012600     ELSE
012700     IF W-STEP-IX EQUAL 13
012800        CALL "deliveries-to-be-shipped-report"
012900     ELSE
013000     IF W-STEP-IX EQUAL 14
013100        CALL "deliveries-by-earliest-date-report".
013200
013300     COPY "PLGENERAL.CBL".
