000100* SLSTORE.CBL
000200* FILE-CONTROL ENTRY FOR THE STORE MASTER FILE
000300*    LINE SEQUENTIAL, ASCENDING BY STORE-ID
000400*
000500* HISTORY
000600*    02/14/91  LFO  ORIGINAL SELECT FOR THE STORE FILE
000700*
000800     SELECT STORE-FILE
000900         ASSIGN TO "STORE-FILE"
001000         ORGANIZATION IS LINE SEQUENTIAL
001100         ACCESS MODE IS SEQUENTIAL
001200         FILE STATUS IS WS-STORE-STATUS.
