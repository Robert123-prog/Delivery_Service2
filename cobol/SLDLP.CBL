000100* SLDLP.CBL
000200* FILE-CONTROL ENTRY FOR THE DELIVERY-PERSON MASTER FILE
000300*    LINE SEQUENTIAL, ASCENDING BY DLP-ID
000400*
000500* HISTORY
000600*    05/07/91  LFO  ORIGINAL SELECT FOR THE DELIVERY-PERSON FILE
000700*
000800     SELECT DLP-FILE
000900         ASSIGN TO "DLP-FILE"
001000         ORGANIZATION IS LINE SEQUENTIAL
001100         ACCESS MODE IS SEQUENTIAL
001200         FILE STATUS IS WS-DLP-STATUS.
