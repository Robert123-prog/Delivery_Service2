000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDERS-BY-COST-REPORT.
000300 AUTHOR.        L. FORTUNATO.
000400 INSTALLATION.  PARCEL DELIVERY DATA CENTER.
000500 DATE-WRITTEN.  04/18/1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION RUN.
000800*
000900* THE ORDERS-BY-COST LISTING - EVERY ORDER ON FILE, HIGHEST TOTAL
001000* COST FIRST.  SAME SORT/GIVING SHAPE AS THE CUSTOMER CONTROL
001100* BREAK OVER ON ORDER-PLACEMENT'S OWN REPORT SECTION - READ THE
001200* MASTER STRAIGHT THROUGH INTO THE SORT, GIVING A WORK FILE, THEN
001300* PRINT THE WORK FILE SEQUENTIALLY.  NO CONTROL BREAK ON THIS ONE -
001400* SELLER DESK JUST WANTS THE RANKED LIST, NOT A ROLLUP.
001500*
001600* CHANGE LOG
001700*    04/18/91  LFO  ORIGINAL PROGRAM
001800*    11/20/96  RVP  CONVERTED THE SORT KEY FROM ASCENDING TO
001900*                    DESCENDING PER THE SELLER DESK'S REQUEST -
002000*                    THEY WANT THE BIG-TICKET ORDERS ON TOP
002100*    02/09/99  RVP  Y2K REVIEW - ORD-DATE NOT PRINTED ON THIS REPORT,
002200*                    NO CHANGE NEEDED
002210*    06/14/01  KMH  SPLIT THE WORK/SORT TOTAL-COST FIELDS INTO
002220*                    WHOLE/CENTS REDEFINES, SAME HABIT AS THE
002230*                    WEIGHT FIELDS ON FDPKG.CBL - PDS-188
002240*    02/19/03  KMH  DL-ORD-ID AND DL-CUST-ID WERE ALREADY SIX-DIGIT
002250*                    PRINT EDITS AHEAD OF THE WEST REGION ROLL-ON,
002260*                    CHECKED AGAINST THE NEW ID RANGE - NO CHANGE
002270*                    NEEDED - PDS-244
002280*    03/17/05  KMH  CHECKED DL-STATUS AGAINST THE FULL ORD-STATUS
002290*                    WIDTH DURING THE CROSS-PROGRAM RECORD AUDIT -
002291*                    ALREADY CORRECT AT X(15), NO CHANGE - PDS-301
002300*
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100
003200     COPY "SLORDER.CBL".
003300
003400     SELECT WORK-FILE
003500         ASSIGN TO "ORDCOST-WORK"
003600         ORGANIZATION IS SEQUENTIAL.
003700
003800     SELECT SORT-FILE
003900         ASSIGN TO "SORT-WORK".
004000
004100     SELECT PRINTER-FILE
004200         ASSIGN TO "ORDERS-BY-COST-REPORT.PRN"
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800     COPY "FDORDER.CBL".
004900
005000     FD  WORK-FILE
005100         LABEL RECORDS ARE STANDARD.
005200     01  WORK-RECORD.
005300         05  WORK-TOTAL-COST          PIC 9(07)V99.
005310         05  WORK-TOTAL-COST-R REDEFINES WORK-TOTAL-COST.
005320             10  WORK-COST-WHOLE      PIC 9(07).
005330             10  WORK-COST-CENTS      PIC 9(02).
005400         05  WORK-ORD-ID              PIC 9(06).
005500         05  WORK-CUST-ID             PIC 9(06).
005600         05  WORK-STATUS              PIC X(15).
005700
005800     SD  SORT-FILE.
005900     01  SORT-RECORD.
006000         05  SORT-TOTAL-COST          PIC 9(07)V99.
006010         05  SORT-TOTAL-COST-R REDEFINES SORT-TOTAL-COST.
006020             10  SORT-COST-WHOLE      PIC 9(07).
006030             10  SORT-COST-CENTS      PIC 9(02).
006100         05  SORT-ORD-ID              PIC 9(06).
006200         05  SORT-CUST-ID             PIC 9(06).
006300         05  SORT-STATUS              PIC X(15).
006400
006500     FD  PRINTER-FILE
006600         LABEL RECORDS ARE OMITTED.
006700     01  PRINTER-RECORD                PIC X(132).
006800
006900 WORKING-STORAGE SECTION.
007000
007100     77  WS-ORDER-STATUS              PIC X(02).
007200     77  W-RUN-DATE-CCYYMMDD          PIC 9(08).
007300     77  W-BAD-FILE-STATUS            PIC X(02).
007400     77  W-BAD-FILE-NAME              PIC X(20).
007500
007600     COPY "wsdate.cbl".
007700
007800     01  W-SORT-ABORTED               PIC X.
007900         88  SORT-ABORTED             VALUE "Y".
008000
008100     01  W-END-OF-WORK                PIC X.
008200         88  END-OF-WORK              VALUE "Y".
008300
008400     77  W-ORDERS-LISTED              PIC 9(06) COMP.
008500     77  W-PRINTED-LINES              PIC 99    COMP.
008600         88  W-PAGE-FULL              VALUE 50 THRU 99.
008700     77  W-PAGE-NUMBER                PIC 9(04) COMP.
008800
008900     01  TITLE-LINE.
009000         05  FILLER                   PIC X(32) VALUE SPACES.
009100         05  FILLER                   PIC X(26)
009200             VALUE "ORDERS-BY-COST LISTING -".
009300         05  TL-RUN-DATE              PIC 99/99/9999.
009400         05  FILLER                   PIC X(08) VALUE SPACES.
009500         05  FILLER                   PIC X(05) VALUE "PAGE:".
009600         05  TL-PAGE-NUMBER           PIC ZZZ9.
009700
009800     01  HEADING-LINE.
009900         05  FILLER                   PIC X(08) VALUE "ORDER-ID".
010000         05  FILLER                   PIC X(03) VALUE SPACES.
010100         05  FILLER                   PIC X(08) VALUE "CUST-ID ".
010200         05  FILLER                   PIC X(03) VALUE SPACES.
010300         05  FILLER                   PIC X(12) VALUE "TOTAL COST".
010400         05  FILLER                   PIC X(03) VALUE SPACES.
010500         05  FILLER                   PIC X(15) VALUE "STATUS".
010600
010700     01  DETAIL-LINE.
010800         05  DL-ORD-ID                PIC ZZZZZ9.
010900         05  FILLER                   PIC X(03) VALUE SPACES.
011000         05  DL-CUST-ID               PIC ZZZZZ9.
011100         05  FILLER                   PIC X(03) VALUE SPACES.
011200         05  DL-TOTAL-COST            PIC ZZZ,ZZ9.99.
011300         05  FILLER                   PIC X(03) VALUE SPACES.
011400         05  DL-STATUS                PIC X(15).
011500
011600     01  GRAND-TOTAL-LINE.
011700         05  FILLER                   PIC X(20)
011800             VALUE "ORDERS LISTED ....... ".
011900         05  GT-LISTED                PIC ZZZ,ZZ9.
012000
012100 PROCEDURE DIVISION.
012200
012300 0000-MAIN-LINE.
012400
012500     PERFORM 1000-INITIALIZE.
012600
012700     SORT SORT-FILE
012800         ON DESCENDING KEY SORT-TOTAL-COST
012900         USING ORDER-FILE
013000         GIVING WORK-FILE.
013100     PERFORM CHECK-SORT-RETURN-CODE.
013200
013300     IF SORT-ABORTED
013400        DISPLAY "*** ORDERS-BY-COST-REPORT ABORTED - SORT FAILED ***"
013500     ELSE
013600        OPEN INPUT  WORK-FILE
013700        OPEN OUTPUT PRINTER-FILE
013800        PERFORM 9100-PRINT-HEADINGS
013900        PERFORM 2000-PRINT-ONE-ORDER THRU 2000-EXIT
014000                                     UNTIL END-OF-WORK
014100        PERFORM 9000-WRITE-GRAND-TOTAL
014200        CLOSE WORK-FILE
014300        CLOSE PRINTER-FILE.
014400
014500     STOP RUN.
014600
014700 1000-INITIALIZE.
014800
014900     PERFORM STAMP-RUN-DATE.
015000     MOVE "N" TO W-END-OF-WORK.
015100     MOVE ZERO TO W-ORDERS-LISTED W-PAGE-NUMBER W-PRINTED-LINES.
015200     MOVE W-RUN-DATE-CCYYMMDD TO GDTV-DATE-MM-DD-CCYY.
015300     MOVE CORR GDTV-DATE-MM-DD-CCYY TO TL-RUN-DATE.
015400
015500 2000-PRINT-ONE-ORDER.
015600
015700     READ WORK-FILE
015800         AT END
015900             MOVE "Y" TO W-END-OF-WORK
016000         NOT AT END
016100             ADD 1 TO W-ORDERS-LISTED
016200             MOVE WORK-ORD-ID      TO DL-ORD-ID
016300             MOVE WORK-CUST-ID     TO DL-CUST-ID
016400             MOVE WORK-TOTAL-COST  TO DL-TOTAL-COST
016500             MOVE WORK-STATUS      TO DL-STATUS
016600             MOVE DETAIL-LINE      TO PRINTER-RECORD
016700             WRITE PRINTER-RECORD BEFORE ADVANCING 1
016800             ADD 1 TO W-PRINTED-LINES
016900             IF W-PAGE-FULL
017000                PERFORM 9100-PRINT-HEADINGS.
017100
017200 2000-EXIT.
017300     EXIT.
017400
017500 9100-PRINT-HEADINGS.
017600
017700     ADD 1 TO W-PAGE-NUMBER.
017800     MOVE W-PAGE-NUMBER TO TL-PAGE-NUMBER.
017900     MOVE TITLE-LINE TO PRINTER-RECORD.
018000     WRITE PRINTER-RECORD AFTER ADVANCING TOP-OF-FORM.
018100     MOVE HEADING-LINE TO PRINTER-RECORD.
018200     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
018300     MOVE ZERO TO W-PRINTED-LINES.
018400
018500 9000-WRITE-GRAND-TOTAL.
018600
018700     MOVE W-ORDERS-LISTED TO GT-LISTED.
018800     MOVE GRAND-TOTAL-LINE TO PRINTER-RECORD.
018900     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
019000
019100     COPY "PLGENERAL.CBL".
019200     COPY "PLSORT.CBL".
